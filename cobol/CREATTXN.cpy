000100*****************************************************************
000200* CREATTXN.CPY
000300* CREATE-LEAGUE-REQUEST TRANSACTION -- DRIVES LEAGCRSR.
000400*
000500* 1988-06-14  T.OKONKWO   ORIGINAL LAYOUT.
000600* 1996-04-22  M.SATO      REQ TKT#1755 - REQ-IS-PUBLIC DEFAULTS
000700*                         TO "Y" WHEN THE TRANSACTION LEAVES IT
000800*                         BLANK; SEE LEAGCRSR 2000-VALIDATE-REQUEST.
000900*****************************************************************
001000  01  RQ-CREATE-LEAGUE-REQUEST.
001100      05  RQ-NAME                         PIC X(100).
001200      05  RQ-DESCRIPTION                  PIC X(500).
001300      05  RQ-IS-PUBLIC                    PIC X(1).
001400      05  RQ-CREATOR-USERNAME             PIC X(50).
001500      05  FILLER                          PIC X(10).
