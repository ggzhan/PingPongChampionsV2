000100*****************************************************************
000200* CTLREC.CPY
000300* SINGLE-RECORD CONTROL FILE -- NEXT-AVAILABLE SURROGATE KEYS.
000400* RELATIVE RECORD 1 OF CONTROL-FILE.  READ, INCREMENTED AND
000500* REWRITTEN BY LEAGCRSR (LEAGUE-ID, OWNER MEMBER-ID),
000600* JOINPUSR/JOINPRSR (MEMBER-ID) AND MATCHSR (MATCH-ID).
000700*
000800* 1988-06-14  T.OKONKWO   ORIGINAL LAYOUT.
000900*****************************************************************
001000  01  CT-CONTROL-RECORD.
001100      05  CT-NEXT-LEAGUE-ID               PIC 9(9).
001200      05  CT-NEXT-MEMBER-ID               PIC 9(9).
001300      05  CT-NEXT-MATCH-ID                PIC 9(9).
001400      05  FILLER                          PIC X(30).
