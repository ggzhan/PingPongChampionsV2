000100*****************************************************************
000200* (c) GREENFIELD PADDLE SPORTS ASSN - DATA PROCESSING
000300*
000400* PROGRAM.....  INVCDSR
000500* PURPOSE.....  SUBPROGRAM CALLED BY LEAGCRSR.  DRAWS AN 8-CHAR
000600*               ALPHANUMERIC INVITE CODE FOR A NEW PRIVATE
000700*               LEAGUE AND RE-DRAWS UNTIL IT DOES NOT COLLIDE
000800*               WITH ANY EXISTING LEAGUE'S INVITE CODE.
000900*****************************************************************
001000  IDENTIFICATION DIVISION.
001100  PROGRAM-ID.    INVCDSR.
001200  AUTHOR.        T. OKONKWO.
001300  INSTALLATION.  GREENFIELD PADDLE SPORTS ASSN - DATA PROCESSING.
001400  DATE-WRITTEN.  07/05/1988.
001500  DATE-COMPILED.
001600  SECURITY.      COMPANY CONFIDENTIAL - DP DEPT USE ONLY.
001700*****************************************************************
001800*                        C H A N G E   L O G
001900*
002000* 07/05/1988  T.OKONKWO    ORIGINAL - DRAW 8 CHARS FROM A-Z0-9,
002100*                          PROBE LEAGUE-FILE, RETRY ON COLLISION.
002200* 11/19/1990  R.HALVORSEN  TKT#1201 - RANDOM SEED NOW RE-KEYED OFF
002300*                          THE TIME-OF-DAY CLOCK INSTEAD OF A
002400*                          FIXED CONSTANT (TWO RUNS IN THE SAME
002500*                          SECOND WERE DRAWING IDENTICAL CODES).
002600* 01/11/1999  D.PRUITT     Y2K TKT#2201 - NO DATE FIELDS IN THIS
002700*                          PROGRAM; REVIEWED FOR Y2K, NO CHANGE
002800*                          REQUIRED.
002900* 03/08/2003  M.SATO       TKT#2790 - LEAGUE-FILE WAS NEVER OPENED
003000*                          BY THIS SUBPROGRAM; 2000-PROBE-UNIQUE'S
003100*                          READ WAS ABENDING FILE STATUS 47 ON EVERY
003200*                          PRIVATE-LEAGUE CREATE.  ADDED 0100-OPEN-
003300*                          FILES/0900-CLOSE-FILES AND A COLLISION
003400*                          RETURN-CODE PAIR IN PLACE OF THE OLD
003500*                          SWITCH, HOUSE-STYLE.
003600*****************************************************************
003700  ENVIRONMENT DIVISION.
003800  CONFIGURATION SECTION.
003900  SOURCE-COMPUTER.   USL-486.
004000  OBJECT-COMPUTER.   USL-486.
004100  SPECIAL-NAMES.     CLASS ALPHA-NUMERIC-CODE IS
004200                         "A" THRU "Z" "0" THRU "9"
004300                     UPSI-0 ON STATUS IS WS-RERUN-SWITCH.
004400  INPUT-OUTPUT SECTION.
004500  FILE-CONTROL.
004600      SELECT LEAGUE-FILE      ASSIGN TO "LEAGFILE"
004700             ORGANIZATION IS RELATIVE
004800             ACCESS IS DYNAMIC
004900             RELATIVE KEY IS WS-LEAGUE-RRN
005000             STATUS IS WS-LEAG-STATUS.
005100  DATA DIVISION.
005200  FILE SECTION.
005300  FD  LEAGUE-FILE
005400      LABEL RECORD IS STANDARD.
005500  01  LG-LEAGUE-RECORD.
005600      COPY LEAGUE.
005700  WORKING-STORAGE SECTION.
005800  01  WS-LEAG-STATUS.
005900      05  LEAG-STATUS-1             PIC X.
006000      05  LEAG-STATUS-2             PIC X.
006100  01  WS-RERUN-SWITCH               PIC X VALUE "N".
006200  01  WS-FILES-OPEN-SWITCH          PIC X VALUE "N".
006300      88  WS-FILES-ARE-OPEN            VALUE "Y".
006400  01  WS-LEAGUE-RRN                 PIC 9(9).
006500  01  WS-DRAW-COUNT                 PIC S9(5) COMP VALUE ZERO.
006600*****************************************************************
006700* PROBE RETURN-CODE PAIR -- SAME 77-LEVEL SENTINEL-CONSTANT
006800* IDIOM USED ON THE STOCK-APPLICATION PROGRAMS.  A "FOUND" ON
006900* THE LEAGUE-FILE PROBE MEANS THE DRAWN CODE COLLIDES.
007000*****************************************************************
007100  77  REC-FOUND                     PIC S9(9) COMP-5 VALUE 1.
007200  77  REC-NOT-FOUND                 PIC S9(9) COMP-5 VALUE 2.
007300  01  WS-PROBE-RETURN-CODE          PIC S9(9) COMP-5.
007400*****************************************************************
007500* THE 36-SYMBOL ALPHABET, LAID OUT AS A TABLE SO EACH DRAWN
007600* DIGIT CAN INDEX STRAIGHT INTO IT.
007700*****************************************************************
007800  01  WC-CODE-ALPHABET               PIC X(36) VALUE
007900          "ABCDEFGHIJKLMNOPQRSTUVWXYZ0123456789".
008000  01  WC-ALPHABET-TABLE REDEFINES WC-CODE-ALPHABET.
008100      05  WC-ALPHA-CHAR OCCURS 36 TIMES PIC X.
008200  01  WS-DRAWN-CODE                  PIC X(8).
008300  01  WS-DRAWN-CODE-TABLE REDEFINES WS-DRAWN-CODE.
008400      05  WS-DRAWN-CHAR OCCURS 8 TIMES PIC X.
008500  01  WS-RANDOM-SEED                 PIC S9(10) COMP.
008600  01  WS-RANDOM-PRODUCT              PIC S9(18) COMP.
008700  01  WS-RANDOM-QUOTIENT             PIC S9(18) COMP.
008800  01  WS-RANDOM-REMAINDER            PIC S9(10) COMP.
008900  01  WS-PICK-JUNK                   PIC S9(10) COMP.
009000  01  WS-PICK-INT                    PIC S9(2) COMP.
009100  01  WS-POSITION-IX                 PIC S9(3) COMP VALUE ZERO.
009200  01  WS-TIME-OF-DAY.
009300      05  WS-TOD-HH                  PIC 9(2).
009400      05  WS-TOD-MN                  PIC 9(2).
009500      05  WS-TOD-SS                  PIC 9(2).
009600      05  WS-TOD-HS                  PIC 9(2).
009700  01  WS-TIME-OF-DAY-X REDEFINES WS-TIME-OF-DAY PIC 9(8).
009800  LINKAGE SECTION.
009900  01  LK-NEW-INVITE-CODE              PIC X(8).
010000  PROCEDURE DIVISION USING LK-NEW-INVITE-CODE.
010100*****************************************************************
010200* 0100-OPEN-FILES -- OPEN LEAGUE-FILE FOR THE COLLISION PROBE.
010300* TKT#2790: THIS PARAGRAPH WAS MISSING ENTIRELY BEFORE 2003 --
010400* THE READ IN 2010-READ-CANDIDATE WAS RUNNING AGAINST A CLOSED
010500* FILE AND ABENDING FILE STATUS 47 ON EVERY CALL.
010600*****************************************************************
010700  0100-OPEN-FILES.
010800      OPEN INPUT LEAGUE-FILE.
010900      SET WS-FILES-ARE-OPEN TO TRUE.
011000  0100-EXIT.
011100      EXIT.
011200*****************************************************************
011300* 0900-CLOSE-FILES -- CLOSE LEAGUE-FILE BEFORE RETURNING CONTROL
011400* TO LEAGCRSR.
011500*****************************************************************
011600  0900-CLOSE-FILES.
011700      CLOSE LEAGUE-FILE.
011800  0900-EXIT.
011900      EXIT.
012000*****************************************************************
012100* 1000-DRAW-CODE -- DRAW 8 CHARS INDEPENDENTLY AND UNIFORMLY
012200* FROM THE 36-SYMBOL ALPHABET, THEN PROBE FOR A COLLISION.  ON
012300* COLLISION, DRAW AGAIN.  NO RETRY LIMIT -- COLLISIONS ARE RARE
012400* ENOUGH ACROSS AN 8-CHAR CODE THAT ONE WAS NEVER SET.
012500*****************************************************************
012600  1000-DRAW-CODE.
012700      PERFORM 0100-OPEN-FILES THRU 0100-EXIT.
012800      ACCEPT WS-TIME-OF-DAY FROM TIME.
012900      COMPUTE WS-RANDOM-SEED =
013000              (WS-TOD-HH * 360000) + (WS-TOD-MN * 6000)
013100              + (WS-TOD-SS * 100) + WS-TOD-HS + 1.
013200  1010-DRAW-ONE-CODE.
013300      ADD 1 TO WS-DRAW-COUNT.
013400      PERFORM 1920-DRAW-ONE-POSITION THRU 1920-EXIT
013500          VARYING WS-POSITION-IX FROM 1 BY 1
013600          UNTIL WS-POSITION-IX > 8.
013700      PERFORM 2000-PROBE-UNIQUE THRU 2000-EXIT.
013800      IF WS-PROBE-RETURN-CODE = REC-FOUND
013900          GO TO 1010-DRAW-ONE-CODE.
014000      MOVE WS-DRAWN-CODE TO LK-NEW-INVITE-CODE.
014100      PERFORM 0900-CLOSE-FILES THRU 0900-EXIT.
014200      GOBACK.
014300*****************************************************************
014400* 1920-DRAW-ONE-POSITION -- DRAW A SINGLE ALPHABET SYMBOL INTO
014500* THE CURRENT SUBSCRIPT POSITION OF THE 8-CHAR CODE.
014600*****************************************************************
014700  1920-DRAW-ONE-POSITION.
014800      PERFORM 1900-NEXT-RANDOM-DIGIT THRU 1900-EXIT.
014900      MOVE WC-ALPHA-CHAR (WS-PICK-INT + 1)
015000          TO WS-DRAWN-CHAR (WS-POSITION-IX).
015100  1920-EXIT.
015200      EXIT.
015300*****************************************************************
015400* 1900-NEXT-RANDOM-DIGIT -- PARK-MILLER LINEAR-CONGRUENTIAL
015500* DRAW AGAINST THE SEED CARRIED ACROSS CALLS (MULTIPLIER 16807,
015600* MODULUS 2147483647), THEN REDUCED MOD 36 FOR THE ALPHABET
015700* SUBSCRIPT.  DIVIDE ... REMAINDER STANDS IN FOR "MOD" -- NO
015800* INTRINSIC FUNCTIONS ARE USED IN THIS SHOP'S COBOL.
015900*****************************************************************
016000  1900-NEXT-RANDOM-DIGIT.
016100      MULTIPLY WS-RANDOM-SEED BY 16807 GIVING WS-RANDOM-PRODUCT.
016200      DIVIDE WS-RANDOM-PRODUCT BY 2147483647
016300          GIVING WS-RANDOM-QUOTIENT
016400          REMAINDER WS-RANDOM-REMAINDER.
016500      MOVE WS-RANDOM-REMAINDER TO WS-RANDOM-SEED.
016600      DIVIDE WS-RANDOM-SEED BY 36
016700          GIVING WS-PICK-JUNK
016800          REMAINDER WS-PICK-INT.
016900  1900-EXIT.
017000      EXIT.
017100*****************************************************************
017200* 2000-PROBE-UNIQUE -- SEQUENTIAL SCAN OF THE LEAGUE-FILE.  A
017300* MATCH ON LG-LEAGUE-INVITE-CODE MEANS THE DRAWN CODE COLLIDES.
017400*****************************************************************
017500  2000-PROBE-UNIQUE.
017600      MOVE REC-NOT-FOUND TO WS-PROBE-RETURN-CODE.
017700      MOVE 1 TO WS-LEAGUE-RRN.
017800  2010-READ-CANDIDATE.
017900      READ LEAGUE-FILE
018000          INVALID KEY GO TO 2000-EXIT.
018100      IF LG-LEAGUE-INVITE-CODE = WS-DRAWN-CODE
018200          MOVE REC-FOUND TO WS-PROBE-RETURN-CODE
018300          GO TO 2000-EXIT.
018400      ADD 1 TO WS-LEAGUE-RRN.
018500      GO TO 2010-READ-CANDIDATE.
018600  2000-EXIT.
018700      EXIT.
