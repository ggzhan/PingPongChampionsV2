000100*****************************************************************
000200* (c) GREENFIELD PADDLE SPORTS ASSN - DATA PROCESSING
000300*
000400* PROGRAM.....  JOINPRSR
000500* PURPOSE.....  READS ONE JOIN-REQUEST (PRIVATE LEAGUE) TRANSACTION
000600*               PER APPLICANT, RESOLVES THE LEAGUE BY ITS INVITE
000700*               CODE, VALIDATES NO MEMBERSHIP EXISTS YET, AND
000800*               APPENDS A NEW LEAGUE-MEMBER RECORD AT ELO 1000.
000900*****************************************************************
001000  IDENTIFICATION DIVISION.
001100  PROGRAM-ID.    JOINPRSR.
001200  AUTHOR.        T. OKONKWO.
001300  INSTALLATION.  GREENFIELD PADDLE SPORTS ASSN - DATA PROCESSING.
001400  DATE-WRITTEN.  06/16/1988.
001500  DATE-COMPILED.
001600  SECURITY.      COMPANY CONFIDENTIAL - DP DEPT USE ONLY.
001700*****************************************************************
001800*                        C H A N G E   L O G
001900*
002000* 06/16/1988  T.OKONKWO    ORIGINAL - READS JOIN-REQUEST, RESOLVES
002100*                          LEAGUE BY INVITE CODE, APPENDS MEMBER
002200*                          REC AT ELO 1000.
002300* 02/09/1990  R.HALVORSEN  TKT#1141 - REJECT DUPLICATE JOIN WHEN
002400*                          A MEMBERSHIP FOR THIS USER/LEAGUE ALREADY
002500*                          EXISTS.
002600* 01/11/1999  D.PRUITT     Y2K TKT#2201 - MB-MEMBER-JOINED-AT NOW
002700*                          CARRIES A 4-DIGIT YEAR.  ACCEPT FROM
002800*                          DATE YYYYMMDD USED IN PLACE OF THE
002900*                          2-DIGIT DATE PHRASE.
003000* 04/14/2004  M.SATO       TKT#2803 - SWAPPED THE FOUND/NOT-FOUND
003100*                          SWITCHES ON THE APPLICANT, INVITE-CODE
003200*                          AND MEMBERSHIP SCANS FOR THE RETURN-CODE
003300*                          PAIR USED ON THE STOCK-APP PROGRAMS;
003400*                          ADDED A RUN-TOTALS TRAILER TO THE
003500*                          CLOSING LOG LINE.
003600*****************************************************************
003700  ENVIRONMENT DIVISION.
003800  CONFIGURATION SECTION.
003900  SOURCE-COMPUTER.   USL-486.
004000  OBJECT-COMPUTER.   USL-486.
004100  SPECIAL-NAMES.     C01 IS TOP-OF-FORM
004200                     CLASS ALPHA-NUMERIC-CODE IS
004300                         "A" THRU "Z" "0" THRU "9"
004400                     UPSI-0 ON STATUS IS WS-RERUN-SWITCH.
004500  INPUT-OUTPUT SECTION.
004600  FILE-CONTROL.
004700      SELECT JOIN-REQ-FILE   ASSIGN TO "JOINVTXN"
004800             ORGANIZATION IS LINE SEQUENTIAL
004900             STATUS IS WS-JREQ-STATUS.
005000      SELECT USER-XREF-FILE  ASSIGN TO "USERXFR"
005100             ORGANIZATION IS LINE SEQUENTIAL
005200             STATUS IS WS-UXRF-STATUS.
005300      SELECT LEAGUE-FILE     ASSIGN TO "LEAGFILE"
005400             ORGANIZATION IS RELATIVE
005500             ACCESS IS DYNAMIC
005600             RELATIVE KEY IS WS-LEAGUE-RRN
005700             STATUS IS WS-LEAG-STATUS.
005800      SELECT LEAGUE-MEMBER-FILE ASSIGN TO "MEMBFILE"
005900             ORGANIZATION IS RELATIVE
006000             ACCESS IS DYNAMIC
006100             RELATIVE KEY IS WS-MEMBER-RRN
006200             STATUS IS WS-MEMB-STATUS.
006300      SELECT CONTROL-FILE    ASSIGN TO "CTLFILE"
006400             ORGANIZATION IS RELATIVE
006500             ACCESS IS DYNAMIC
006600             RELATIVE KEY IS WS-CTL-RRN
006700             STATUS IS WS-CTL-STATUS.
006800      SELECT LOG-FILE        ASSIGN TO "JOINRLOG"
006900             ORGANIZATION IS LINE SEQUENTIAL
007000             STATUS IS WS-LOG-STATUS.
007100  DATA DIVISION.
007200  FILE SECTION.
007300  FD  JOIN-REQ-FILE
007400      LABEL RECORD IS STANDARD.
007500  01  RQ-JOIN-PRIVATE-REQUEST.
007600      COPY JOINVTXN.
007700  FD  USER-XREF-FILE
007800      LABEL RECORD IS STANDARD.
007900  01  US-USER-RECORD.
008000      COPY USERXFR.
008100  FD  LEAGUE-FILE
008200      LABEL RECORD IS STANDARD.
008300  01  LG-LEAGUE-RECORD.
008400      COPY LEAGUE.
008500  FD  LEAGUE-MEMBER-FILE
008600      LABEL RECORD IS STANDARD.
008700  01  MB-MEMBER-RECORD.
008800      COPY MEMBER.
008900  FD  CONTROL-FILE
009000      LABEL RECORD IS STANDARD.
009100  01  CT-CONTROL-RECORD.
009200      COPY CTLREC.
009300  FD  LOG-FILE
009400      LABEL RECORD IS STANDARD.
009500  01  LG-LOG-RECORD               PIC X(100).
009600  WORKING-STORAGE SECTION.
009700*****************************************************************
009800* FILE STATUS AREAS -- ONE PER FILE, HOUSE HABIT
009900*****************************************************************
010000  01  WS-JREQ-STATUS.
010100      05  JREQ-STATUS-1            PIC X.
010200      05  JREQ-STATUS-2            PIC X.
010300  01  WS-UXRF-STATUS.
010400      05  UXRF-STATUS-1            PIC X.
010500      05  UXRF-STATUS-2            PIC X.
010600  01  WS-LEAG-STATUS.
010700      05  LEAG-STATUS-1            PIC X.
010800      05  LEAG-STATUS-2            PIC X.
010900  01  WS-MEMB-STATUS.
011000      05  MEMB-STATUS-1            PIC X.
011100      05  MEMB-STATUS-2            PIC X.
011200  01  WS-CTL-STATUS.
011300      05  CTL-STATUS-1             PIC X.
011400      05  CTL-STATUS-2             PIC X.
011500  01  WS-LOG-STATUS.
011600      05  LOG-STATUS-1             PIC X.
011700      05  LOG-STATUS-2             PIC X.
011800*****************************************************************
011900* LOG LINE -- HOUSE MESSAGE-LOGGING AREA
012000*****************************************************************
012100  01  WS-LOG-LINE                  PIC X(100).
012200  01  WS-LOG-LINE-FIELDS REDEFINES WS-LOG-LINE.
012300      05  LL-PROGRAM-TAG           PIC X(10).
012400      05  LL-MESSAGE-TEXT          PIC X(90).
012500  01  WS-REJECT-MESSAGE.
012600      05  FILLER                   PIC X(17) VALUE "JOINPRSR REJECT=>".
012700      05  RM-REASON                PIC X(60).
012800      05  FILLER                   PIC X(23).
012900  01  WS-REJECT-MESSAGE-X REDEFINES WS-REJECT-MESSAGE
013000                                        PIC X(100).
013100*****************************************************************
013200* SWITCHES AND COUNTERS
013300*****************************************************************
013400  01  WS-RERUN-SWITCH              PIC X VALUE "N".
013500  01  WS-EOF-SWITCH                PIC X VALUE "N".
013600      88  WS-END-OF-REQUESTS           VALUE "Y".
013700  01  WS-REJECT-SWITCH             PIC X VALUE "N".
013800      88  WS-REQUEST-REJECTED          VALUE "Y".
013900*****************************************************************
014000* SCAN RETURN-CODE PAIR -- SAME 77-LEVEL SENTINEL-CONSTANT
014100* IDIOM USED ON THE STOCK-APPLICATION PROGRAMS, IN PLACE OF A
014200* FOUND/NOT-FOUND SWITCH FOR THE TABLE AND FILE SCANS BELOW.
014300*****************************************************************
014400  77  REC-FOUND                    PIC S9(9) COMP-5 VALUE 1.
014500  77  REC-NOT-FOUND                PIC S9(9) COMP-5 VALUE 2.
014600  01  WS-SCAN-RETURN-CODE          PIC S9(9) COMP-5.
014700  01  WS-TXN-COUNT                 PIC S9(7) COMP VALUE ZERO.
014800  01  WS-JOINED-COUNT              PIC S9(7) COMP VALUE ZERO.
014900  01  WS-REJECT-COUNT              PIC S9(7) COMP VALUE ZERO.
015000  01  WS-USER-TABLE-COUNT          PIC S9(7) COMP VALUE ZERO.
015100*****************************************************************
015200* USER CROSS-REFERENCE TABLE -- LOADED ONCE AT START, SEARCHED
015300* FOR THE APPLICANT'S USERNAME ON EVERY TRANSACTION.
015400*****************************************************************
015500  01  WS-USER-TABLE.
015600      05  WS-USER-ENTRY OCCURS 1 TO 2000 TIMES
015700              DEPENDING ON WS-USER-TABLE-COUNT
015800              INDEXED BY WS-USER-NX.
015900          10  WS-USER-ID-TBL       PIC 9(9).
016000          10  WS-USER-NAME-TBL     PIC X(50).
016100  01  WS-APPLICANT-USER-ID         PIC 9(9).
016200  01  WS-FOUND-LEAGUE-ID           PIC 9(9).
016300  01  WS-SCAN-USER-ID              PIC 9(9).
016400  01  WS-SCAN-LEAGUE-ID            PIC 9(9).
016500*****************************************************************
016600* WORKING FIELDS FOR THE NEW MEMBERSHIP
016700*****************************************************************
016800  01  WS-LEAGUE-RRN                PIC 9(9).
016900  01  WS-MEMBER-RRN                PIC 9(9).
017000  01  WS-CTL-RRN                   PIC 9(9) VALUE 1.
017100  01  WC-STARTING-ELO               PIC S9(5) VALUE +1000.
017200  01  WS-SYSTEM-DATE.
017300      05  WS-SYS-YYYY               PIC 9(4).
017400      05  WS-SYS-MM                 PIC 9(2).
017500      05  WS-SYS-DD                 PIC 9(2).
017600  01  WS-SYSTEM-TIME.
017700      05  WS-SYS-HH                 PIC 9(2).
017800      05  WS-SYS-MN                 PIC 9(2).
017900      05  WS-SYS-SS                 PIC 9(2).
018000      05  WS-SYS-HS                 PIC 9(2).
018100*****************************************************************
018200* RUN-TOTALS TRAILER -- WRITTEN TO THE JOB LOG AT CLOSE, HOUSE
018300* HABIT SO THE OPERATOR CAN EYEBALL COUNTS WITHOUT A LISTING.
018400*****************************************************************
018500  01  WS-RUN-TOTALS-LINE.
018600      05  RT-TXN-COUNT                 PIC ZZZZ9.
018700      05  FILLER                       PIC X(1) VALUE SPACE.
018800      05  RT-JOINED-COUNT              PIC ZZZZ9.
018900      05  FILLER                       PIC X(1) VALUE SPACE.
019000      05  RT-REJECT-COUNT              PIC ZZZZ9.
019100  01  WS-RUN-TOTALS-X REDEFINES WS-RUN-TOTALS-LINE
019200                                        PIC X(17).
019300  PROCEDURE DIVISION.
019400*****************************************************************
019500* 0000-MAIN -- OPEN, RUN THE TRANSACTION LOOP, CLOSE.
019600*****************************************************************
019700  0000-MAIN-LOGIC.
019800      PERFORM 0100-OPEN-FILES THRU 0100-EXIT.
019900      PERFORM 0200-LOAD-USER-TABLE THRU 0200-EXIT.
020000      MOVE "JOINPRSR" TO LL-PROGRAM-TAG.
020100      MOVE "Started run" TO LL-MESSAGE-TEXT.
020200      PERFORM 9500-WRITE-LOG THRU 9500-EXIT.
020300      PERFORM 1000-PROCESS-TXN THRU 1000-EXIT
020400          UNTIL WS-END-OF-REQUESTS.
020500      PERFORM 0900-CLOSE-FILES THRU 0900-EXIT.
020600      STOP RUN.
020700  0100-OPEN-FILES.
020800      OPEN INPUT JOIN-REQ-FILE.
020900      OPEN INPUT USER-XREF-FILE.
021000      OPEN I-O LEAGUE-FILE.
021100      OPEN I-O LEAGUE-MEMBER-FILE.
021200      OPEN I-O CONTROL-FILE.
021300      OPEN EXTEND LOG-FILE.
021400  0100-EXIT.
021500      EXIT.
021600  0200-LOAD-USER-TABLE.
021700      MOVE ZERO TO WS-USER-TABLE-COUNT.
021800  0210-READ-NEXT-USER.
021900      READ USER-XREF-FILE
022000          AT END GO TO 0200-EXIT.
022100      ADD 1 TO WS-USER-TABLE-COUNT.
022200      SET WS-USER-NX TO WS-USER-TABLE-COUNT.
022300      MOVE US-USER-ID TO WS-USER-ID-TBL (WS-USER-NX).
022400      MOVE US-USER-USERNAME TO WS-USER-NAME-TBL (WS-USER-NX).
022500      GO TO 0210-READ-NEXT-USER.
022600  0200-EXIT.
022700      EXIT.
022800  0900-CLOSE-FILES.
022900      CLOSE JOIN-REQ-FILE.
023000      CLOSE USER-XREF-FILE.
023100      CLOSE LEAGUE-FILE.
023200      CLOSE LEAGUE-MEMBER-FILE.
023300      CLOSE CONTROL-FILE.
023400      MOVE "JOINPRSR" TO LL-PROGRAM-TAG.
023500      MOVE "Run complete - txn/joined/reject counts" TO LL-MESSAGE-TEXT.
023600      PERFORM 9500-WRITE-LOG THRU 9500-EXIT.
023700      MOVE WS-TXN-COUNT TO RT-TXN-COUNT.
023800      MOVE WS-JOINED-COUNT TO RT-JOINED-COUNT.
023900      MOVE WS-REJECT-COUNT TO RT-REJECT-COUNT.
024000      MOVE "JOINPRSR" TO LL-PROGRAM-TAG.
024100      MOVE WS-RUN-TOTALS-X TO LL-MESSAGE-TEXT.
024200      PERFORM 9500-WRITE-LOG THRU 9500-EXIT.
024300      CLOSE LOG-FILE.
024400  0900-EXIT.
024500      EXIT.
024600*****************************************************************
024700* 1000-PROCESS-TXN -- ONE JOIN-REQUEST (PRIVATE) TRANSACTION.
024800*****************************************************************
024900  1000-PROCESS-TXN.
025000      READ JOIN-REQ-FILE
025100          AT END
025200              SET WS-END-OF-REQUESTS TO TRUE
025300              GO TO 1000-EXIT.
025400      ADD 1 TO WS-TXN-COUNT.
025500      MOVE "N" TO WS-REJECT-SWITCH.
025600      PERFORM 2000-VALIDATE-REQUEST THRU 2000-EXIT.
025700      IF WS-REQUEST-REJECTED
025800          ADD 1 TO WS-REJECT-COUNT
025900      ELSE
026000          PERFORM 3000-APPEND-MEMBERSHIP THRU 3000-EXIT
026100          ADD 1 TO WS-JOINED-COUNT.
026200  1000-EXIT.
026300      EXIT.
026400*****************************************************************
026500* 2000-VALIDATE-REQUEST -- APPLICANT MUST EXIST, INVITE CODE
026600* MUST RESOLVE TO A LEAGUE, NO EXISTING MEMBERSHIP MAY BE ON
026700* FILE.
026800*****************************************************************
026900  2000-VALIDATE-REQUEST.
027000      PERFORM 2010-FIND-APPLICANT THRU 2010-EXIT.
027100      IF WS-REQUEST-REJECTED GO TO 2000-EXIT.
027200      PERFORM 2020-FIND-LEAGUE-BY-CODE THRU 2020-EXIT.
027300      IF WS-REQUEST-REJECTED GO TO 2000-EXIT.
027400      PERFORM 2030-CHECK-NOT-ALREADY-MEMBER THRU 2030-EXIT.
027500  2000-EXIT.
027600      EXIT.
027700  2010-FIND-APPLICANT.
027800      MOVE REC-NOT-FOUND TO WS-SCAN-RETURN-CODE.
027900      SET WS-USER-NX TO 1.
028000      SEARCH WS-USER-ENTRY VARYING WS-USER-NX
028100          AT END NEXT SENTENCE
028200          WHEN WS-USER-NAME-TBL (WS-USER-NX) = RQ-USERNAME
028300              MOVE REC-FOUND TO WS-SCAN-RETURN-CODE
028400              MOVE WS-USER-ID-TBL (WS-USER-NX) TO WS-APPLICANT-USER-ID.
028500      IF WS-SCAN-RETURN-CODE = REC-NOT-FOUND
028600          MOVE "User not found" TO RM-REASON
028700          PERFORM 9000-REJECT THRU 9000-EXIT.
028800  2010-EXIT.
028900      EXIT.
029000*****************************************************************
029100* 2020-FIND-LEAGUE-BY-CODE -- SEQUENTIAL SCAN OF THE RELATIVE
029200* LEAGUE-FILE FOR A RECORD WHOSE LG-LEAGUE-INVITE-CODE MATCHES
029300* THE SUBMITTED CODE.  SAME WALK-FROM-RECORD-1 IDIOM AS INVCDSR'S
029400* COLLISION PROBE.
029500*****************************************************************
029600  2020-FIND-LEAGUE-BY-CODE.
029700      MOVE REC-NOT-FOUND TO WS-SCAN-RETURN-CODE.
029800      MOVE 1 TO WS-LEAGUE-RRN.
029900  2025-READ-CANDIDATE.
030000      READ LEAGUE-FILE
030100          INVALID KEY GO TO 2028-CHECK-RESULT.
030200      IF LG-LEAGUE-INVITE-CODE = RQ-INVITE-CODE
030300          MOVE REC-FOUND TO WS-SCAN-RETURN-CODE
030400          MOVE LG-LEAGUE-ID TO WS-FOUND-LEAGUE-ID
030500          GO TO 2028-CHECK-RESULT.
030600      ADD 1 TO WS-LEAGUE-RRN.
030700      GO TO 2025-READ-CANDIDATE.
030800  2028-CHECK-RESULT.
030900      IF WS-SCAN-RETURN-CODE = REC-NOT-FOUND
031000          MOVE "Invalid invite code" TO RM-REASON
031100          PERFORM 9000-REJECT THRU 9000-EXIT.
031200  2020-EXIT.
031300      EXIT.
031400  2030-CHECK-NOT-ALREADY-MEMBER.
031500      MOVE WS-APPLICANT-USER-ID TO WS-SCAN-USER-ID.
031600      MOVE WS-FOUND-LEAGUE-ID TO WS-SCAN-LEAGUE-ID.
031700      PERFORM 2900-SCAN-MEMBER-BY-USER-LEAGUE THRU 2900-EXIT.
031800      IF WS-SCAN-RETURN-CODE = REC-FOUND
031900          MOVE "You are already a member of this league"
032000              TO RM-REASON
032100          PERFORM 9000-REJECT THRU 9000-EXIT.
032200  2030-EXIT.
032300      EXIT.
032400*****************************************************************
032500* 2900-SCAN-MEMBER-BY-USER-LEAGUE -- SEQUENTIAL SCAN OF THE
032600* RELATIVE LEAGUE-MEMBER-FILE FOR THE (USER-ID, LEAGUE-ID)
032700* COMPOSITE KEY.
032800*****************************************************************
032900  2900-SCAN-MEMBER-BY-USER-LEAGUE.
033000      MOVE REC-NOT-FOUND TO WS-SCAN-RETURN-CODE.
033100      MOVE 1 TO WS-MEMBER-RRN.
033200  2910-READ-CANDIDATE.
033300      READ LEAGUE-MEMBER-FILE
033400          INVALID KEY GO TO 2900-EXIT.
033500      IF MB-MEMBER-USER-ID = WS-SCAN-USER-ID
033600              AND MB-MEMBER-LEAGUE-ID = WS-SCAN-LEAGUE-ID
033700          MOVE REC-FOUND TO WS-SCAN-RETURN-CODE
033800          GO TO 2900-EXIT.
033900      ADD 1 TO WS-MEMBER-RRN.
034000      GO TO 2910-READ-CANDIDATE.
034100  2900-EXIT.
034200      EXIT.
034300*****************************************************************
034400* 3000-APPEND-MEMBERSHIP -- ASSIGN THE NEXT MEMBER-ID FROM THE
034500* CONTROL FILE AND APPEND A MEMBER ROW AT ELO 1000.
034600*****************************************************************
034700  3000-APPEND-MEMBERSHIP.
034800      MOVE 1 TO WS-CTL-RRN.
034900      READ CONTROL-FILE
035000          INVALID KEY
035100              MOVE "CONTROL" TO LL-PROGRAM-TAG
035200              MOVE "Control record missing" TO LL-MESSAGE-TEXT
035300              PERFORM 9500-WRITE-LOG THRU 9500-EXIT.
035400      ADD 1 TO CT-NEXT-MEMBER-ID.
035500      REWRITE CT-CONTROL-RECORD.
035600      ACCEPT WS-SYSTEM-DATE FROM DATE YYYYMMDD.
035700      ACCEPT WS-SYSTEM-TIME FROM TIME.
035800      INITIALIZE MB-MEMBER-RECORD.
035900      MOVE CT-NEXT-MEMBER-ID TO MB-MEMBER-ID.
036000      MOVE WS-APPLICANT-USER-ID TO MB-MEMBER-USER-ID.
036100      MOVE WS-FOUND-LEAGUE-ID TO MB-MEMBER-LEAGUE-ID.
036200      MOVE "MEMBER" TO MB-MEMBER-ROLE.
036300      MOVE WC-STARTING-ELO TO MB-MEMBER-ELO.
036400      MOVE WS-SYS-YYYY TO MB-JOINED-AT-YYYY.
036500      MOVE WS-SYS-MM TO MB-JOINED-AT-MM.
036600      MOVE WS-SYS-DD TO MB-JOINED-AT-DD.
036700      MOVE WS-SYS-HH TO MB-JOINED-AT-HH.
036800      MOVE WS-SYS-MN TO MB-JOINED-AT-MN.
036900      MOVE WS-SYS-SS TO MB-JOINED-AT-SS.
037000      MOVE WS-SYS-HS TO MB-JOINED-AT-HS.
037100      MOVE CT-NEXT-MEMBER-ID TO WS-MEMBER-RRN.
037200      WRITE MB-MEMBER-RECORD
037300          INVALID KEY
037400              MOVE "WRITE" TO LL-PROGRAM-TAG
037500              MOVE "Membership write failed" TO LL-MESSAGE-TEXT
037600              PERFORM 9500-WRITE-LOG THRU 9500-EXIT.
037700  3000-EXIT.
037800      EXIT.
037900*****************************************************************
038000* 9000-REJECT -- LOG THE REASON AND SET THE REJECT SWITCH.
038100*****************************************************************
038200  9000-REJECT.
038300      MOVE "Y" TO WS-REJECT-SWITCH.
038400      MOVE WS-REJECT-MESSAGE TO WS-LOG-LINE.
038500      PERFORM 9500-WRITE-LOG THRU 9500-EXIT.
038600  9000-EXIT.
038700      EXIT.
038800*****************************************************************
038900* 9500-WRITE-LOG -- APPEND ONE LINE TO THE JOB LOG.
039000*****************************************************************
039100  9500-WRITE-LOG.
039200      MOVE WS-LOG-LINE TO LG-LOG-RECORD.
039300      WRITE LG-LOG-RECORD.
039400  9500-EXIT.
039500      EXIT.
