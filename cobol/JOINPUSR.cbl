000100*****************************************************************
000200* (c) GREENFIELD PADDLE SPORTS ASSN - DATA PROCESSING
000300*
000400* PROGRAM.....  JOINPUSR
000500* PURPOSE.....  READS ONE JOIN-REQUEST (PUBLIC LEAGUE) TRANSACTION
000600*               PER APPLICANT, VALIDATES THE LEAGUE IS OPEN AND
000700*               THE APPLICANT IS NOT ALREADY A MEMBER, AND APPENDS
000800*               A NEW LEAGUE-MEMBER RECORD AT ELO 1000.
000900*****************************************************************
001000  IDENTIFICATION DIVISION.
001100  PROGRAM-ID.    JOINPUSR.
001200  AUTHOR.        T. OKONKWO.
001300  INSTALLATION.  GREENFIELD PADDLE SPORTS ASSN - DATA PROCESSING.
001400  DATE-WRITTEN.  06/16/1988.
001500  DATE-COMPILED.
001600  SECURITY.      COMPANY CONFIDENTIAL - DP DEPT USE ONLY.
001700*****************************************************************
001800*                        C H A N G E   L O G
001900*
002000* 06/16/1988  T.OKONKWO    ORIGINAL - READS JOIN-REQUEST, APPENDS
002100*                          MEMBER REC AT ELO 1000.
002200* 02/09/1990  R.HALVORSEN  TKT#1141 - REJECT DUPLICATE JOIN WHEN
002300*                          A MEMBERSHIP FOR THIS USER/LEAGUE ALREADY
002400*                          EXISTS (WAS INSERTING A SECOND ROW).
002500* 05/17/1992  R.HALVORSEN  TKT#1390 - REJECT WHEN THE TARGET
002600*                          LEAGUE IS FLAGGED PRIVATE; PRIVATE
002700*                          LEAGUES ARE JOINPRSR'S JOB NOW.
002800* 01/11/1999  D.PRUITT     Y2K TKT#2201 - MB-MEMBER-JOINED-AT NOW
002900*                          CARRIES A 4-DIGIT YEAR.  ACCEPT FROM
003000*                          DATE YYYYMMDD USED IN PLACE OF THE
003100*                          2-DIGIT DATE PHRASE.
003200* 04/14/2004  M.SATO       TKT#2803 - SWAPPED THE FOUND/NOT-FOUND
003300*                          SWITCHES ON THE APPLICANT AND MEMBERSHIP
003400*                          SCANS FOR THE RETURN-CODE PAIR USED ON
003500*                          THE STOCK-APP PROGRAMS; ADDED A RUN-
003600*                          TOTALS TRAILER TO THE CLOSING LOG LINE.
003700*****************************************************************
003800  ENVIRONMENT DIVISION.
003900  CONFIGURATION SECTION.
004000  SOURCE-COMPUTER.   USL-486.
004100  OBJECT-COMPUTER.   USL-486.
004200  SPECIAL-NAMES.     C01 IS TOP-OF-FORM
004300                     CLASS ALPHA-NUMERIC-CODE IS
004400                         "A" THRU "Z" "0" THRU "9"
004500                     UPSI-0 ON STATUS IS WS-RERUN-SWITCH.
004600  INPUT-OUTPUT SECTION.
004700  FILE-CONTROL.
004800      SELECT JOIN-REQ-FILE   ASSIGN TO "JOINPTXN"
004900             ORGANIZATION IS LINE SEQUENTIAL
005000             STATUS IS WS-JREQ-STATUS.
005100      SELECT USER-XREF-FILE  ASSIGN TO "USERXFR"
005200             ORGANIZATION IS LINE SEQUENTIAL
005300             STATUS IS WS-UXRF-STATUS.
005400      SELECT LEAGUE-FILE     ASSIGN TO "LEAGFILE"
005500             ORGANIZATION IS RELATIVE
005600             ACCESS IS DYNAMIC
005700             RELATIVE KEY IS WS-LEAGUE-RRN
005800             STATUS IS WS-LEAG-STATUS.
005900      SELECT LEAGUE-MEMBER-FILE ASSIGN TO "MEMBFILE"
006000             ORGANIZATION IS RELATIVE
006100             ACCESS IS DYNAMIC
006200             RELATIVE KEY IS WS-MEMBER-RRN
006300             STATUS IS WS-MEMB-STATUS.
006400      SELECT CONTROL-FILE    ASSIGN TO "CTLFILE"
006500             ORGANIZATION IS RELATIVE
006600             ACCESS IS DYNAMIC
006700             RELATIVE KEY IS WS-CTL-RRN
006800             STATUS IS WS-CTL-STATUS.
006900      SELECT LOG-FILE        ASSIGN TO "JOINPLOG"
007000             ORGANIZATION IS LINE SEQUENTIAL
007100             STATUS IS WS-LOG-STATUS.
007200  DATA DIVISION.
007300  FILE SECTION.
007400  FD  JOIN-REQ-FILE
007500      LABEL RECORD IS STANDARD.
007600  01  RQ-JOIN-PUBLIC-REQUEST.
007700      COPY JOINPTXN.
007800  FD  USER-XREF-FILE
007900      LABEL RECORD IS STANDARD.
008000  01  US-USER-RECORD.
008100      COPY USERXFR.
008200  FD  LEAGUE-FILE
008300      LABEL RECORD IS STANDARD.
008400  01  LG-LEAGUE-RECORD.
008500      COPY LEAGUE.
008600  FD  LEAGUE-MEMBER-FILE
008700      LABEL RECORD IS STANDARD.
008800  01  MB-MEMBER-RECORD.
008900      COPY MEMBER.
009000  FD  CONTROL-FILE
009100      LABEL RECORD IS STANDARD.
009200  01  CT-CONTROL-RECORD.
009300      COPY CTLREC.
009400  FD  LOG-FILE
009500      LABEL RECORD IS STANDARD.
009600  01  LG-LOG-RECORD               PIC X(100).
009700  WORKING-STORAGE SECTION.
009800*****************************************************************
009900* FILE STATUS AREAS -- ONE PER FILE, HOUSE HABIT
010000*****************************************************************
010100  01  WS-JREQ-STATUS.
010200      05  JREQ-STATUS-1            PIC X.
010300      05  JREQ-STATUS-2            PIC X.
010400  01  WS-UXRF-STATUS.
010500      05  UXRF-STATUS-1            PIC X.
010600      05  UXRF-STATUS-2            PIC X.
010700  01  WS-LEAG-STATUS.
010800      05  LEAG-STATUS-1            PIC X.
010900      05  LEAG-STATUS-2            PIC X.
011000  01  WS-MEMB-STATUS.
011100      05  MEMB-STATUS-1            PIC X.
011200      05  MEMB-STATUS-2            PIC X.
011300  01  WS-CTL-STATUS.
011400      05  CTL-STATUS-1             PIC X.
011500      05  CTL-STATUS-2             PIC X.
011600  01  WS-LOG-STATUS.
011700      05  LOG-STATUS-1             PIC X.
011800      05  LOG-STATUS-2             PIC X.
011900*****************************************************************
012000* LOG LINE -- HOUSE MESSAGE-LOGGING AREA
012100*****************************************************************
012200  01  WS-LOG-LINE                  PIC X(100).
012300  01  WS-LOG-LINE-FIELDS REDEFINES WS-LOG-LINE.
012400      05  LL-PROGRAM-TAG           PIC X(10).
012500      05  LL-MESSAGE-TEXT          PIC X(90).
012600  01  WS-REJECT-MESSAGE.
012700      05  FILLER                   PIC X(17) VALUE "JOINPUSR REJECT=>".
012800      05  RM-REASON                PIC X(60).
012900      05  FILLER                   PIC X(23).
013000  01  WS-REJECT-MESSAGE-X REDEFINES WS-REJECT-MESSAGE
013100                                        PIC X(100).
013200*****************************************************************
013300* SWITCHES AND COUNTERS
013400*****************************************************************
013500  01  WS-RERUN-SWITCH              PIC X VALUE "N".
013600  01  WS-EOF-SWITCH                PIC X VALUE "N".
013700      88  WS-END-OF-REQUESTS           VALUE "Y".
013800  01  WS-REJECT-SWITCH             PIC X VALUE "N".
013900      88  WS-REQUEST-REJECTED          VALUE "Y".
014000*****************************************************************
014100* SCAN RETURN-CODE PAIR -- SAME 77-LEVEL SENTINEL-CONSTANT
014200* IDIOM USED ON THE STOCK-APPLICATION PROGRAMS, IN PLACE OF A
014300* FOUND/NOT-FOUND SWITCH FOR THE TABLE AND FILE SCANS BELOW.
014400*****************************************************************
014500  77  REC-FOUND                    PIC S9(9) COMP-5 VALUE 1.
014600  77  REC-NOT-FOUND                PIC S9(9) COMP-5 VALUE 2.
014700  01  WS-SCAN-RETURN-CODE          PIC S9(9) COMP-5.
014800  01  WS-TXN-COUNT                 PIC S9(7) COMP VALUE ZERO.
014900  01  WS-JOINED-COUNT              PIC S9(7) COMP VALUE ZERO.
015000  01  WS-REJECT-COUNT              PIC S9(7) COMP VALUE ZERO.
015100  01  WS-USER-TABLE-COUNT          PIC S9(7) COMP VALUE ZERO.
015200*****************************************************************
015300* USER CROSS-REFERENCE TABLE -- LOADED ONCE AT START, SEARCHED
015400* FOR THE APPLICANT'S USERNAME ON EVERY TRANSACTION.
015500*****************************************************************
015600  01  WS-USER-TABLE.
015700      05  WS-USER-ENTRY OCCURS 1 TO 2000 TIMES
015800              DEPENDING ON WS-USER-TABLE-COUNT
015900              INDEXED BY WS-USER-NX.
016000          10  WS-USER-ID-TBL       PIC 9(9).
016100          10  WS-USER-NAME-TBL     PIC X(50).
016200  01  WS-APPLICANT-USER-ID         PIC 9(9).
016300  01  WS-SCAN-USER-ID              PIC 9(9).
016400  01  WS-SCAN-LEAGUE-ID            PIC 9(9).
016500*****************************************************************
016600* WORKING FIELDS FOR THE NEW MEMBERSHIP
016700*****************************************************************
016800  01  WS-LEAGUE-RRN                PIC 9(9).
016900  01  WS-MEMBER-RRN                PIC 9(9).
017000  01  WS-CTL-RRN                   PIC 9(9) VALUE 1.
017100  01  WC-STARTING-ELO               PIC S9(5) VALUE +1000.
017200  01  WS-SYSTEM-DATE.
017300      05  WS-SYS-YYYY               PIC 9(4).
017400      05  WS-SYS-MM                 PIC 9(2).
017500      05  WS-SYS-DD                 PIC 9(2).
017600  01  WS-SYSTEM-TIME.
017700      05  WS-SYS-HH                 PIC 9(2).
017800      05  WS-SYS-MN                 PIC 9(2).
017900      05  WS-SYS-SS                 PIC 9(2).
018000      05  WS-SYS-HS                 PIC 9(2).
018100*****************************************************************
018200* RUN-TOTALS TRAILER -- WRITTEN TO THE JOB LOG AT CLOSE, HOUSE
018300* HABIT SO THE OPERATOR CAN EYEBALL COUNTS WITHOUT A LISTING.
018400*****************************************************************
018500  01  WS-RUN-TOTALS-LINE.
018600      05  RT-TXN-COUNT                 PIC ZZZZ9.
018700      05  FILLER                       PIC X(1) VALUE SPACE.
018800      05  RT-JOINED-COUNT              PIC ZZZZ9.
018900      05  FILLER                       PIC X(1) VALUE SPACE.
019000      05  RT-REJECT-COUNT              PIC ZZZZ9.
019100  01  WS-RUN-TOTALS-X REDEFINES WS-RUN-TOTALS-LINE
019200                                        PIC X(17).
019300  PROCEDURE DIVISION.
019400*****************************************************************
019500* 0000-MAIN -- OPEN, RUN THE TRANSACTION LOOP, CLOSE.
019600*****************************************************************
019700  0000-MAIN-LOGIC.
019800      PERFORM 0100-OPEN-FILES THRU 0100-EXIT.
019900      PERFORM 0200-LOAD-USER-TABLE THRU 0200-EXIT.
020000      MOVE "JOINPUSR" TO LL-PROGRAM-TAG.
020100      MOVE "Started run" TO LL-MESSAGE-TEXT.
020200      PERFORM 9500-WRITE-LOG THRU 9500-EXIT.
020300      PERFORM 1000-PROCESS-TXN THRU 1000-EXIT
020400          UNTIL WS-END-OF-REQUESTS.
020500      PERFORM 0900-CLOSE-FILES THRU 0900-EXIT.
020600      STOP RUN.
020700  0100-OPEN-FILES.
020800      OPEN INPUT JOIN-REQ-FILE.
020900      OPEN INPUT USER-XREF-FILE.
021000      OPEN I-O LEAGUE-FILE.
021100      OPEN I-O LEAGUE-MEMBER-FILE.
021200      OPEN I-O CONTROL-FILE.
021300      OPEN EXTEND LOG-FILE.
021400  0100-EXIT.
021500      EXIT.
021600  0200-LOAD-USER-TABLE.
021700      MOVE ZERO TO WS-USER-TABLE-COUNT.
021800  0210-READ-NEXT-USER.
021900      READ USER-XREF-FILE
022000          AT END GO TO 0200-EXIT.
022100      ADD 1 TO WS-USER-TABLE-COUNT.
022200      SET WS-USER-NX TO WS-USER-TABLE-COUNT.
022300      MOVE US-USER-ID TO WS-USER-ID-TBL (WS-USER-NX).
022400      MOVE US-USER-USERNAME TO WS-USER-NAME-TBL (WS-USER-NX).
022500      GO TO 0210-READ-NEXT-USER.
022600  0200-EXIT.
022700      EXIT.
022800  0900-CLOSE-FILES.
022900      CLOSE JOIN-REQ-FILE.
023000      CLOSE USER-XREF-FILE.
023100      CLOSE LEAGUE-FILE.
023200      CLOSE LEAGUE-MEMBER-FILE.
023300      CLOSE CONTROL-FILE.
023400      MOVE "JOINPUSR" TO LL-PROGRAM-TAG.
023500      MOVE "Run complete - txn/joined/reject counts" TO LL-MESSAGE-TEXT.
023600      PERFORM 9500-WRITE-LOG THRU 9500-EXIT.
023700      MOVE WS-TXN-COUNT TO RT-TXN-COUNT.
023800      MOVE WS-JOINED-COUNT TO RT-JOINED-COUNT.
023900      MOVE WS-REJECT-COUNT TO RT-REJECT-COUNT.
024000      MOVE "JOINPUSR" TO LL-PROGRAM-TAG.
024100      MOVE WS-RUN-TOTALS-X TO LL-MESSAGE-TEXT.
024200      PERFORM 9500-WRITE-LOG THRU 9500-EXIT.
024300      CLOSE LOG-FILE.
024400  0900-EXIT.
024500      EXIT.
024600*****************************************************************
024700* 1000-PROCESS-TXN -- ONE JOIN-REQUEST (PUBLIC) TRANSACTION.
024800*****************************************************************
024900  1000-PROCESS-TXN.
025000      READ JOIN-REQ-FILE
025100          AT END
025200              SET WS-END-OF-REQUESTS TO TRUE
025300              GO TO 1000-EXIT.
025400      ADD 1 TO WS-TXN-COUNT.
025500      MOVE "N" TO WS-REJECT-SWITCH.
025600      PERFORM 2000-VALIDATE-REQUEST THRU 2000-EXIT.
025700      IF WS-REQUEST-REJECTED
025800          ADD 1 TO WS-REJECT-COUNT
025900      ELSE
026000          PERFORM 3000-APPEND-MEMBERSHIP THRU 3000-EXIT
026100          ADD 1 TO WS-JOINED-COUNT.
026200  1000-EXIT.
026300      EXIT.
026400*****************************************************************
026500* 2000-VALIDATE-REQUEST -- APPLICANT MUST EXIST, LEAGUE MUST
026600* EXIST AND BE PUBLIC, NO EXISTING MEMBERSHIP MAY BE ON FILE.
026700*****************************************************************
026800  2000-VALIDATE-REQUEST.
026900      PERFORM 2010-FIND-APPLICANT THRU 2010-EXIT.
027000      IF WS-REQUEST-REJECTED GO TO 2000-EXIT.
027100      PERFORM 2020-FIND-LEAGUE THRU 2020-EXIT.
027200      IF WS-REQUEST-REJECTED GO TO 2000-EXIT.
027300      PERFORM 2030-CHECK-NOT-ALREADY-MEMBER THRU 2030-EXIT.
027400  2000-EXIT.
027500      EXIT.
027600  2010-FIND-APPLICANT.
027700      MOVE REC-NOT-FOUND TO WS-SCAN-RETURN-CODE.
027800      SET WS-USER-NX TO 1.
027900      SEARCH WS-USER-ENTRY VARYING WS-USER-NX
028000          AT END NEXT SENTENCE
028100          WHEN WS-USER-NAME-TBL (WS-USER-NX) = RQ-USERNAME
028200              MOVE REC-FOUND TO WS-SCAN-RETURN-CODE
028300              MOVE WS-USER-ID-TBL (WS-USER-NX) TO WS-APPLICANT-USER-ID.
028400      IF WS-SCAN-RETURN-CODE = REC-NOT-FOUND
028500          MOVE "User not found" TO RM-REASON
028600          PERFORM 9000-REJECT THRU 9000-EXIT.
028700  2010-EXIT.
028800      EXIT.
028900  2020-FIND-LEAGUE.
029000      MOVE RQ-LEAGUE-ID TO WS-LEAGUE-RRN.
029100      READ LEAGUE-FILE
029200          INVALID KEY
029300              MOVE "League not found" TO RM-REASON
029400              PERFORM 9000-REJECT THRU 9000-EXIT
029500              GO TO 2020-EXIT.
029600      IF LG-PRIVATE-LEAGUE
029700          MOVE "This league is private. Use invite code to join."
029800              TO RM-REASON
029900          PERFORM 9000-REJECT THRU 9000-EXIT.
030000  2020-EXIT.
030100      EXIT.
030200  2030-CHECK-NOT-ALREADY-MEMBER.
030300      MOVE WS-APPLICANT-USER-ID TO WS-SCAN-USER-ID.
030400      MOVE RQ-LEAGUE-ID TO WS-SCAN-LEAGUE-ID.
030500      PERFORM 2900-SCAN-MEMBER-BY-USER-LEAGUE THRU 2900-EXIT.
030600      IF WS-SCAN-RETURN-CODE = REC-FOUND
030700          MOVE "You are already a member of this league"
030800              TO RM-REASON
030900          PERFORM 9000-REJECT THRU 9000-EXIT.
031000  2030-EXIT.
031100      EXIT.
031200*****************************************************************
031300* 2900-SCAN-MEMBER-BY-USER-LEAGUE -- SEQUENTIAL SCAN OF THE
031400* RELATIVE LEAGUE-MEMBER-FILE FOR THE (USER-ID, LEAGUE-ID)
031500* COMPOSITE KEY.
031600*****************************************************************
031700  2900-SCAN-MEMBER-BY-USER-LEAGUE.
031800      MOVE REC-NOT-FOUND TO WS-SCAN-RETURN-CODE.
031900      MOVE 1 TO WS-MEMBER-RRN.
032000  2910-READ-CANDIDATE.
032100      READ LEAGUE-MEMBER-FILE
032200          INVALID KEY GO TO 2900-EXIT.
032300      IF MB-MEMBER-USER-ID = WS-SCAN-USER-ID
032400              AND MB-MEMBER-LEAGUE-ID = WS-SCAN-LEAGUE-ID
032500          MOVE REC-FOUND TO WS-SCAN-RETURN-CODE
032600          GO TO 2900-EXIT.
032700      ADD 1 TO WS-MEMBER-RRN.
032800      GO TO 2910-READ-CANDIDATE.
032900  2900-EXIT.
033000      EXIT.
033100*****************************************************************
033200* 3000-APPEND-MEMBERSHIP -- ASSIGN THE NEXT MEMBER-ID FROM THE
033300* CONTROL FILE AND APPEND A MEMBER ROW AT ELO 1000.
033400*****************************************************************
033500  3000-APPEND-MEMBERSHIP.
033600      MOVE 1 TO WS-CTL-RRN.
033700      READ CONTROL-FILE
033800          INVALID KEY
033900              MOVE "CONTROL" TO LL-PROGRAM-TAG
034000              MOVE "Control record missing" TO LL-MESSAGE-TEXT
034100              PERFORM 9500-WRITE-LOG THRU 9500-EXIT.
034200      ADD 1 TO CT-NEXT-MEMBER-ID.
034300      REWRITE CT-CONTROL-RECORD.
034400      ACCEPT WS-SYSTEM-DATE FROM DATE YYYYMMDD.
034500      ACCEPT WS-SYSTEM-TIME FROM TIME.
034600      INITIALIZE MB-MEMBER-RECORD.
034700      MOVE CT-NEXT-MEMBER-ID TO MB-MEMBER-ID.
034800      MOVE WS-APPLICANT-USER-ID TO MB-MEMBER-USER-ID.
034900      MOVE RQ-LEAGUE-ID TO MB-MEMBER-LEAGUE-ID.
035000      MOVE "MEMBER" TO MB-MEMBER-ROLE.
035100      MOVE WC-STARTING-ELO TO MB-MEMBER-ELO.
035200      MOVE WS-SYS-YYYY TO MB-JOINED-AT-YYYY.
035300      MOVE WS-SYS-MM TO MB-JOINED-AT-MM.
035400      MOVE WS-SYS-DD TO MB-JOINED-AT-DD.
035500      MOVE WS-SYS-HH TO MB-JOINED-AT-HH.
035600      MOVE WS-SYS-MN TO MB-JOINED-AT-MN.
035700      MOVE WS-SYS-SS TO MB-JOINED-AT-SS.
035800      MOVE WS-SYS-HS TO MB-JOINED-AT-HS.
035900      MOVE CT-NEXT-MEMBER-ID TO WS-MEMBER-RRN.
036000      WRITE MB-MEMBER-RECORD
036100          INVALID KEY
036200              MOVE "WRITE" TO LL-PROGRAM-TAG
036300              MOVE "Membership write failed" TO LL-MESSAGE-TEXT
036400              PERFORM 9500-WRITE-LOG THRU 9500-EXIT.
036500  3000-EXIT.
036600      EXIT.
036700*****************************************************************
036800* 9000-REJECT -- LOG THE REASON AND SET THE REJECT SWITCH.
036900*****************************************************************
037000  9000-REJECT.
037100      MOVE "Y" TO WS-REJECT-SWITCH.
037200      MOVE WS-REJECT-MESSAGE TO WS-LOG-LINE.
037300      PERFORM 9500-WRITE-LOG THRU 9500-EXIT.
037400  9000-EXIT.
037500      EXIT.
037600*****************************************************************
037700* 9500-WRITE-LOG -- APPEND ONE LINE TO THE JOB LOG.
037800*****************************************************************
037900  9500-WRITE-LOG.
038000      MOVE WS-LOG-LINE TO LG-LOG-RECORD.
038100      WRITE LG-LOG-RECORD.
038200  9500-EXIT.
038300      EXIT.
