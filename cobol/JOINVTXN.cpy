000100*****************************************************************
000200* JOINVTXN.CPY
000300* JOIN-REQUEST (PRIVATE LEAGUE) TRANSACTION -- DRIVES JOINPRSR.
000400*
000500* 1988-06-14  T.OKONKWO   ORIGINAL LAYOUT.
000600*****************************************************************
000700  01  RQ-JOIN-PRIVATE-REQUEST.
000800      05  RQ-INVITE-CODE                  PIC X(8).
000900      05  RQ-USERNAME                     PIC X(50).
001000      05  FILLER                          PIC X(10).
