000100*****************************************************************
000200* (c) GREENFIELD PADDLE SPORTS ASSN - DATA PROCESSING
000300*
000400* PROGRAM.....  LEAGCRSR
000500* PURPOSE.....  READS ONE CREATE-LEAGUE-REQUEST TRANSACTION PER
000600*               NEW LEAGUE, BUILDS THE LEAGUE MASTER RECORD,
000700*               DRAWS AN INVITE CODE FOR PRIVATE LEAGUES VIA
000800*               INVCDSR, AND ENROLLS THE CREATOR AS OWNER.
000900*****************************************************************
001000  IDENTIFICATION DIVISION.
001100  PROGRAM-ID.    LEAGCRSR.
001200  AUTHOR.        T. OKONKWO.
001300  INSTALLATION.  GREENFIELD PADDLE SPORTS ASSN - DATA PROCESSING.
001400  DATE-WRITTEN.  06/14/1988.
001500  DATE-COMPILED.
001600  SECURITY.      COMPANY CONFIDENTIAL - DP DEPT USE ONLY.
001700*****************************************************************
001800*                        C H A N G E   L O G
001900*
002000* 06/14/1988  T.OKONKWO    ORIGINAL - READS CREATE-LEAGUE-REQUEST,
002100*                          WRITES LEAGUE REC, ENROLLS CREATOR AS
002200*                          OWNER MEMBER AT ELO 1000.
002300* 02/09/1990  R.HALVORSEN  TKT#1140 - NAME LENGTH NOW CHECKED
002400*                          3-100 CHARS BEFORE THE LEAGUE RECORD
002500*                          IS BUILT (WAS UNCHECKED, BLANK NAMES
002600*                          WERE GETTING THROUGH).
002700* 08/03/1994  M.SATO       TKT#1602 - PRIVATE LEAGUES NOW DRAW
002800*                          THEIR INVITE CODE THROUGH THE NEW
002900*                          INVCDSR SUBPROGRAM RATHER THAN A
003000*                          COPY-PASTED DRAW LOOP IN THIS PROGRAM.
003100* 04/22/1996  M.SATO       TKT#1755 - REQ-IS-PUBLIC BLANK ON THE
003200*                          INCOMING TRANSACTION NOW DEFAULTS TO
003300*                          "Y" (PUBLIC) RATHER THAN BEING REJECTED.
003400* 01/11/1999  D.PRUITT     Y2K TKT#2201 - LG-LEAGUE-CREATED-AT AND
003500*                          MB-MEMBER-JOINED-AT NOW CARRY A 4-DIGIT
003600*                          YEAR.  ACCEPT FROM DATE YYYYMMDD USED
003700*                          IN PLACE OF THE 2-DIGIT DATE PHRASE.
003800* 04/14/2004  M.SATO       TKT#2803 - ADDED A RUN-TOTALS TRAILER TO
003900*                          THE CLOSING LOG LINE, HOUSE HABIT.
004000*****************************************************************
004100  ENVIRONMENT DIVISION.
004200  CONFIGURATION SECTION.
004300  SOURCE-COMPUTER.   USL-486.
004400  OBJECT-COMPUTER.   USL-486.
004500  SPECIAL-NAMES.     C01 IS TOP-OF-FORM
004600                     CLASS ALPHA-NUMERIC-CODE IS
004700                         "A" THRU "Z" "0" THRU "9"
004800                     UPSI-0 ON STATUS IS WS-RERUN-SWITCH.
004900  INPUT-OUTPUT SECTION.
005000  FILE-CONTROL.
005100      SELECT CREATE-REQ-FILE ASSIGN TO "CREATTXN"
005200             ORGANIZATION IS LINE SEQUENTIAL
005300             STATUS IS WS-CREQ-STATUS.
005400      SELECT USER-XREF-FILE  ASSIGN TO "USERXFR"
005500             ORGANIZATION IS LINE SEQUENTIAL
005600             STATUS IS WS-UXRF-STATUS.
005700      SELECT LEAGUE-FILE     ASSIGN TO "LEAGFILE"
005800             ORGANIZATION IS RELATIVE
005900             ACCESS IS DYNAMIC
006000             RELATIVE KEY IS WS-LEAGUE-RRN
006100             STATUS IS WS-LEAG-STATUS.
006200      SELECT LEAGUE-MEMBER-FILE ASSIGN TO "MEMBFILE"
006300             ORGANIZATION IS RELATIVE
006400             ACCESS IS DYNAMIC
006500             RELATIVE KEY IS WS-MEMBER-RRN
006600             STATUS IS WS-MEMB-STATUS.
006700      SELECT CONTROL-FILE    ASSIGN TO "CTLFILE"
006800             ORGANIZATION IS RELATIVE
006900             ACCESS IS DYNAMIC
007000             RELATIVE KEY IS WS-CTL-RRN
007100             STATUS IS WS-CTL-STATUS.
007200      SELECT LOG-FILE        ASSIGN TO "LEAGCLOG"
007300             ORGANIZATION IS LINE SEQUENTIAL
007400             STATUS IS WS-LOG-STATUS.
007500  DATA DIVISION.
007600  FILE SECTION.
007700  FD  CREATE-REQ-FILE
007800      LABEL RECORD IS STANDARD.
007900  01  RQ-CREATE-LEAGUE-REQUEST.
008000      COPY CREATTXN.
008100  FD  USER-XREF-FILE
008200      LABEL RECORD IS STANDARD.
008300  01  US-USER-RECORD.
008400      COPY USERXFR.
008500  FD  LEAGUE-FILE
008600      LABEL RECORD IS STANDARD.
008700  01  LG-LEAGUE-RECORD.
008800      COPY LEAGUE.
008900  FD  LEAGUE-MEMBER-FILE
009000      LABEL RECORD IS STANDARD.
009100  01  MB-MEMBER-RECORD.
009200      COPY MEMBER.
009300  FD  CONTROL-FILE
009400      LABEL RECORD IS STANDARD.
009500  01  CT-CONTROL-RECORD.
009600      COPY CTLREC.
009700  FD  LOG-FILE
009800      LABEL RECORD IS STANDARD.
009900  01  LG-LOG-RECORD               PIC X(100).
010000  WORKING-STORAGE SECTION.
010100*****************************************************************
010200* FILE STATUS AREAS -- ONE PER FILE, HOUSE HABIT
010300*****************************************************************
010400  01  WS-CREQ-STATUS.
010500      05  CREQ-STATUS-1            PIC X.
010600      05  CREQ-STATUS-2            PIC X.
010700  01  WS-UXRF-STATUS.
010800      05  UXRF-STATUS-1            PIC X.
010900      05  UXRF-STATUS-2            PIC X.
011000  01  WS-LEAG-STATUS.
011100      05  LEAG-STATUS-1            PIC X.
011200      05  LEAG-STATUS-2            PIC X.
011300  01  WS-MEMB-STATUS.
011400      05  MEMB-STATUS-1            PIC X.
011500      05  MEMB-STATUS-2            PIC X.
011600  01  WS-CTL-STATUS.
011700      05  CTL-STATUS-1             PIC X.
011800      05  CTL-STATUS-2             PIC X.
011900  01  WS-LOG-STATUS.
012000      05  LOG-STATUS-1             PIC X.
012100      05  LOG-STATUS-2             PIC X.
012200*****************************************************************
012300* LOG LINE -- HOUSE MESSAGE-LOGGING AREA
012400*****************************************************************
012500  01  WS-LOG-LINE                  PIC X(100).
012600  01  WS-LOG-LINE-FIELDS REDEFINES WS-LOG-LINE.
012700      05  LL-PROGRAM-TAG           PIC X(10).
012800      05  LL-MESSAGE-TEXT          PIC X(90).
012900  01  WS-REJECT-MESSAGE.
013000      05  FILLER                   PIC X(17) VALUE "LEAGCRSR REJECT=>".
013100      05  RM-REASON                PIC X(60).
013200      05  FILLER                   PIC X(23).
013300  01  WS-REJECT-MESSAGE-X REDEFINES WS-REJECT-MESSAGE
013400                                        PIC X(100).
013500*****************************************************************
013600* SWITCHES AND COUNTERS
013700*****************************************************************
013800  01  WS-RERUN-SWITCH              PIC X VALUE "N".
013900  01  WS-EOF-SWITCH                PIC X VALUE "N".
014000      88  WS-END-OF-REQUESTS           VALUE "Y".
014100  01  WS-REJECT-SWITCH             PIC X VALUE "N".
014200      88  WS-REQUEST-REJECTED          VALUE "Y".
014300  01  WS-FOUND-SWITCH              PIC X VALUE "N".
014400      88  WS-RECORD-WAS-FOUND          VALUE "Y".
014500  01  WS-TXN-COUNT                 PIC S9(7) COMP VALUE ZERO.
014600  01  WS-CREATED-COUNT             PIC S9(7) COMP VALUE ZERO.
014700  01  WS-REJECT-COUNT              PIC S9(7) COMP VALUE ZERO.
014800  01  WS-NAME-LENGTH               PIC S9(3) COMP VALUE ZERO.
014900  01  WS-USER-TABLE-COUNT          PIC S9(7) COMP VALUE ZERO.
015000*****************************************************************
015100* USER CROSS-REFERENCE TABLE -- LOADED ONCE AT START, SEARCHED
015200* FOR THE CREATOR'S USERNAME ON EVERY TRANSACTION.
015300*****************************************************************
015400  01  WS-USER-TABLE.
015500      05  WS-USER-ENTRY OCCURS 1 TO 2000 TIMES
015600              DEPENDING ON WS-USER-TABLE-COUNT
015700              INDEXED BY WS-USER-NX.
015800          10  WS-USER-ID-TBL       PIC 9(9).
015900          10  WS-USER-NAME-TBL     PIC X(50).
016000  01  WS-CREATOR-USER-ID           PIC 9(9).
016100*****************************************************************
016200* WORKING FIELDS FOR THE NEW LEAGUE/MEMBER PAIR
016300*****************************************************************
016400  01  WS-LEAGUE-RRN                PIC 9(9).
016500  01  WS-MEMBER-RRN                PIC 9(9).
016600  01  WS-CTL-RRN                   PIC 9(9) VALUE 1.
016700  01  WC-STARTING-ELO               PIC S9(5) VALUE +1000.
016800  01  WS-DRAWN-INVITE-CODE          PIC X(8).
016900*****************************************************************
017000* CURRENT-DATE-TIME STAMP FOR CREATED-AT/JOINED-AT
017100*****************************************************************
017200  01  WS-SYSTEM-DATE.
017300      05  WS-SYS-YYYY               PIC 9(4).
017400      05  WS-SYS-MM                 PIC 9(2).
017500      05  WS-SYS-DD                 PIC 9(2).
017600  01  WS-SYSTEM-TIME.
017700      05  WS-SYS-HH                 PIC 9(2).
017800      05  WS-SYS-MN                 PIC 9(2).
017900      05  WS-SYS-SS                 PIC 9(2).
018000      05  WS-SYS-HS                 PIC 9(2).
018100*****************************************************************
018200* RECORD-COUNT SHADOW OF THE LEAGUE/MEMBER FILES -- USED ONLY
018300* TO FIND THE NEXT FREE RELATIVE SLOT WHEN APPENDING, SAME
018400* END-OF-FILE-BY-INVALID-KEY IDIOM USED ELSEWHERE IN THIS SHOP'S
018500* RELATIVE-FILE PROGRAMS TO FIND AN APPEND SLOT.
018600*****************************************************************
018700*****************************************************************
018800* RUN-TOTALS TRAILER -- WRITTEN TO THE JOB LOG AT CLOSE, HOUSE
018900* HABIT SO THE OPERATOR CAN EYEBALL COUNTS WITHOUT A LISTING.
019000*****************************************************************
019100  01  WS-RUN-TOTALS-LINE.
019200      05  RT-TXN-COUNT                 PIC ZZZZ9.
019300      05  FILLER                       PIC X(1) VALUE SPACE.
019400      05  RT-CREATED-COUNT             PIC ZZZZ9.
019500      05  FILLER                       PIC X(1) VALUE SPACE.
019600      05  RT-REJECT-COUNT              PIC ZZZZ9.
019700  01  WS-RUN-TOTALS-X REDEFINES WS-RUN-TOTALS-LINE
019800                                        PIC X(17).
019900  PROCEDURE DIVISION.
020000*****************************************************************
020100* 0000-MAIN -- OPEN, RUN THE TRANSACTION LOOP, CLOSE.
020200*****************************************************************
020300  0000-MAIN-LOGIC.
020400      PERFORM 0100-OPEN-FILES THRU 0100-EXIT.
020500      PERFORM 0200-LOAD-USER-TABLE THRU 0200-EXIT.
020600      MOVE "LEAGCRSR" TO LL-PROGRAM-TAG.
020700      MOVE "Started run" TO LL-MESSAGE-TEXT.
020800      PERFORM 9500-WRITE-LOG THRU 9500-EXIT.
020900      PERFORM 1000-PROCESS-TXN THRU 1000-EXIT
021000          UNTIL WS-END-OF-REQUESTS.
021100      PERFORM 0900-CLOSE-FILES THRU 0900-EXIT.
021200      STOP RUN.
021300  0100-OPEN-FILES.
021400      OPEN INPUT CREATE-REQ-FILE.
021500      OPEN INPUT USER-XREF-FILE.
021600      OPEN I-O LEAGUE-FILE.
021700      OPEN I-O LEAGUE-MEMBER-FILE.
021800      OPEN I-O CONTROL-FILE.
021900      OPEN EXTEND LOG-FILE.
022000  0100-EXIT.
022100      EXIT.
022200  0200-LOAD-USER-TABLE.
022300      MOVE ZERO TO WS-USER-TABLE-COUNT.
022400  0210-READ-NEXT-USER.
022500      READ USER-XREF-FILE
022600          AT END GO TO 0200-EXIT.
022700      ADD 1 TO WS-USER-TABLE-COUNT.
022800      SET WS-USER-NX TO WS-USER-TABLE-COUNT.
022900      MOVE US-USER-ID TO WS-USER-ID-TBL (WS-USER-NX).
023000      MOVE US-USER-USERNAME TO WS-USER-NAME-TBL (WS-USER-NX).
023100      GO TO 0210-READ-NEXT-USER.
023200  0200-EXIT.
023300      EXIT.
023400  0900-CLOSE-FILES.
023500      CLOSE CREATE-REQ-FILE.
023600      CLOSE USER-XREF-FILE.
023700      CLOSE LEAGUE-FILE.
023800      CLOSE LEAGUE-MEMBER-FILE.
023900      CLOSE CONTROL-FILE.
024000      MOVE "LEAGCRSR" TO LL-PROGRAM-TAG.
024100      MOVE "Run complete - txn/created/reject counts" TO LL-MESSAGE-TEXT.
024200      PERFORM 9500-WRITE-LOG THRU 9500-EXIT.
024300      MOVE WS-TXN-COUNT TO RT-TXN-COUNT.
024400      MOVE WS-CREATED-COUNT TO RT-CREATED-COUNT.
024500      MOVE WS-REJECT-COUNT TO RT-REJECT-COUNT.
024600      MOVE "LEAGCRSR" TO LL-PROGRAM-TAG.
024700      MOVE WS-RUN-TOTALS-X TO LL-MESSAGE-TEXT.
024800      PERFORM 9500-WRITE-LOG THRU 9500-EXIT.
024900      CLOSE LOG-FILE.
025000  0900-EXIT.
025100      EXIT.
025200*****************************************************************
025300* 1000-PROCESS-TXN -- ONE CREATE-LEAGUE-REQUEST TRANSACTION.
025400*****************************************************************
025500  1000-PROCESS-TXN.
025600      READ CREATE-REQ-FILE
025700          AT END
025800              SET WS-END-OF-REQUESTS TO TRUE
025900              GO TO 1000-EXIT.
026000      ADD 1 TO WS-TXN-COUNT.
026100      MOVE "N" TO WS-REJECT-SWITCH.
026200      IF RQ-IS-PUBLIC = SPACE
026300          MOVE "Y" TO RQ-IS-PUBLIC.
026400      PERFORM 2000-VALIDATE-REQUEST THRU 2000-EXIT.
026500      IF WS-REQUEST-REJECTED
026600          ADD 1 TO WS-REJECT-COUNT
026700      ELSE
026800          PERFORM 3000-BUILD-AND-WRITE-LEAGUE THRU 3000-EXIT
026900          PERFORM 4000-ENROLL-CREATOR-AS-OWNER THRU 4000-EXIT
027000          ADD 1 TO WS-CREATED-COUNT.
027100  1000-EXIT.
027200      EXIT.
027300*****************************************************************
027400* 2000-VALIDATE-REQUEST -- CREATOR MUST EXIST, NAME MUST BE
027500* 3-100 CHARACTERS AND NOT ALL BLANK.
027600*****************************************************************
027700  2000-VALIDATE-REQUEST.
027800      MOVE "N" TO WS-FOUND-SWITCH.
027900      SET WS-USER-NX TO 1.
028000      SEARCH WS-USER-ENTRY VARYING WS-USER-NX
028100          AT END NEXT SENTENCE
028200          WHEN WS-USER-NAME-TBL (WS-USER-NX) = RQ-CREATOR-USERNAME
028300              MOVE "Y" TO WS-FOUND-SWITCH
028400              MOVE WS-USER-ID-TBL (WS-USER-NX) TO WS-CREATOR-USER-ID.
028500      IF NOT WS-RECORD-WAS-FOUND
028600          MOVE "User not found" TO RM-REASON
028700          PERFORM 9000-REJECT THRU 9000-EXIT
028800          GO TO 2000-EXIT.
028900      PERFORM 2900-CHECK-NAME-LENGTH THRU 2900-EXIT.
029000  2000-EXIT.
029100      EXIT.
029200*****************************************************************
029300* 2900-CHECK-NAME-LENGTH -- COUNT TRAILING SPACES OUT OF THE
029400* 100-BYTE NAME FIELD, WORKING BACK FROM THE END, THEN CHECK
029500* THE RESULT FALLS IN 3-100.
029600*****************************************************************
029700  2900-CHECK-NAME-LENGTH.
029800      MOVE 100 TO WS-NAME-LENGTH.
029900  2910-STRIP-TRAILING-SPACE.
030000      IF WS-NAME-LENGTH > 0
030100              AND RQ-NAME (WS-NAME-LENGTH:1) = SPACE
030200          SUBTRACT 1 FROM WS-NAME-LENGTH
030300          GO TO 2910-STRIP-TRAILING-SPACE.
030400      IF WS-NAME-LENGTH < 3
030500          MOVE "League name must be 3-100 characters" TO RM-REASON
030600          PERFORM 9000-REJECT THRU 9000-EXIT.
030700  2900-EXIT.
030800      EXIT.
030900*****************************************************************
031000* 3000-BUILD-AND-WRITE-LEAGUE -- ASSIGN THE NEXT LEAGUE-ID FROM
031100* THE CONTROL FILE, DRAW AN INVITE CODE WHEN PRIVATE, WRITE THE
031200* NEW LEAGUE RECORD AT THE NEXT RELATIVE SLOT.
031300*****************************************************************
031400  3000-BUILD-AND-WRITE-LEAGUE.
031500      MOVE 1 TO WS-CTL-RRN.
031600      READ CONTROL-FILE
031700          INVALID KEY
031800              MOVE "CONTROL" TO LL-PROGRAM-TAG
031900              MOVE "Control record missing" TO LL-MESSAGE-TEXT
032000              PERFORM 9500-WRITE-LOG THRU 9500-EXIT.
032100      ADD 1 TO CT-NEXT-LEAGUE-ID.
032200      ADD 1 TO CT-NEXT-MEMBER-ID.
032300      REWRITE CT-CONTROL-RECORD.
032400      MOVE SPACES TO WS-DRAWN-INVITE-CODE.
032500      IF RQ-IS-PUBLIC = "N"
032600          CALL "INVCDSR" USING WS-DRAWN-INVITE-CODE.
032700      ACCEPT WS-SYSTEM-DATE FROM DATE YYYYMMDD.
032800      ACCEPT WS-SYSTEM-TIME FROM TIME.
032900      INITIALIZE LG-LEAGUE-RECORD.
033000      MOVE CT-NEXT-LEAGUE-ID TO LG-LEAGUE-ID.
033100      MOVE RQ-NAME TO LG-LEAGUE-NAME.
033200      MOVE RQ-DESCRIPTION TO LG-LEAGUE-DESCRIPTION.
033300      MOVE RQ-IS-PUBLIC TO LG-LEAGUE-IS-PUBLIC.
033400      MOVE WS-DRAWN-INVITE-CODE TO LG-LEAGUE-INVITE-CODE.
033500      MOVE WS-CREATOR-USER-ID TO LG-LEAGUE-CREATED-BY-USER-ID.
033600      MOVE WS-SYS-YYYY TO LG-CREATED-AT-YYYY.
033700      MOVE WS-SYS-MM TO LG-CREATED-AT-MM.
033800      MOVE WS-SYS-DD TO LG-CREATED-AT-DD.
033900      MOVE WS-SYS-HH TO LG-CREATED-AT-HH.
034000      MOVE WS-SYS-MN TO LG-CREATED-AT-MN.
034100      MOVE WS-SYS-SS TO LG-CREATED-AT-SS.
034200      MOVE WS-SYS-HS TO LG-CREATED-AT-HS.
034300      MOVE CT-NEXT-LEAGUE-ID TO WS-LEAGUE-RRN.
034400      WRITE LG-LEAGUE-RECORD
034500          INVALID KEY
034600              MOVE "WRITE" TO LL-PROGRAM-TAG
034700              MOVE "League write failed" TO LL-MESSAGE-TEXT
034800              PERFORM 9500-WRITE-LOG THRU 9500-EXIT.
034900  3000-EXIT.
035000      EXIT.
035100*****************************************************************
035200* 4000-ENROLL-CREATOR-AS-OWNER -- APPEND THE OWNER MEMBERSHIP
035300* AT ELO 1000, MEMBER-ID FROM THE CONTROL FILE JUST ADVANCED.
035400*****************************************************************
035500  4000-ENROLL-CREATOR-AS-OWNER.
035600      ACCEPT WS-SYSTEM-DATE FROM DATE YYYYMMDD.
035700      ACCEPT WS-SYSTEM-TIME FROM TIME.
035800      INITIALIZE MB-MEMBER-RECORD.
035900      MOVE CT-NEXT-MEMBER-ID TO MB-MEMBER-ID.
036000      MOVE WS-CREATOR-USER-ID TO MB-MEMBER-USER-ID.
036100      MOVE CT-NEXT-LEAGUE-ID TO MB-MEMBER-LEAGUE-ID.
036200      MOVE "OWNER" TO MB-MEMBER-ROLE.
036300      MOVE WC-STARTING-ELO TO MB-MEMBER-ELO.
036400      MOVE WS-SYS-YYYY TO MB-JOINED-AT-YYYY.
036500      MOVE WS-SYS-MM TO MB-JOINED-AT-MM.
036600      MOVE WS-SYS-DD TO MB-JOINED-AT-DD.
036700      MOVE WS-SYS-HH TO MB-JOINED-AT-HH.
036800      MOVE WS-SYS-MN TO MB-JOINED-AT-MN.
036900      MOVE WS-SYS-SS TO MB-JOINED-AT-SS.
037000      MOVE WS-SYS-HS TO MB-JOINED-AT-HS.
037100      MOVE CT-NEXT-MEMBER-ID TO WS-MEMBER-RRN.
037200      WRITE MB-MEMBER-RECORD
037300          INVALID KEY
037400              MOVE "WRITE" TO LL-PROGRAM-TAG
037500              MOVE "Owner membership write failed" TO LL-MESSAGE-TEXT
037600              PERFORM 9500-WRITE-LOG THRU 9500-EXIT.
037700  4000-EXIT.
037800      EXIT.
037900*****************************************************************
038000* 9000-REJECT -- LOG THE REASON AND SET THE REJECT SWITCH.
038100*****************************************************************
038200  9000-REJECT.
038300      MOVE "Y" TO WS-REJECT-SWITCH.
038400      MOVE WS-REJECT-MESSAGE TO WS-LOG-LINE.
038500      PERFORM 9500-WRITE-LOG THRU 9500-EXIT.
038600  9000-EXIT.
038700      EXIT.
038800*****************************************************************
038900* 9500-WRITE-LOG -- APPEND ONE LINE TO THE JOB LOG.
039000*****************************************************************
039100  9500-WRITE-LOG.
039200      MOVE WS-LOG-LINE TO LG-LOG-RECORD.
039300      WRITE LG-LOG-RECORD.
039400  9500-EXIT.
039500      EXIT.
