000100*****************************************************************
000200* (c) GREENFIELD PADDLE SPORTS ASSN - DATA PROCESSING
000300*
000400* PROGRAM.....  LEAGDSR
000500* PURPOSE.....  READS ONE LEAGUE-DETAIL REQUEST PER LEAGUE TO BE
000600*               LISTED, PRINTS THE LEAGUE HEADER (INVITE CODE
000700*               SHOWN ONLY WHEN THE REQUESTER IS A MEMBER) AND
000800*               ONE LINE PER LEAGUE-MEMBER.
000900*****************************************************************
001000  IDENTIFICATION DIVISION.
001100  PROGRAM-ID.    LEAGDSR.
001200  AUTHOR.        M. SATO.
001300  INSTALLATION.  GREENFIELD PADDLE SPORTS ASSN - DATA PROCESSING.
001400  DATE-WRITTEN.  06/22/1988.
001500  DATE-COMPILED.
001600  SECURITY.      COMPANY CONFIDENTIAL - DP DEPT USE ONLY.
001700*****************************************************************
001800*                        C H A N G E   L O G
001900*
002000* 06/22/1988  M.SATO       ORIGINAL - PRINTS LEAGUE HEADER PLUS
002100*                          ONE LINE PER MEMBER.
002200* 09/12/1991  R.HALVORSEN  TKT#1210 - INVITE CODE ONLY SHOWN WHEN
002300*                          THE REQUESTING USER IS THEMSELF A
002400*                          MEMBER OF THE LEAGUE (WAS ALWAYS SHOWN,
002500*                          LEAKING PRIVATE-LEAGUE CODES).
002600* 01/11/1999  D.PRUITT     Y2K TKT#2201 - CREATED-AT/JOINED-AT
002700*                          PRINT LINES NOW SHOW A 4-DIGIT YEAR.
002800* 04/14/2004  M.SATO       TKT#2803 - ADDED A RUN-TOTALS TRAILER TO
002900*                          THE CLOSING LOG LINE, HOUSE HABIT. NOTE
003000*                          THE LINES-PRINTED COUNT IS A NEW RUNNING
003100*                          TOTAL -- WS-MEMBER-COUNT ITSELF RESETS
003200*                          PER REQUEST AND ISN'T FIT FOR THIS USE.
003300*****************************************************************
003400  ENVIRONMENT DIVISION.
003500  CONFIGURATION SECTION.
003600  SOURCE-COMPUTER.   USL-486.
003700  OBJECT-COMPUTER.   USL-486.
003800  SPECIAL-NAMES.     C01 IS TOP-OF-FORM
003900                     CLASS ALPHA-NUMERIC-CODE IS
004000                         "A" THRU "Z" "0" THRU "9"
004100                     UPSI-0 ON STATUS IS WS-RERUN-SWITCH.
004200  INPUT-OUTPUT SECTION.
004300  FILE-CONTROL.
004400      SELECT DETAIL-REQ-FILE ASSIGN TO "LEAGDTXN"
004500             ORGANIZATION IS LINE SEQUENTIAL
004600             STATUS IS WS-DREQ-STATUS.
004700      SELECT USER-XREF-FILE  ASSIGN TO "USERXFR"
004800             ORGANIZATION IS LINE SEQUENTIAL
004900             STATUS IS WS-UXRF-STATUS.
005000      SELECT LEAGUE-FILE     ASSIGN TO "LEAGFILE"
005100             ORGANIZATION IS RELATIVE
005200             ACCESS IS DYNAMIC
005300             RELATIVE KEY IS WS-LEAGUE-RRN
005400             STATUS IS WS-LEAG-STATUS.
005500      SELECT LEAGUE-MEMBER-FILE ASSIGN TO "MEMBFILE"
005600             ORGANIZATION IS RELATIVE
005700             ACCESS IS DYNAMIC
005800             RELATIVE KEY IS WS-MEMBER-RRN
005900             STATUS IS WS-MEMB-STATUS.
006000      SELECT PRINT-FILE      ASSIGN TO "LEAGDPRT"
006100             ORGANIZATION IS LINE SEQUENTIAL
006200             STATUS IS WS-PRT-STATUS.
006300      SELECT LOG-FILE        ASSIGN TO "LEAGDLOG"
006400             ORGANIZATION IS LINE SEQUENTIAL
006500             STATUS IS WS-LOG-STATUS.
006600  DATA DIVISION.
006700  FILE SECTION.
006800*****************************************************************
006900* DETAIL-REQ-FILE -- ONE REQUEST PER LEAGUE TO BE LISTED. THE
007000* REQUESTING-USERNAME DRIVES THE INVITE-CODE VISIBILITY CHECK.
007100*****************************************************************
007200  FD  DETAIL-REQ-FILE
007300      LABEL RECORD IS STANDARD.
007400  01  RQ-LEAGUE-DETAIL-REQUEST.
007500      05  RQ-LEAGUE-ID                    PIC 9(9).
007600      05  RQ-REQUESTING-USERNAME          PIC X(50).
007700      05  FILLER                          PIC X(10).
007800  FD  USER-XREF-FILE
007900      LABEL RECORD IS STANDARD.
008000  01  US-USER-RECORD.
008100      COPY USERXFR.
008200  FD  LEAGUE-FILE
008300      LABEL RECORD IS STANDARD.
008400  01  LG-LEAGUE-RECORD.
008500      COPY LEAGUE.
008600  FD  LEAGUE-MEMBER-FILE
008700      LABEL RECORD IS STANDARD.
008800  01  MB-MEMBER-RECORD.
008900      COPY MEMBER.
009000  FD  PRINT-FILE
009100      LABEL RECORD IS STANDARD.
009200  01  PR-PRINT-LINE                PIC X(132).
009300  FD  LOG-FILE
009400      LABEL RECORD IS STANDARD.
009500  01  LG-LOG-RECORD                PIC X(100).
009600  WORKING-STORAGE SECTION.
009700*****************************************************************
009800* FILE STATUS AREAS -- ONE PER FILE, HOUSE HABIT
009900*****************************************************************
010000  01  WS-DREQ-STATUS.
010100      05  DREQ-STATUS-1            PIC X.
010200      05  DREQ-STATUS-2            PIC X.
010300  01  WS-UXRF-STATUS.
010400      05  UXRF-STATUS-1            PIC X.
010500      05  UXRF-STATUS-2            PIC X.
010600  01  WS-LEAG-STATUS.
010700      05  LEAG-STATUS-1            PIC X.
010800      05  LEAG-STATUS-2            PIC X.
010900  01  WS-MEMB-STATUS.
011000      05  MEMB-STATUS-1            PIC X.
011100      05  MEMB-STATUS-2            PIC X.
011200  01  WS-PRT-STATUS.
011300      05  PRT-STATUS-1             PIC X.
011400      05  PRT-STATUS-2             PIC X.
011500  01  WS-LOG-STATUS.
011600      05  LOG-STATUS-1             PIC X.
011700      05  LOG-STATUS-2             PIC X.
011800*****************************************************************
011900* LOG LINE -- HOUSE MESSAGE-LOGGING AREA
012000*****************************************************************
012100  01  WS-LOG-LINE                  PIC X(100).
012200  01  WS-LOG-LINE-FIELDS REDEFINES WS-LOG-LINE.
012300      05  LL-PROGRAM-TAG           PIC X(10).
012400      05  LL-MESSAGE-TEXT          PIC X(90).
012500*****************************************************************
012600* REPORT HEADER LINE
012700*****************************************************************
012800  01  WS-HEADER-LINE-1.
012900      05  FILLER                   PIC X(10) VALUE "LEAGUE....".
013000      05  HL-LEAGUE-NAME           PIC X(100).
013100      05  FILLER                   PIC X(22).
013200  01  WS-HEADER-LINE-2.
013300      05  FILLER                   PIC X(13) VALUE "DESCRIPTION..".
013400      05  HL-LEAGUE-DESC           PIC X(100).
013500      05  FILLER                   PIC X(19).
013600  01  WS-HEADER-LINE-3.
013700      05  FILLER                   PIC X(13) VALUE "PUBLIC/PRIV..".
013800      05  HL-PUBLIC-FLAG           PIC X(1).
013900      05  FILLER                   PIC X(4)  VALUE SPACES.
014000      05  FILLER                   PIC X(13) VALUE "INVITE CODE..".
014100      05  HL-INVITE-CODE           PIC X(8).
014200      05  FILLER                   PIC X(93).
014300  01  WS-HEADER-LINE-4.
014400      05  FILLER                   PIC X(13) VALUE "CREATED BY...".
014500      05  HL-CREATOR-USERNAME      PIC X(50).
014600      05  FILLER                   PIC X(4)  VALUE SPACES.
014700      05  FILLER                   PIC X(13) VALUE "CREATED AT...".
014800      05  HL-CREATED-AT            PIC X(26).
014900      05  FILLER                   PIC X(26).
015000  01  WS-HEADER-LINE-5.
015100      05  FILLER                   PIC X(13) VALUE "MEMBER COUNT.".
015200      05  HL-MEMBER-COUNT          PIC ZZZ9.
015300      05  FILLER                   PIC X(115).
015400  01  WS-MEMBER-LINE.
015500      05  ML-USERNAME              PIC X(50).
015600      05  FILLER                   PIC X(2)  VALUE SPACES.
015700      05  ML-ROLE                  PIC X(20).
015800      05  FILLER                   PIC X(2)  VALUE SPACES.
015900      05  ML-ELO                   PIC ---99.
016000      05  FILLER                   PIC X(2)  VALUE SPACES.
016100      05  ML-JOINED-AT             PIC X(26).
016200      05  FILLER                   PIC X(2)  VALUE SPACES.
016300*****************************************************************
016400* WINS/LOSSES/LAST-ELO-CHANGE/TREND EXIST ON THE RESPONSE LAYOUT
016500* BUT ARE NEVER POPULATED BY THE SOURCE MAPPER -- CARRIED HERE
016600* AS UNUSED FILLER-ONLY FIELDS, NOT COMPUTED.  DO NOT WIRE THESE
016700* UP WITHOUT A SPEC CHANGE.
016800*****************************************************************
016900      05  ML-WINS-UNUSED           PIC X(4)  VALUE SPACES.
017000      05  ML-LOSSES-UNUSED         PIC X(4)  VALUE SPACES.
017100      05  ML-TREND-UNUSED          PIC X(4)  VALUE SPACES.
017200  01  WS-MEMBER-LINE-X REDEFINES WS-MEMBER-LINE
017300                                        PIC X(121).
017400*****************************************************************
017500* SWITCHES AND COUNTERS
017600*****************************************************************
017700  01  WS-RERUN-SWITCH              PIC X VALUE "N".
017800  01  WS-EOF-SWITCH                PIC X VALUE "N".
017900      88  WS-END-OF-REQUESTS           VALUE "Y".
018000  01  WS-FOUND-SWITCH              PIC X VALUE "N".
018100      88  WS-RECORD-WAS-FOUND          VALUE "Y".
018200  01  WS-MEMBERSHIP-SWITCH         PIC X VALUE "N".
018300      88  WS-REQUESTER-IS-MEMBER       VALUE "Y".
018400  01  WS-TXN-COUNT                 PIC S9(7) COMP VALUE ZERO.
018500  01  WS-USER-TABLE-COUNT          PIC S9(7) COMP VALUE ZERO.
018600  01  WS-MEMBER-COUNT              PIC S9(7) COMP VALUE ZERO.
018700  01  WS-LINES-PRINTED-COUNT       PIC S9(7) COMP VALUE ZERO.
018800*****************************************************************
018900* USER CROSS-REFERENCE TABLE -- LOADED ONCE AT START, USED TO
019000* TURN MEMBER-USER-ID / LEAGUE-CREATED-BY-USER-ID INTO USERNAMES
019100* FOR THE PRINTED REPORT (SEARCH ON THE ID SIDE THIS TIME).
019200*****************************************************************
019300  01  WS-USER-TABLE.
019400      05  WS-USER-ENTRY OCCURS 1 TO 2000 TIMES
019500              DEPENDING ON WS-USER-TABLE-COUNT
019600              INDEXED BY WS-USER-NX.
019700          10  WS-USER-ID-TBL       PIC 9(9).
019800          10  WS-USER-NAME-TBL     PIC X(50).
019900  01  WS-LOOKUP-USER-ID            PIC 9(9).
020000  01  WS-LOOKUP-USERNAME           PIC X(50).
020100  01  WS-REQUESTER-USER-ID         PIC 9(9).
020200  01  WS-SCAN-USER-ID              PIC 9(9).
020300  01  WS-SCAN-LEAGUE-ID            PIC 9(9).
020400*****************************************************************
020500* WORKING FIELDS
020600*****************************************************************
020700  01  WS-LEAGUE-RRN                PIC 9(9).
020800  01  WS-MEMBER-RRN                PIC 9(9).
020900*****************************************************************
021000* RUN-TOTALS TRAILER -- WRITTEN TO THE JOB LOG AT CLOSE, HOUSE
021100* HABIT SO THE OPERATOR CAN EYEBALL COUNTS WITHOUT A LISTING.
021200*****************************************************************
021300  01  WS-RUN-TOTALS-LINE.
021400      05  RT-TXN-COUNT                 PIC ZZZZ9.
021500      05  FILLER                       PIC X(1) VALUE SPACE.
021600      05  RT-LINES-COUNT               PIC ZZZZ9.
021700  01  WS-RUN-TOTALS-X REDEFINES WS-RUN-TOTALS-LINE
021800                                        PIC X(11).
021900  PROCEDURE DIVISION.
022000*****************************************************************
022100* 0000-MAIN -- OPEN, RUN THE TRANSACTION LOOP, CLOSE.
022200*****************************************************************
022300  0000-MAIN-LOGIC.
022400      PERFORM 0100-OPEN-FILES THRU 0100-EXIT.
022500      PERFORM 0200-LOAD-USER-TABLE THRU 0200-EXIT.
022600      MOVE "LEAGDSR" TO LL-PROGRAM-TAG.
022700      MOVE "Started run" TO LL-MESSAGE-TEXT.
022800      PERFORM 9500-WRITE-LOG THRU 9500-EXIT.
022900      PERFORM 1000-PROCESS-REQUEST THRU 1000-EXIT
023000          UNTIL WS-END-OF-REQUESTS.
023100      PERFORM 0900-CLOSE-FILES THRU 0900-EXIT.
023200      STOP RUN.
023300  0100-OPEN-FILES.
023400      OPEN INPUT DETAIL-REQ-FILE.
023500      OPEN INPUT USER-XREF-FILE.
023600      OPEN INPUT LEAGUE-FILE.
023700      OPEN INPUT LEAGUE-MEMBER-FILE.
023800      OPEN OUTPUT PRINT-FILE.
023900      OPEN EXTEND LOG-FILE.
024000  0100-EXIT.
024100      EXIT.
024200  0200-LOAD-USER-TABLE.
024300      MOVE ZERO TO WS-USER-TABLE-COUNT.
024400  0210-READ-NEXT-USER.
024500      READ USER-XREF-FILE
024600          AT END GO TO 0200-EXIT.
024700      ADD 1 TO WS-USER-TABLE-COUNT.
024800      SET WS-USER-NX TO WS-USER-TABLE-COUNT.
024900      MOVE US-USER-ID TO WS-USER-ID-TBL (WS-USER-NX).
025000      MOVE US-USER-USERNAME TO WS-USER-NAME-TBL (WS-USER-NX).
025100      GO TO 0210-READ-NEXT-USER.
025200  0200-EXIT.
025300      EXIT.
025400  0900-CLOSE-FILES.
025500      CLOSE DETAIL-REQ-FILE.
025600      CLOSE USER-XREF-FILE.
025700      CLOSE LEAGUE-FILE.
025800      CLOSE LEAGUE-MEMBER-FILE.
025900      CLOSE PRINT-FILE.
026000      MOVE "LEAGDSR" TO LL-PROGRAM-TAG.
026100      MOVE "Run complete" TO LL-MESSAGE-TEXT.
026200      PERFORM 9500-WRITE-LOG THRU 9500-EXIT.
026300      MOVE WS-TXN-COUNT TO RT-TXN-COUNT.
026400      MOVE WS-LINES-PRINTED-COUNT TO RT-LINES-COUNT.
026500      MOVE "LEAGDSR" TO LL-PROGRAM-TAG.
026600      MOVE WS-RUN-TOTALS-X TO LL-MESSAGE-TEXT.
026700      PERFORM 9500-WRITE-LOG THRU 9500-EXIT.
026800      CLOSE LOG-FILE.
026900  0900-EXIT.
027000      EXIT.
027100*****************************************************************
027200* 1000-PROCESS-REQUEST -- ONE LEAGUE-DETAIL-REQUEST.
027300*****************************************************************
027400  1000-PROCESS-REQUEST.
027500      READ DETAIL-REQ-FILE
027600          AT END
027700              SET WS-END-OF-REQUESTS TO TRUE
027800              GO TO 1000-EXIT.
027900      ADD 1 TO WS-TXN-COUNT.
028000      MOVE "N" TO WS-FOUND-SWITCH.
028100      MOVE RQ-LEAGUE-ID TO WS-LEAGUE-RRN.
028200      READ LEAGUE-FILE
028300          INVALID KEY
028400              MOVE "League not found" TO LL-MESSAGE-TEXT
028500              MOVE "LEAGDSR" TO LL-PROGRAM-TAG
028600              PERFORM 9500-WRITE-LOG THRU 9500-EXIT
028700              GO TO 1000-EXIT.
028800      PERFORM 2000-CHECK-REQUESTER-MEMBERSHIP THRU 2000-EXIT.
028900      PERFORM 3000-PRINT-HEADER THRU 3000-EXIT.
029000      PERFORM 4000-LIST-MEMBERS THRU 4000-EXIT.
029100  1000-EXIT.
029200      EXIT.
029300*****************************************************************
029400* 2000-CHECK-REQUESTER-MEMBERSHIP -- INVITE CODE IS ONLY SHOWN
029500* WHEN THE REQUESTING USER IS THEMSELF A MEMBER OF THE LEAGUE.
029600*****************************************************************
029700  2000-CHECK-REQUESTER-MEMBERSHIP.
029800      MOVE "N" TO WS-MEMBERSHIP-SWITCH.
029900      MOVE "N" TO WS-FOUND-SWITCH.
030000      SET WS-USER-NX TO 1.
030100      SEARCH WS-USER-ENTRY VARYING WS-USER-NX
030200          AT END NEXT SENTENCE
030300          WHEN WS-USER-NAME-TBL (WS-USER-NX) = RQ-REQUESTING-USERNAME
030400              MOVE "Y" TO WS-FOUND-SWITCH
030500              MOVE WS-USER-ID-TBL (WS-USER-NX) TO WS-REQUESTER-USER-ID.
030600      IF NOT WS-RECORD-WAS-FOUND
030700          GO TO 2000-EXIT.
030800      MOVE WS-REQUESTER-USER-ID TO WS-SCAN-USER-ID.
030900      MOVE RQ-LEAGUE-ID TO WS-SCAN-LEAGUE-ID.
031000      PERFORM 2900-SCAN-MEMBER-BY-USER-LEAGUE THRU 2900-EXIT.
031100      IF WS-RECORD-WAS-FOUND
031200          MOVE "Y" TO WS-MEMBERSHIP-SWITCH.
031300  2000-EXIT.
031400      EXIT.
031500*****************************************************************
031600* 2900-SCAN-MEMBER-BY-USER-LEAGUE -- SEQUENTIAL SCAN OF THE
031700* RELATIVE LEAGUE-MEMBER-FILE FOR THE (USER-ID, LEAGUE-ID)
031800* COMPOSITE KEY.
031900*****************************************************************
032000  2900-SCAN-MEMBER-BY-USER-LEAGUE.
032100      MOVE "N" TO WS-FOUND-SWITCH.
032200      MOVE 1 TO WS-MEMBER-RRN.
032300  2910-READ-CANDIDATE.
032400      READ LEAGUE-MEMBER-FILE
032500          INVALID KEY GO TO 2900-EXIT.
032600      IF MB-MEMBER-USER-ID = WS-SCAN-USER-ID
032700              AND MB-MEMBER-LEAGUE-ID = WS-SCAN-LEAGUE-ID
032800          MOVE "Y" TO WS-FOUND-SWITCH
032900          GO TO 2900-EXIT.
033000      ADD 1 TO WS-MEMBER-RRN.
033100      GO TO 2910-READ-CANDIDATE.
033200  2900-EXIT.
033300      EXIT.
033400*****************************************************************
033500* 3000-PRINT-HEADER -- LEAGUE NAME/DESCRIPTION/PUBLIC-FLAG/
033600* CREATOR/CREATED-AT/MEMBER COUNT.  THE MEMBER COUNT NEEDED ON
033700* THE HEADER IS TAKEN WITH ITS OWN SCAN OF THE MEMBERSHIP FILE
033800* (3900) BEFORE THE DETAIL LINES ARE PRINTED BY 4000.
033900*****************************************************************
034000  3000-PRINT-HEADER.
034100      MOVE SPACES TO PR-PRINT-LINE.
034200      WRITE PR-PRINT-LINE AFTER ADVANCING TOP-OF-FORM.
034300      MOVE SPACES TO WS-HEADER-LINE-1.
034400      MOVE LG-LEAGUE-NAME TO HL-LEAGUE-NAME.
034500      MOVE WS-HEADER-LINE-1 TO PR-PRINT-LINE.
034600      WRITE PR-PRINT-LINE.
034700      MOVE SPACES TO WS-HEADER-LINE-2.
034800      MOVE LG-LEAGUE-DESCRIPTION TO HL-LEAGUE-DESC.
034900      MOVE WS-HEADER-LINE-2 TO PR-PRINT-LINE.
035000      WRITE PR-PRINT-LINE.
035100      MOVE SPACES TO WS-HEADER-LINE-3.
035200      MOVE LG-LEAGUE-IS-PUBLIC TO HL-PUBLIC-FLAG.
035300      IF WS-REQUESTER-IS-MEMBER
035400          MOVE LG-LEAGUE-INVITE-CODE TO HL-INVITE-CODE
035500      ELSE
035600          MOVE SPACES TO HL-INVITE-CODE.
035700      MOVE WS-HEADER-LINE-3 TO PR-PRINT-LINE.
035800      WRITE PR-PRINT-LINE.
035900      MOVE SPACES TO WS-HEADER-LINE-4.
036000      MOVE LG-LEAGUE-CREATED-BY-USER-ID TO WS-LOOKUP-USER-ID.
036100      PERFORM 4900-LOOKUP-USERNAME THRU 4900-EXIT.
036200      MOVE WS-LOOKUP-USERNAME TO HL-CREATOR-USERNAME.
036300      MOVE LG-LEAGUE-CREATED-AT-X TO HL-CREATED-AT.
036400      MOVE WS-HEADER-LINE-4 TO PR-PRINT-LINE.
036500      WRITE PR-PRINT-LINE.
036600      PERFORM 3900-COUNT-MEMBERS THRU 3900-EXIT.
036700      MOVE SPACES TO WS-HEADER-LINE-5.
036800      MOVE WS-MEMBER-COUNT TO HL-MEMBER-COUNT.
036900      MOVE WS-HEADER-LINE-5 TO PR-PRINT-LINE.
037000      WRITE PR-PRINT-LINE.
037100  3000-EXIT.
037200      EXIT.
037300*****************************************************************
037400* 3900-COUNT-MEMBERS -- SIMPLE COUNT (NOT A SUM), SCANNING THE
037500* MEMBER FILE FOR ROWS AGAINST THIS LEAGUE ID.
037600*****************************************************************
037700  3900-COUNT-MEMBERS.
037800      MOVE ZERO TO WS-MEMBER-COUNT.
037900      MOVE 1 TO WS-MEMBER-RRN.
038000  3910-READ-CANDIDATE.
038100      READ LEAGUE-MEMBER-FILE
038200          INVALID KEY GO TO 3900-EXIT.
038300      IF MB-MEMBER-LEAGUE-ID = RQ-LEAGUE-ID
038400          ADD 1 TO WS-MEMBER-COUNT.
038500      ADD 1 TO WS-MEMBER-RRN.
038600      GO TO 3910-READ-CANDIDATE.
038700  3900-EXIT.
038800      EXIT.
038900*****************************************************************
039000* 4000-LIST-MEMBERS -- ONE PRINT LINE PER MEMBER OF THIS LEAGUE.
039100* WINS/LOSSES/TREND ARE CARRIED AS BLANK, UNPOPULATED FILLER --
039200* SEE THE NOTE OVER WS-MEMBER-LINE ABOVE.
039300*****************************************************************
039400  4000-LIST-MEMBERS.
039500      MOVE 1 TO WS-MEMBER-RRN.
039600  4010-READ-CANDIDATE.
039700      READ LEAGUE-MEMBER-FILE
039800          INVALID KEY GO TO 4000-EXIT.
039900      IF MB-MEMBER-LEAGUE-ID = RQ-LEAGUE-ID
040000          MOVE SPACES TO WS-MEMBER-LINE
040100          MOVE MB-MEMBER-USER-ID TO WS-LOOKUP-USER-ID
040200          PERFORM 4900-LOOKUP-USERNAME THRU 4900-EXIT
040300          MOVE WS-LOOKUP-USERNAME TO ML-USERNAME
040400          MOVE MB-MEMBER-ROLE TO ML-ROLE
040500          MOVE MB-MEMBER-ELO TO ML-ELO
040600          MOVE MB-MEMBER-JOINED-AT-X TO ML-JOINED-AT
040700          MOVE WS-MEMBER-LINE TO PR-PRINT-LINE
040800          WRITE PR-PRINT-LINE
040900          ADD 1 TO WS-LINES-PRINTED-COUNT.
041000      ADD 1 TO WS-MEMBER-RRN.
041100      GO TO 4010-READ-CANDIDATE.
041200  4000-EXIT.
041300      EXIT.
041400*****************************************************************
041500* 4900-LOOKUP-USERNAME -- TURN A USER-ID BACK INTO A USERNAME BY
041600* SEARCHING THE IN-MEMORY USER TABLE (LOADED AT 0200).
041700*****************************************************************
041800  4900-LOOKUP-USERNAME.
041900      MOVE SPACES TO WS-LOOKUP-USERNAME.
042000      SET WS-USER-NX TO 1.
042100      SEARCH WS-USER-ENTRY VARYING WS-USER-NX
042200          AT END NEXT SENTENCE
042300          WHEN WS-USER-ID-TBL (WS-USER-NX) = WS-LOOKUP-USER-ID
042400              MOVE WS-USER-NAME-TBL (WS-USER-NX) TO WS-LOOKUP-USERNAME.
042500  4900-EXIT.
042600      EXIT.
042700*****************************************************************
042800* 9500-WRITE-LOG -- APPEND ONE LINE TO THE JOB LOG.
042900*****************************************************************
043000  9500-WRITE-LOG.
043100      MOVE WS-LOG-LINE TO LG-LOG-RECORD.
043200      WRITE LG-LOG-RECORD.
043300  9500-EXIT.
043400      EXIT.
