000100*****************************************************************
000200* LEAGUE.CPY
000300* LEAGUE MASTER RECORD -- ONE ENTRY PER LEAGUE (PUBLIC OR
000400* INVITE-ONLY).  LOADED/REWRITTEN BY LEAGCRSR, SCANNED BY
000500* JOINPRSR, INVCDSR, LEAGDSR, USRLGSR AND PUBLGSR.
000600*
000700* 1988-06-14  T.OKONKWO   ORIGINAL LAYOUT -- LEAGUE-ID/NAME/DESC/
000800*                         PUBLIC-FLAG/INVITE-CODE/CREATOR/CREATED.
000900* 1991-02-03  R.HALVORSEN REQ TKT#1140 - WIDENED LG-LEAGUE-NAME
001000*                         TO 100 BYTES, DESCRIPTION TO 500.
001100* 1999-01-11  D.PRUITT    Y2K TKT#2201 - CREATED-AT DATE BROKEN
001200*                         OUT TO 4-DIGIT YEAR SUB-FIELDS.
001300* 2003-11-19  R.HALVORSEN REQ TKT#2745 - RESERVED A BLOCK OF FIELDS
001400*                         FOR THE SEASON/DIVISION ENHANCEMENT (SEE
001500*                         PROPOSAL DP-114) SO THE RECORD WOULDN'T
001600*                         HAVE TO BE RESIZED AGAIN IF IT'S FUNDED.
001700*                         DO NOT REUSE THESE NAMES FOR ANYTHING ELSE.
001800*****************************************************************
001900  01  LG-LEAGUE-RECORD.
002000      05  LG-LEAGUE-ID                    PIC 9(9).
002100      05  LG-LEAGUE-NAME                  PIC X(100).
002200      05  LG-LEAGUE-DESCRIPTION           PIC X(500).
002300      05  LG-LEAGUE-IS-PUBLIC             PIC X(1).
002400          88  LG-PUBLIC-LEAGUE                 VALUE "Y".
002500          88  LG-PRIVATE-LEAGUE                VALUE "N".
002600      05  LG-LEAGUE-INVITE-CODE           PIC X(8).
002700      05  LG-LEAGUE-CREATED-BY-USER-ID    PIC 9(9).
002800      05  LG-LEAGUE-CREATED-AT.
002900          10  LG-CREATED-AT-YYYY          PIC 9(4).
003000          10  LG-CREATED-AT-MM            PIC 9(2).
003100          10  LG-CREATED-AT-DD            PIC 9(2).
003200          10  LG-CREATED-AT-HH            PIC 9(2).
003300          10  LG-CREATED-AT-MN            PIC 9(2).
003400          10  LG-CREATED-AT-SS            PIC 9(2).
003500          10  LG-CREATED-AT-HS            PIC 9(2).
003600          10  FILLER                      PIC X(10).
003700      05  LG-LEAGUE-CREATED-AT-X REDEFINES
003800              LG-LEAGUE-CREATED-AT        PIC X(26).
003900*****************************************************************
004000* THE FOLLOWING GROUP IS RESERVED FOR THE SEASON/DIVISION
004100* ENHANCEMENT (TKT#2745).  NOT YET SET OR TESTED BY ANY PROGRAM
004200* IN THIS SUITE -- LEAVE BLANK/ZERO UNTIL DP-114 IS FUNDED.
004300*****************************************************************
004400      05  LG-SEASON-CODE-UNUSED           PIC X(6).
004500      05  LG-DIVISION-NAME-UNUSED         PIC X(30).
004600      05  LG-REGION-CODE-UNUSED           PIC X(4).
004700      05  LG-GOVERNING-BODY-UNUSED        PIC X(30).
004800      05  LG-LEAGUE-STATUS-CODE-UNUSED    PIC X(1).
004900      05  LG-NOTIFY-EMAIL-FLAG-UNUSED     PIC X(1).
005000      05  LG-LAST-MAINT-DATE-UNUSED.
005100          10  LG-LAST-MAINT-YYYY-UNUSED   PIC 9(4).
005200          10  LG-LAST-MAINT-MM-UNUSED     PIC 9(2).
005300          10  LG-LAST-MAINT-DD-UNUSED     PIC 9(2).
005400      05  LG-LAST-MAINT-USER-ID-UNUSED    PIC 9(9).
005500      05  FILLER                          PIC X(20).
