000100*****************************************************************
000200* (c) GREENFIELD PADDLE SPORTS ASSN - DATA PROCESSING
000300*
000400* PROGRAM.....  LEAVESR
000500* PURPOSE.....  READS ONE LEAVE-REQUEST TRANSACTION PER MEMBER
000600*               WISHING TO LEAVE A LEAGUE, VALIDATES THE MEMBER
000700*               IS NOT THE LEAGUE OWNER, AND DELETES THE
000800*               LEAGUE-MEMBER RECORD.
000900*****************************************************************
001000  IDENTIFICATION DIVISION.
001100  PROGRAM-ID.    LEAVESR.
001200  AUTHOR.        T. OKONKWO.
001300  INSTALLATION.  GREENFIELD PADDLE SPORTS ASSN - DATA PROCESSING.
001400  DATE-WRITTEN.  06/17/1988.
001500  DATE-COMPILED.
001600  SECURITY.      COMPANY CONFIDENTIAL - DP DEPT USE ONLY.
001700*****************************************************************
001800*                        C H A N G E   L O G
001900*
002000* 06/17/1988  T.OKONKWO    ORIGINAL - READS LEAVE-REQUEST, DELETES
002100*                          THE MEMBER RECORD.
002200* 03/21/1991  R.HALVORSEN  TKT#1180 - OWNER CANNOT LEAVE HIS OWN
002300*                          LEAGUE; MUST TRANSFER OWNERSHIP OR
002400*                          DELETE THE LEAGUE INSTEAD (WAS ALLOWING
002500*                          THE OWNER ROW TO BE DELETED, ORPHANING
002600*                          THE LEAGUE).
002700* 01/11/1999  D.PRUITT     Y2K TKT#2201 - NO DATE FIELDS WRITTEN
002800*                          BY THIS PROGRAM; REVIEWED FOR Y2K, NO
002900*                          CHANGE REQUIRED.
003000* 04/14/2004  M.SATO       TKT#2803 - RM-REASON WAS TOO SHORT FOR
003100*                          THE OWNER-REJECT MESSAGE, TRUNCATING THE
003200*                          "...OR DELETE THE LEAGUE" CLAUSE.  WIDENED
003300*                          THE FIELD AND RESTORED THE FULL WORDING.
003400*                          ALSO SWAPPED THE FOUND/NOT-FOUND SWITCHES
003500*                          ON THE TWO SCAN PARAGRAPHS BELOW FOR THE
003600*                          RETURN-CODE PAIR USED ON THE STOCK-APP
003700*                          PROGRAMS.
003800*****************************************************************
003900  ENVIRONMENT DIVISION.
004000  CONFIGURATION SECTION.
004100  SOURCE-COMPUTER.   USL-486.
004200  OBJECT-COMPUTER.   USL-486.
004300  SPECIAL-NAMES.     C01 IS TOP-OF-FORM
004400                     CLASS ALPHA-NUMERIC-CODE IS
004500                         "A" THRU "Z" "0" THRU "9"
004600                     UPSI-0 ON STATUS IS WS-RERUN-SWITCH.
004700  INPUT-OUTPUT SECTION.
004800  FILE-CONTROL.
004900      SELECT LEAVE-REQ-FILE  ASSIGN TO "LEAVETXN"
005000             ORGANIZATION IS LINE SEQUENTIAL
005100             STATUS IS WS-LREQ-STATUS.
005200      SELECT USER-XREF-FILE  ASSIGN TO "USERXFR"
005300             ORGANIZATION IS LINE SEQUENTIAL
005400             STATUS IS WS-UXRF-STATUS.
005500      SELECT LEAGUE-MEMBER-FILE ASSIGN TO "MEMBFILE"
005600             ORGANIZATION IS RELATIVE
005700             ACCESS IS DYNAMIC
005800             RELATIVE KEY IS WS-MEMBER-RRN
005900             STATUS IS WS-MEMB-STATUS.
006000      SELECT LOG-FILE        ASSIGN TO "LEAVELOG"
006100             ORGANIZATION IS LINE SEQUENTIAL
006200             STATUS IS WS-LOG-STATUS.
006300  DATA DIVISION.
006400  FILE SECTION.
006500  FD  LEAVE-REQ-FILE
006600      LABEL RECORD IS STANDARD.
006700  01  RQ-LEAVE-REQUEST.
006800      COPY LEAVETXN.
006900  FD  USER-XREF-FILE
007000      LABEL RECORD IS STANDARD.
007100  01  US-USER-RECORD.
007200      COPY USERXFR.
007300  FD  LEAGUE-MEMBER-FILE
007400      LABEL RECORD IS STANDARD.
007500  01  MB-MEMBER-RECORD.
007600      COPY MEMBER.
007700  FD  LOG-FILE
007800      LABEL RECORD IS STANDARD.
007900  01  LG-LOG-RECORD               PIC X(100).
008000  WORKING-STORAGE SECTION.
008100*****************************************************************
008200* FILE STATUS AREAS -- ONE PER FILE, HOUSE HABIT
008300*****************************************************************
008400  01  WS-LREQ-STATUS.
008500      05  LREQ-STATUS-1            PIC X.
008600      05  LREQ-STATUS-2            PIC X.
008700  01  WS-UXRF-STATUS.
008800      05  UXRF-STATUS-1            PIC X.
008900      05  UXRF-STATUS-2            PIC X.
009000  01  WS-MEMB-STATUS.
009100      05  MEMB-STATUS-1            PIC X.
009200      05  MEMB-STATUS-2            PIC X.
009300  01  WS-LOG-STATUS.
009400      05  LOG-STATUS-1             PIC X.
009500      05  LOG-STATUS-2             PIC X.
009600*****************************************************************
009700* LOG LINE -- HOUSE MESSAGE-LOGGING AREA
009800*****************************************************************
009900  01  WS-LOG-LINE                  PIC X(100).
010000  01  WS-LOG-LINE-FIELDS REDEFINES WS-LOG-LINE.
010100      05  LL-PROGRAM-TAG           PIC X(10).
010200      05  LL-MESSAGE-TEXT          PIC X(90).
010300  01  WS-REJECT-MESSAGE.
010400      05  FILLER                   PIC X(17) VALUE "LEAVESR REJECT =>".
010500      05  RM-REASON                PIC X(70).
010600      05  FILLER                   PIC X(13).
010700  01  WS-REJECT-MESSAGE-X REDEFINES WS-REJECT-MESSAGE
010800                                        PIC X(100).
010900*****************************************************************
011000* SWITCHES AND COUNTERS
011100*****************************************************************
011200  01  WS-RERUN-SWITCH              PIC X VALUE "N".
011300  01  WS-EOF-SWITCH                PIC X VALUE "N".
011400      88  WS-END-OF-REQUESTS           VALUE "Y".
011500  01  WS-REJECT-SWITCH             PIC X VALUE "N".
011600      88  WS-REQUEST-REJECTED          VALUE "Y".
011700*****************************************************************
011800* SCAN RETURN-CODE PAIR -- SAME 77-LEVEL SENTINEL-CONSTANT
011900* IDIOM USED ON THE STOCK-APPLICATION PROGRAMS, IN PLACE OF A
012000* FOUND/NOT-FOUND SWITCH FOR THE TABLE AND FILE SCANS BELOW.
012100*****************************************************************
012200  77  REC-FOUND                    PIC S9(9) COMP-5 VALUE 1.
012300  77  REC-NOT-FOUND                PIC S9(9) COMP-5 VALUE 2.
012400  01  WS-SCAN-RETURN-CODE          PIC S9(9) COMP-5.
012500  01  WS-TXN-COUNT                 PIC S9(7) COMP VALUE ZERO.
012600  01  WS-LEFT-COUNT                PIC S9(7) COMP VALUE ZERO.
012700  01  WS-REJECT-COUNT              PIC S9(7) COMP VALUE ZERO.
012800  01  WS-USER-TABLE-COUNT          PIC S9(7) COMP VALUE ZERO.
012900*****************************************************************
013000* USER CROSS-REFERENCE TABLE -- LOADED ONCE AT START, SEARCHED
013100* FOR THE DEPARTING MEMBER'S USERNAME ON EVERY TRANSACTION.
013200*****************************************************************
013300  01  WS-USER-TABLE.
013400      05  WS-USER-ENTRY OCCURS 1 TO 2000 TIMES
013500              DEPENDING ON WS-USER-TABLE-COUNT
013600              INDEXED BY WS-USER-NX.
013700          10  WS-USER-ID-TBL       PIC 9(9).
013800          10  WS-USER-NAME-TBL     PIC X(50).
013900  01  WS-LEAVING-USER-ID           PIC 9(9).
014000  01  WS-SCAN-USER-ID              PIC 9(9).
014100  01  WS-SCAN-LEAGUE-ID            PIC 9(9).
014200*****************************************************************
014300* WORKING FIELDS
014400*****************************************************************
014500  01  WS-MEMBER-RRN                PIC 9(9).
014600  01  WS-DELETE-RRN                PIC 9(9).
014700*****************************************************************
014800* RUN-TOTALS TRAILER -- WRITTEN TO THE JOB LOG AT CLOSE, HOUSE
014900* HABIT SO THE OPERATOR CAN EYEBALL COUNTS WITHOUT A LISTING.
015000*****************************************************************
015100  01  WS-RUN-TOTALS-LINE.
015200      05  RT-TXN-COUNT                 PIC ZZZZ9.
015300      05  FILLER                       PIC X(1) VALUE SPACE.
015400      05  RT-LEFT-COUNT                PIC ZZZZ9.
015500      05  FILLER                       PIC X(1) VALUE SPACE.
015600      05  RT-REJECT-COUNT              PIC ZZZZ9.
015700  01  WS-RUN-TOTALS-X REDEFINES WS-RUN-TOTALS-LINE
015800                                        PIC X(17).
015900  PROCEDURE DIVISION.
016000*****************************************************************
016100* 0000-MAIN -- OPEN, RUN THE TRANSACTION LOOP, CLOSE.
016200*****************************************************************
016300  0000-MAIN-LOGIC.
016400      PERFORM 0100-OPEN-FILES THRU 0100-EXIT.
016500      PERFORM 0200-LOAD-USER-TABLE THRU 0200-EXIT.
016600      MOVE "LEAVESR" TO LL-PROGRAM-TAG.
016700      MOVE "Started run" TO LL-MESSAGE-TEXT.
016800      PERFORM 9500-WRITE-LOG THRU 9500-EXIT.
016900      PERFORM 1000-PROCESS-TXN THRU 1000-EXIT
017000          UNTIL WS-END-OF-REQUESTS.
017100      PERFORM 0900-CLOSE-FILES THRU 0900-EXIT.
017200      STOP RUN.
017300  0100-OPEN-FILES.
017400      OPEN INPUT LEAVE-REQ-FILE.
017500      OPEN INPUT USER-XREF-FILE.
017600      OPEN I-O LEAGUE-MEMBER-FILE.
017700      OPEN EXTEND LOG-FILE.
017800  0100-EXIT.
017900      EXIT.
018000  0200-LOAD-USER-TABLE.
018100      MOVE ZERO TO WS-USER-TABLE-COUNT.
018200  0210-READ-NEXT-USER.
018300      READ USER-XREF-FILE
018400          AT END GO TO 0200-EXIT.
018500      ADD 1 TO WS-USER-TABLE-COUNT.
018600      SET WS-USER-NX TO WS-USER-TABLE-COUNT.
018700      MOVE US-USER-ID TO WS-USER-ID-TBL (WS-USER-NX).
018800      MOVE US-USER-USERNAME TO WS-USER-NAME-TBL (WS-USER-NX).
018900      GO TO 0210-READ-NEXT-USER.
019000  0200-EXIT.
019100      EXIT.
019200  0900-CLOSE-FILES.
019300      CLOSE LEAVE-REQ-FILE.
019400      CLOSE USER-XREF-FILE.
019500      CLOSE LEAGUE-MEMBER-FILE.
019600      MOVE WS-TXN-COUNT TO RT-TXN-COUNT.
019700      MOVE WS-LEFT-COUNT TO RT-LEFT-COUNT.
019800      MOVE WS-REJECT-COUNT TO RT-REJECT-COUNT.
019900      MOVE "LEAVESR" TO LL-PROGRAM-TAG.
020000      MOVE "Run complete - txn/left/reject counts" TO LL-MESSAGE-TEXT.
020100      PERFORM 9500-WRITE-LOG THRU 9500-EXIT.
020200      MOVE "LEAVESR" TO LL-PROGRAM-TAG.
020300      MOVE WS-RUN-TOTALS-X TO LL-MESSAGE-TEXT.
020400      PERFORM 9500-WRITE-LOG THRU 9500-EXIT.
020500      CLOSE LOG-FILE.
020600  0900-EXIT.
020700      EXIT.
020800*****************************************************************
020900* 1000-PROCESS-TXN -- ONE LEAVE-REQUEST TRANSACTION.
021000*****************************************************************
021100  1000-PROCESS-TXN.
021200      READ LEAVE-REQ-FILE
021300          AT END
021400              SET WS-END-OF-REQUESTS TO TRUE
021500              GO TO 1000-EXIT.
021600      ADD 1 TO WS-TXN-COUNT.
021700      MOVE "N" TO WS-REJECT-SWITCH.
021800      PERFORM 2000-VALIDATE-REQUEST THRU 2000-EXIT.
021900      IF WS-REQUEST-REJECTED
022000          ADD 1 TO WS-REJECT-COUNT
022100      ELSE
022200          PERFORM 3000-DELETE-MEMBERSHIP THRU 3000-EXIT
022300          ADD 1 TO WS-LEFT-COUNT.
022400  1000-EXIT.
022500      EXIT.
022600*****************************************************************
022700* 2000-VALIDATE-REQUEST -- MEMBER MUST EXIST, MUST BE ENROLLED
022800* IN THE LEAGUE, AND MUST NOT BE THE OWNER.
022900*****************************************************************
023000  2000-VALIDATE-REQUEST.
023100      PERFORM 2010-FIND-MEMBER-USER THRU 2010-EXIT.
023200      IF WS-REQUEST-REJECTED GO TO 2000-EXIT.
023300      PERFORM 2020-FIND-MEMBERSHIP THRU 2020-EXIT.
023400      IF WS-REQUEST-REJECTED GO TO 2000-EXIT.
023500      IF MB-ROLE-IS-OWNER
023600          MOVE "League owner cannot leave. Transfer ownership
023700-            " or delete the league."
023800              TO RM-REASON
023900          PERFORM 9000-REJECT THRU 9000-EXIT.
024000  2000-EXIT.
024100      EXIT.
024200  2010-FIND-MEMBER-USER.
024300      MOVE REC-NOT-FOUND TO WS-SCAN-RETURN-CODE.
024400      SET WS-USER-NX TO 1.
024500      SEARCH WS-USER-ENTRY VARYING WS-USER-NX
024600          AT END NEXT SENTENCE
024700          WHEN WS-USER-NAME-TBL (WS-USER-NX) = RQ-USERNAME
024800              MOVE REC-FOUND TO WS-SCAN-RETURN-CODE
024900              MOVE WS-USER-ID-TBL (WS-USER-NX) TO WS-LEAVING-USER-ID.
025000      IF WS-SCAN-RETURN-CODE = REC-NOT-FOUND
025100          MOVE "User not found" TO RM-REASON
025200          PERFORM 9000-REJECT THRU 9000-EXIT.
025300  2010-EXIT.
025400      EXIT.
025500  2020-FIND-MEMBERSHIP.
025600      MOVE WS-LEAVING-USER-ID TO WS-SCAN-USER-ID.
025700      MOVE RQ-LEAGUE-ID TO WS-SCAN-LEAGUE-ID.
025800      PERFORM 2900-SCAN-MEMBER-BY-USER-LEAGUE THRU 2900-EXIT.
025900      IF WS-SCAN-RETURN-CODE = REC-NOT-FOUND
026000          MOVE "You are not a member of this league" TO RM-REASON
026100          PERFORM 9000-REJECT THRU 9000-EXIT
026200      ELSE
026300          MOVE WS-MEMBER-RRN TO WS-DELETE-RRN.
026400  2020-EXIT.
026500      EXIT.
026600*****************************************************************
026700* 2900-SCAN-MEMBER-BY-USER-LEAGUE -- SEQUENTIAL SCAN OF THE
026800* RELATIVE LEAGUE-MEMBER-FILE FOR THE (USER-ID, LEAGUE-ID)
026900* COMPOSITE KEY.  RECORD IS LEFT IN MB-MEMBER-RECORD ON A HIT SO
027000* THE OWNER CHECK AND THE SUBSEQUENT DELETE CAN USE IT AS-IS.
027100*****************************************************************
027200  2900-SCAN-MEMBER-BY-USER-LEAGUE.
027300      MOVE REC-NOT-FOUND TO WS-SCAN-RETURN-CODE.
027400      MOVE 1 TO WS-MEMBER-RRN.
027500  2910-READ-CANDIDATE.
027600      READ LEAGUE-MEMBER-FILE
027700          INVALID KEY GO TO 2900-EXIT.
027800      IF MB-MEMBER-USER-ID = WS-SCAN-USER-ID
027900              AND MB-MEMBER-LEAGUE-ID = WS-SCAN-LEAGUE-ID
028000          MOVE REC-FOUND TO WS-SCAN-RETURN-CODE
028100          GO TO 2900-EXIT.
028200      ADD 1 TO WS-MEMBER-RRN.
028300      GO TO 2910-READ-CANDIDATE.
028400  2900-EXIT.
028500      EXIT.
028600*****************************************************************
028700* 3000-DELETE-MEMBERSHIP -- DELETE THE MEMBER ROW LOCATED BY
028800* THE SCAN ABOVE.
028900*****************************************************************
029000  3000-DELETE-MEMBERSHIP.
029100      MOVE WS-DELETE-RRN TO WS-MEMBER-RRN.
029200      DELETE LEAGUE-MEMBER-FILE
029300          INVALID KEY
029400              MOVE "DELETE" TO LL-PROGRAM-TAG
029500              MOVE "Membership delete failed" TO LL-MESSAGE-TEXT
029600              PERFORM 9500-WRITE-LOG THRU 9500-EXIT.
029700  3000-EXIT.
029800      EXIT.
029900*****************************************************************
030000* 9000-REJECT -- LOG THE REASON AND SET THE REJECT SWITCH.
030100*****************************************************************
030200  9000-REJECT.
030300      MOVE "Y" TO WS-REJECT-SWITCH.
030400      MOVE WS-REJECT-MESSAGE TO WS-LOG-LINE.
030500      PERFORM 9500-WRITE-LOG THRU 9500-EXIT.
030600  9000-EXIT.
030700      EXIT.
030800*****************************************************************
030900* 9500-WRITE-LOG -- APPEND ONE LINE TO THE JOB LOG.
031000*****************************************************************
031100  9500-WRITE-LOG.
031200      MOVE WS-LOG-LINE TO LG-LOG-RECORD.
031300      WRITE LG-LOG-RECORD.
031400  9500-EXIT.
031500      EXIT.
