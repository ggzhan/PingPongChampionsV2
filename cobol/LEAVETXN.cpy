000100*****************************************************************
000200* LEAVETXN.CPY
000300* LEAVE-REQUEST TRANSACTION -- DRIVES LEAVESR.
000400*
000500* 1988-06-14  T.OKONKWO   ORIGINAL LAYOUT.
000600*****************************************************************
000700  01  RQ-LEAVE-REQUEST.
000800      05  RQ-LEAGUE-ID                    PIC 9(9).
000900      05  RQ-USERNAME                     PIC X(50).
001000      05  FILLER                          PIC X(10).
