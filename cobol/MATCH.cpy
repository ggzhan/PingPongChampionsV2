000100*****************************************************************
000200* MATCH.CPY
000300* MATCH RECORD -- ONE ENTRY PER SETTLED MATCH, APPEND-ONLY.
000400* WRITTEN BY MATCHSR AT THE END OF EACH POSTING RUN, READ BACK
000500* BY MATCLSR FOR THE MATCH LISTING (DESCENDING BY PLAYED-AT --
000600* A READ-SIDE CONCERN, NOT A WRITE-ORDER ONE; SEE MATCLSR).
000700*
000800* 1988-06-14  T.OKONKWO   ORIGINAL LAYOUT.
000900* 1999-01-11  D.PRUITT    Y2K TKT#2201 - PLAYED-AT DATE BROKEN
001000*                         OUT TO 4-DIGIT YEAR SUB-FIELDS.
001100* 2003-11-19  R.HALVORSEN REQ TKT#2745 - RESERVED A BLOCK OF FIELDS
001200*                         FOR THE SEASON/DIVISION ENHANCEMENT (SEE
001300*                         PROPOSAL DP-114), SAME AS LEAGUE.CPY.
001400*                         MATCHSR/MATCLSR DO NOT SET OR READ THESE.
001500*****************************************************************
001600  01  MT-MATCH-RECORD.
001700      05  MT-MATCH-ID                     PIC 9(9).
001800      05  MT-MATCH-LEAGUE-ID              PIC 9(9).
001900      05  MT-MATCH-WINNER-USER-ID         PIC 9(9).
002000      05  MT-MATCH-LOSER-USER-ID          PIC 9(9).
002100      05  MT-MATCH-WINNER-ELO-CHANGE      PIC S9(4).
002200      05  MT-MATCH-LOSER-ELO-CHANGE       PIC S9(4).
002300      05  MT-MATCH-PLAYED-AT.
002400          10  MT-PLAYED-AT-YYYY           PIC 9(4).
002500          10  MT-PLAYED-AT-MM             PIC 9(2).
002600          10  MT-PLAYED-AT-DD             PIC 9(2).
002700          10  MT-PLAYED-AT-HH             PIC 9(2).
002800          10  MT-PLAYED-AT-MN             PIC 9(2).
002900          10  MT-PLAYED-AT-SS             PIC 9(2).
003000          10  MT-PLAYED-AT-HS             PIC 9(2).
003100          10  FILLER                      PIC X(10).
003200      05  MT-MATCH-PLAYED-AT-X REDEFINES
003300              MT-MATCH-PLAYED-AT          PIC X(26).
003400*****************************************************************
003500* THE FOLLOWING GROUP IS RESERVED FOR THE SEASON/DIVISION
003600* ENHANCEMENT (TKT#2745).  DO NOT REUSE THESE NAMES.
003700*****************************************************************
003800      05  MT-SEASON-CODE-UNUSED           PIC X(6).
003900      05  MT-DIVISION-NAME-UNUSED         PIC X(30).
004000      05  MT-WINNER-STARTING-ELO-UNUSED   PIC S9(5).
004100      05  MT-LOSER-STARTING-ELO-UNUSED    PIC S9(5).
004200      05  MT-MATCH-VENUE-CODE-UNUSED      PIC X(8).
004300      05  MT-REPORTED-BY-USER-ID-UNUSED   PIC 9(9).
004400      05  FILLER                          PIC X(15).
