000100*****************************************************************
000200* (c) GREENFIELD PADDLE SPORTS ASSN - DATA PROCESSING
000300*
000400* PROGRAM.....  MATCHSR
000500* PURPOSE.....  READS ONE MATCH-REQUEST TRANSACTION PER LEAGUE
000600*               MATCH REPORTED DURING THE DAY, VALIDATES THE
000700*               REPORTER/WINNER/LOSER MEMBERSHIP, POSTS THE ELO
000800*               RATING CHANGE TO BOTH LEAGUE-MEMBER RECORDS AND
000900*               APPENDS ONE SETTLED MATCH RECORD.  THIS IS THE
001000*               NIGHTLY RATING-SETTLEMENT ENGINE.
001100*****************************************************************
001200  IDENTIFICATION DIVISION.
001300  PROGRAM-ID.    MATCHSR.
001400  AUTHOR.        R. HALVORSEN.
001500  INSTALLATION.  GREENFIELD PADDLE SPORTS ASSN - DATA PROCESSING.
001600  DATE-WRITTEN.  06/20/1988.
001700  DATE-COMPILED.
001800  SECURITY.      COMPANY CONFIDENTIAL - DP DEPT USE ONLY.
001900*****************************************************************
002000*                        C H A N G E   L O G
002100*
002200* 06/20/1988  R.HALVORSEN  ORIGINAL - READS MATCH-REQUEST TXN,
002300*                          POSTS ELO CHANGE, APPENDS MATCH REC.
002400* 09/02/1988  R.HALVORSEN  TKT#0851 - ADDED "WINNER = LOSER"
002500*                          PRE-CONDITION REJECT.
002600* 03/14/1990  T.OKONKWO    TKT#1288 - REPORTER MUST NOW BE A
002700*                          MEMBER OF THE LEAGUE BEFORE A MATCH
002800*                          CAN BE POSTED (WAS UNCHECKED).
002900* 01/11/1999  D.PRUITT     Y2K TKT#2201 - MT-MATCH-PLAYED-AT AND
003000*                          THE STAMP ROUTINE NOW CARRY A 4-DIGIT
003100*                          YEAR.  ACCEPT FROM DATE YYYYMMDD USED
003200*                          IN PLACE OF THE 2-DIGIT DATE PHRASE.
003300* 07/30/2001  M.SATO       TKT#2660 - WINNER/LOSER ELO CHANGE IS
003400*                          NOW DERIVED FROM THE ROUNDED NEW ELO
003500*                          VALUES RATHER THAN ROUNDED ON ITS OWN;
003600*                          THE TWO NO LONGER HAVE TO BE EXACT
003700*                          NEGATIVES OF EACH OTHER.
003800* 04/14/2004  M.SATO       TKT#2803 - ADDED A RUN-TOTALS TRAILER TO
003900*                          THE CLOSING LOG LINE, HOUSE HABIT.
004000* 05/03/2004  M.SATO       TKT#2811 - THE REPORTER-NOT-A-MEMBER
004100*                          REJECT MESSAGE ON 2020 WAS MISSING ITS
004200*                          LAST WORD ("MATCHES"), READING AS IF THE
004300*                          SENTENCE JUST STOPPED.  CORRECTED THE
004400*                          LITERAL.
004500*****************************************************************
004600  ENVIRONMENT DIVISION.
004700  CONFIGURATION SECTION.
004800  SOURCE-COMPUTER.   USL-486.
004900  OBJECT-COMPUTER.   USL-486.
005000  SPECIAL-NAMES.     C01 IS TOP-OF-FORM
005100                     CLASS ALPHA-NUMERIC-CODE IS
005200                         "A" THRU "Z" "0" THRU "9"
005300                     UPSI-0 ON STATUS IS WS-RERUN-SWITCH.
005400  INPUT-OUTPUT SECTION.
005500  FILE-CONTROL.
005600      SELECT MATCH-REQ-FILE  ASSIGN TO "MATCHTXN"
005700             ORGANIZATION IS LINE SEQUENTIAL
005800             STATUS IS WS-MREQ-STATUS.
005900      SELECT USER-XREF-FILE  ASSIGN TO "USERXFR"
006000             ORGANIZATION IS LINE SEQUENTIAL
006100             STATUS IS WS-UXRF-STATUS.
006200      SELECT LEAGUE-MEMBER-FILE ASSIGN TO "MEMBFILE"
006300             ORGANIZATION IS RELATIVE
006400             ACCESS IS DYNAMIC
006500             RELATIVE KEY IS WS-MEMBER-RRN
006600             STATUS IS WS-MEMB-STATUS.
006700      SELECT MATCH-FILE      ASSIGN TO "MATCHFIL"
006800             ORGANIZATION IS SEQUENTIAL
006900             STATUS IS WS-MTCH-STATUS.
007000      SELECT CONTROL-FILE    ASSIGN TO "CTLFILE"
007100             ORGANIZATION IS RELATIVE
007200             ACCESS IS DYNAMIC
007300             RELATIVE KEY IS WS-CTL-RRN
007400             STATUS IS WS-CTL-STATUS.
007500      SELECT LOG-FILE        ASSIGN TO "MATCHLOG"
007600             ORGANIZATION IS LINE SEQUENTIAL
007700             STATUS IS WS-LOG-STATUS.
007800  DATA DIVISION.
007900  FILE SECTION.
008000  FD  MATCH-REQ-FILE
008100      LABEL RECORD IS STANDARD.
008200  01  RQ-MATCH-REQUEST.
008300      COPY MATCHTXN.
008400  FD  USER-XREF-FILE
008500      LABEL RECORD IS STANDARD.
008600  01  US-USER-RECORD.
008700      COPY USERXFR.
008800  FD  LEAGUE-MEMBER-FILE
008900      LABEL RECORD IS STANDARD.
009000  01  MB-MEMBER-RECORD.
009100      COPY MEMBER.
009200  FD  MATCH-FILE
009300      LABEL RECORD IS STANDARD.
009400  01  MT-MATCH-RECORD.
009500      COPY MATCH.
009600  FD  CONTROL-FILE
009700      LABEL RECORD IS STANDARD.
009800  01  CT-CONTROL-RECORD.
009900      COPY CTLREC.
010000  FD  LOG-FILE
010100      LABEL RECORD IS STANDARD.
010200  01  LG-LOG-RECORD               PIC X(100).
010300  WORKING-STORAGE SECTION.
010400*****************************************************************
010500* FILE STATUS AREAS -- ONE PER FILE, HOUSE HABIT
010600*****************************************************************
010700  01  WS-MREQ-STATUS.
010800      05  MREQ-STATUS-1            PIC X.
010900      05  MREQ-STATUS-2            PIC X.
011000  01  WS-UXRF-STATUS.
011100      05  UXRF-STATUS-1            PIC X.
011200      05  UXRF-STATUS-2            PIC X.
011300  01  WS-MEMB-STATUS.
011400      05  MEMB-STATUS-1            PIC X.
011500      05  MEMB-STATUS-2            PIC X.
011600  01  WS-MTCH-STATUS.
011700      05  MTCH-STATUS-1            PIC X.
011800      05  MTCH-STATUS-2            PIC X.
011900  01  WS-CTL-STATUS.
012000      05  CTL-STATUS-1             PIC X.
012100      05  CTL-STATUS-2             PIC X.
012200  01  WS-LOG-STATUS.
012300      05  LOG-STATUS-1             PIC X.
012400      05  LOG-STATUS-2             PIC X.
012500*****************************************************************
012600* LOG LINE -- HOUSE MESSAGE-LOGGING AREA, THIS SHOP'S USUAL
012700* SHAPE: A SHORT PROGRAM TAG FOLLOWED BY FREE TEXT.
012800*****************************************************************
012900  01  WS-LOG-LINE                  PIC X(100).
013000  01  WS-LOG-LINE-FIELDS REDEFINES WS-LOG-LINE.
013100      05  LL-PROGRAM-TAG           PIC X(10).
013200      05  LL-MESSAGE-TEXT          PIC X(90).
013300  01  WS-REJECT-MESSAGE.
013400      05  FILLER                   PIC X(17) VALUE "MATCHSR REJECT =>".
013500      05  RM-REASON                PIC X(60).
013600      05  FILLER                   PIC X(23).
013700  01  WS-REJECT-MESSAGE-X REDEFINES WS-REJECT-MESSAGE
013800                                    PIC X(100).
013900*****************************************************************
014000* RUN-TOTALS TRAILER -- WRITTEN TO THE JOB LOG AT CLOSE, HOUSE
014100* HABIT SO THE OPERATOR CAN EYEBALL COUNTS WITHOUT A LISTING.
014200*****************************************************************
014300  01  WS-RUN-TOTALS-LINE.
014400      05  RT-TXN-COUNT                 PIC ZZZZ9.
014500      05  FILLER                       PIC X(1) VALUE SPACE.
014600      05  RT-POSTED-COUNT              PIC ZZZZ9.
014700      05  FILLER                       PIC X(1) VALUE SPACE.
014800      05  RT-REJECT-COUNT              PIC ZZZZ9.
014900  01  WS-RUN-TOTALS-X REDEFINES WS-RUN-TOTALS-LINE
015000                                    PIC X(17).
015100*****************************************************************
015200* SWITCHES AND COUNTERS
015300*****************************************************************
015400  01  WS-RERUN-SWITCH              PIC X VALUE "N".
015500  01  WS-EOF-SWITCH                PIC X VALUE "N".
015600      88  WS-END-OF-REQUESTS           VALUE "Y".
015700  01  WS-REJECT-SWITCH             PIC X VALUE "N".
015800      88  WS-REQUEST-REJECTED          VALUE "Y".
015900  01  WS-FOUND-SWITCH              PIC X VALUE "N".
016000      88  WS-RECORD-WAS-FOUND          VALUE "Y".
016100  01  WS-TXN-COUNT                 PIC S9(7) COMP VALUE ZERO.
016200  01  WS-POSTED-COUNT               PIC S9(7) COMP VALUE ZERO.
016300  01  WS-REJECT-COUNT              PIC S9(7) COMP VALUE ZERO.
016400  01  WS-USER-TABLE-COUNT          PIC S9(7) COMP VALUE ZERO.
016500  01  WS-USER-IX                   PIC S9(7) COMP VALUE ZERO.
016600*****************************************************************
016700* USER CROSS-REFERENCE TABLE -- LOADED ONCE AT START, SCANNED
016800* FOR EACH TRANSACTION'S REPORTER-USERNAME (SPEC'S "SEQUENTIAL
016900* FILE LOADED INTO A TABLE AND SEARCHED" MODELLING NOTE).
017000*****************************************************************
017100  01  WS-USER-TABLE.
017200      05  WS-USER-ENTRY OCCURS 1 TO 2000 TIMES
017300              DEPENDING ON WS-USER-TABLE-COUNT
017400              INDEXED BY WS-USER-NX.
017500          10  WS-USER-ID-TBL       PIC 9(9).
017600          10  WS-USER-NAME-TBL     PIC X(50).
017700  01  WS-SCAN-USER-ID              PIC 9(9).
017800  01  WS-SCAN-LEAGUE-ID            PIC 9(9).
017900*****************************************************************
018000* WORKING COPIES OF THE MEMBER RECORDS BEING POSTED
018100*****************************************************************
018200  01  WS-REPORTER-USER-ID          PIC 9(9).
018300  01  WS-WINNER-ELO                PIC S9(5).
018400  01  WS-LOSER-ELO                 PIC S9(5).
018500  01  WS-WINNER-NEW-ELO            PIC S9(5).
018600  01  WS-LOSER-NEW-ELO             PIC S9(5).
018700  01  WS-WINNER-ELO-CHANGE         PIC S9(4).
018800  01  WS-LOSER-ELO-CHANGE          PIC S9(4).
018900  01  WC-STARTING-K-FACTOR         PIC S9(3) VALUE +32.
019000  01  WS-ELO-DIFF                  PIC S9(6).
019100  01  WS-EXPONENT                  PIC S9(3)V9(6).
019200  01  WS-TEN-POWER                 PIC S9(12)V9(6).
019300  01  WS-WINNER-EXPECTED           PIC S9(1)V9(6).
019400  01  WS-LOSER-EXPECTED            PIC S9(1)V9(6).
019500  01  WS-WINNER-RRN                PIC 9(9) COMP.
019600  01  WS-LOSER-RRN                 PIC 9(9) COMP.
019700  01  WS-MEMBER-RRN                PIC 9(9).
019800  01  WS-CTL-RRN                   PIC 9(9) VALUE 1.
019900*****************************************************************
020000* CURRENT-DATE-TIME STAMP FOR MT-MATCH-PLAYED-AT
020100*****************************************************************
020200  01  WS-SYSTEM-DATE.
020300      05  WS-SYS-YYYY               PIC 9(4).
020400      05  WS-SYS-MM                 PIC 9(2).
020500      05  WS-SYS-DD                 PIC 9(2).
020600  01  WS-SYSTEM-TIME.
020700      05  WS-SYS-HH                 PIC 9(2).
020800      05  WS-SYS-MN                 PIC 9(2).
020900      05  WS-SYS-SS                 PIC 9(2).
021000      05  WS-SYS-HS                 PIC 9(2).
021100  PROCEDURE DIVISION.
021200*****************************************************************
021300* 0000-MAIN -- OPEN, RUN THE TRANSACTION LOOP, CLOSE.
021400*****************************************************************
021500  0000-MAIN-LOGIC.
021600      PERFORM 0100-OPEN-FILES THRU 0100-EXIT.
021700      PERFORM 0200-LOAD-USER-TABLE THRU 0200-EXIT.
021800      MOVE "Started run" TO LL-MESSAGE-TEXT.
021900      MOVE "MATCHSR" TO LL-PROGRAM-TAG.
022000      PERFORM 9500-WRITE-LOG THRU 9500-EXIT.
022100      PERFORM 1000-PROCESS-TXN THRU 1000-EXIT
022200          UNTIL WS-END-OF-REQUESTS.
022300      PERFORM 0900-CLOSE-FILES THRU 0900-EXIT.
022400      STOP RUN.
022500  0100-OPEN-FILES.
022600      OPEN INPUT MATCH-REQ-FILE.
022700      OPEN INPUT USER-XREF-FILE.
022800      OPEN I-O LEAGUE-MEMBER-FILE.
022900      OPEN EXTEND MATCH-FILE.
023000      OPEN I-O CONTROL-FILE.
023100      OPEN EXTEND LOG-FILE.
023200  0100-EXIT.
023300      EXIT.
023400  0200-LOAD-USER-TABLE.
023500      MOVE ZERO TO WS-USER-TABLE-COUNT.
023600  0210-READ-NEXT-USER.
023700      READ USER-XREF-FILE
023800          AT END GO TO 0200-EXIT.
023900      ADD 1 TO WS-USER-TABLE-COUNT.
024000      SET WS-USER-NX TO WS-USER-TABLE-COUNT.
024100      MOVE US-USER-ID TO WS-USER-ID-TBL (WS-USER-NX).
024200      MOVE US-USER-USERNAME TO WS-USER-NAME-TBL (WS-USER-NX).
024300      GO TO 0210-READ-NEXT-USER.
024400  0200-EXIT.
024500      EXIT.
024600  0900-CLOSE-FILES.
024700      CLOSE MATCH-REQ-FILE.
024800      CLOSE USER-XREF-FILE.
024900      CLOSE LEAGUE-MEMBER-FILE.
025000      CLOSE MATCH-FILE.
025100      CLOSE CONTROL-FILE.
025200      MOVE "Run complete - txn/posted/reject counts" TO LL-MESSAGE-TEXT.
025300      MOVE "MATCHSR" TO LL-PROGRAM-TAG.
025400      PERFORM 9500-WRITE-LOG THRU 9500-EXIT.
025500      MOVE WS-TXN-COUNT TO RT-TXN-COUNT.
025600      MOVE WS-POSTED-COUNT TO RT-POSTED-COUNT.
025700      MOVE WS-REJECT-COUNT TO RT-REJECT-COUNT.
025800      MOVE "MATCHSR" TO LL-PROGRAM-TAG.
025900      MOVE WS-RUN-TOTALS-X TO LL-MESSAGE-TEXT.
026000      PERFORM 9500-WRITE-LOG THRU 9500-EXIT.
026100      CLOSE LOG-FILE.
026200  0900-EXIT.
026300      EXIT.
026400*****************************************************************
026500* 1000-PROCESS-TXN -- ONE MATCH-REQUEST TRANSACTION.
026600*****************************************************************
026700  1000-PROCESS-TXN.
026800      READ MATCH-REQ-FILE
026900          AT END
027000              SET WS-END-OF-REQUESTS TO TRUE
027100              GO TO 1000-EXIT.
027200      ADD 1 TO WS-TXN-COUNT.
027300      MOVE "N" TO WS-REJECT-SWITCH.
027400      PERFORM 2000-VALIDATE-REQUEST THRU 2000-EXIT.
027500      IF WS-REQUEST-REJECTED
027600          ADD 1 TO WS-REJECT-COUNT
027700      ELSE
027800          PERFORM 3000-COMPUTE-ELO THRU 3000-EXIT
027900          PERFORM 4000-REWRITE-WINNER THRU 4000-EXIT
028000          PERFORM 5000-REWRITE-LOSER THRU 5000-EXIT
028100          PERFORM 6000-APPEND-MATCH THRU 6000-EXIT
028200          ADD 1 TO WS-POSTED-COUNT.
028300  1000-EXIT.
028400      EXIT.
028500*****************************************************************
028600* 2000-VALIDATE-REQUEST -- PRE-CONDITION CHAIN.  EACH CHECK
028700* THAT FAILS SETS THE REJECT SWITCH AND JUMPS TO 2000-EXIT --
028800* NO PARTIAL UPDATE HAPPENS ONCE ANY CHECK HERE HAS FAILED.
028900*****************************************************************
029000  2000-VALIDATE-REQUEST.
029100      PERFORM 2010-FIND-REPORTER THRU 2010-EXIT.
029200      IF WS-REQUEST-REJECTED GO TO 2000-EXIT.
029300      PERFORM 2020-FIND-REPORTER-MEMBERSHIP THRU 2020-EXIT.
029400      IF WS-REQUEST-REJECTED GO TO 2000-EXIT.
029500      PERFORM 2030-FIND-WINNER-MEMBERSHIP THRU 2030-EXIT.
029600      IF WS-REQUEST-REJECTED GO TO 2000-EXIT.
029700      PERFORM 2040-FIND-LOSER-MEMBERSHIP THRU 2040-EXIT.
029800      IF WS-REQUEST-REJECTED GO TO 2000-EXIT.
029900      IF RQ-WINNER-ID = RQ-LOSER-ID
030000          MOVE "Winner and loser cannot be the same person"
030100              TO RM-REASON
030200          PERFORM 9000-REJECT THRU 9000-EXIT.
030300  2000-EXIT.
030400      EXIT.
030500  2010-FIND-REPORTER.
030600      MOVE "N" TO WS-FOUND-SWITCH.
030700      SET WS-USER-NX TO 1.
030800      SEARCH WS-USER-ENTRY VARYING WS-USER-NX
030900          AT END NEXT SENTENCE
031000          WHEN WS-USER-NAME-TBL (WS-USER-NX)
031100                  = RQ-REPORTER-USERNAME
031200              MOVE "Y" TO WS-FOUND-SWITCH
031300              MOVE WS-USER-ID-TBL (WS-USER-NX)
031400                  TO WS-REPORTER-USER-ID.
031500      IF NOT WS-RECORD-WAS-FOUND
031600          MOVE "User not found" TO RM-REASON
031700          PERFORM 9000-REJECT THRU 9000-EXIT.
031800  2010-EXIT.
031900      EXIT.
032000  2020-FIND-REPORTER-MEMBERSHIP.
032100      MOVE WS-REPORTER-USER-ID TO WS-SCAN-USER-ID.
032200      MOVE RQ-LEAGUE-ID TO WS-SCAN-LEAGUE-ID.
032300      PERFORM 2900-SCAN-MEMBER-BY-USER-LEAGUE THRU 2900-EXIT.
032400      IF NOT WS-RECORD-WAS-FOUND
032500          MOVE "You must be a member of the league to record matches"
032600              TO RM-REASON
032700          PERFORM 9000-REJECT THRU 9000-EXIT.
032800  2020-EXIT.
032900      EXIT.
033000  2030-FIND-WINNER-MEMBERSHIP.
033100      MOVE RQ-WINNER-ID TO WS-SCAN-USER-ID.
033200      MOVE RQ-LEAGUE-ID TO WS-SCAN-LEAGUE-ID.
033300      PERFORM 2900-SCAN-MEMBER-BY-USER-LEAGUE THRU 2900-EXIT.
033400      IF NOT WS-RECORD-WAS-FOUND
033500          MOVE "Winner is not in this league" TO RM-REASON
033600          PERFORM 9000-REJECT THRU 9000-EXIT
033700      ELSE
033800          MOVE WS-MEMBER-RRN TO WS-WINNER-RRN
033900          MOVE MB-MEMBER-ELO TO WS-WINNER-ELO.
034000  2030-EXIT.
034100      EXIT.
034200  2040-FIND-LOSER-MEMBERSHIP.
034300      MOVE RQ-LOSER-ID TO WS-SCAN-USER-ID.
034400      MOVE RQ-LEAGUE-ID TO WS-SCAN-LEAGUE-ID.
034500      PERFORM 2900-SCAN-MEMBER-BY-USER-LEAGUE THRU 2900-EXIT.
034600      IF NOT WS-RECORD-WAS-FOUND
034700          MOVE "Loser is not in this league" TO RM-REASON
034800          PERFORM 9000-REJECT THRU 9000-EXIT
034900      ELSE
035000          MOVE WS-MEMBER-RRN TO WS-LOSER-RRN
035100          MOVE MB-MEMBER-ELO TO WS-LOSER-ELO.
035200  2040-EXIT.
035300      EXIT.
035400*****************************************************************
035500* 2900-SCAN-MEMBER-BY-USER-LEAGUE -- SEQUENTIAL SCAN OF THE
035600* RELATIVE LEAGUE-MEMBER-FILE FOR THE (USER-ID, LEAGUE-ID)
035700* COMPOSITE KEY.  NO SECONDARY INDEX EXISTS SO THE WHOLE FILE
035800* IS WALKED, RECORD BY RECORD, FROM RELATIVE RECORD 1.
035900*****************************************************************
036000  2900-SCAN-MEMBER-BY-USER-LEAGUE.
036100      MOVE "N" TO WS-FOUND-SWITCH.
036200      MOVE 1 TO WS-MEMBER-RRN.
036300  2910-READ-CANDIDATE.
036400      READ LEAGUE-MEMBER-FILE
036500          INVALID KEY GO TO 2900-EXIT.
036600      IF MB-MEMBER-USER-ID = WS-SCAN-USER-ID
036700              AND MB-MEMBER-LEAGUE-ID = WS-SCAN-LEAGUE-ID
036800          MOVE "Y" TO WS-FOUND-SWITCH
036900          GO TO 2900-EXIT.
037000      ADD 1 TO WS-MEMBER-RRN.
037100      GO TO 2910-READ-CANDIDATE.
037200  2900-EXIT.
037300      EXIT.
037400*****************************************************************
037500* 3000-COMPUTE-ELO -- THE LOGISTIC ELO FORMULA, K = 32.
037600*****************************************************************
037700  3000-COMPUTE-ELO.
037800      COMPUTE WS-EXPONENT ROUNDED =
037900              (WS-LOSER-ELO - WS-WINNER-ELO) / 400.
038000      COMPUTE WS-TEN-POWER ROUNDED = 10 ** WS-EXPONENT.
038100      COMPUTE WS-WINNER-EXPECTED ROUNDED =
038200              1 / (1 + WS-TEN-POWER).
038300      COMPUTE WS-EXPONENT ROUNDED =
038400              (WS-WINNER-ELO - WS-LOSER-ELO) / 400.
038500      COMPUTE WS-TEN-POWER ROUNDED = 10 ** WS-EXPONENT.
038600      COMPUTE WS-LOSER-EXPECTED ROUNDED =
038700              1 / (1 + WS-TEN-POWER).
038800      COMPUTE WS-WINNER-NEW-ELO ROUNDED =
038900              WS-WINNER-ELO +
039000              WC-STARTING-K-FACTOR * (1 - WS-WINNER-EXPECTED).
039100      COMPUTE WS-LOSER-NEW-ELO ROUNDED =
039200              WS-LOSER-ELO +
039300              WC-STARTING-K-FACTOR * (0 - WS-LOSER-EXPECTED).
039400      COMPUTE WS-WINNER-ELO-CHANGE =
039500              WS-WINNER-NEW-ELO - WS-WINNER-ELO.
039600      COMPUTE WS-LOSER-ELO-CHANGE =
039700              WS-LOSER-NEW-ELO - WS-LOSER-ELO.
039800  3000-EXIT.
039900      EXIT.
040000*****************************************************************
040100* 4000/5000 -- REWRITE THE TWO MEMBER RECORDS IN PLACE, SAME
040200* READ-BY-KEY/REWRITE SHAPE USED THROUGHOUT THIS SHOP'S
040300* RELATIVE-FILE MAINTENANCE PROGRAMS.
040400*****************************************************************
040500  4000-REWRITE-WINNER.
040600      MOVE WS-WINNER-RRN TO WS-MEMBER-RRN.
040700      READ LEAGUE-MEMBER-FILE
040800          INVALID KEY
040900              MOVE "Winner record vanished mid-run" TO RM-REASON
041000              PERFORM 9000-REJECT THRU 9000-EXIT.
041100      MOVE WS-WINNER-NEW-ELO TO MB-MEMBER-ELO.
041200      REWRITE MB-MEMBER-RECORD
041300          INVALID KEY
041400              MOVE "REWRITE" TO LL-PROGRAM-TAG
041500              MOVE "Winner rewrite failed" TO LL-MESSAGE-TEXT
041600              PERFORM 9500-WRITE-LOG THRU 9500-EXIT.
041700  4000-EXIT.
041800      EXIT.
041900  5000-REWRITE-LOSER.
042000      MOVE WS-LOSER-RRN TO WS-MEMBER-RRN.
042100      READ LEAGUE-MEMBER-FILE
042200          INVALID KEY
042300              MOVE "Loser record vanished mid-run" TO RM-REASON
042400              PERFORM 9000-REJECT THRU 9000-EXIT.
042500      MOVE WS-LOSER-NEW-ELO TO MB-MEMBER-ELO.
042600      REWRITE MB-MEMBER-RECORD
042700          INVALID KEY
042800              MOVE "REWRITE" TO LL-PROGRAM-TAG
042900              MOVE "Loser rewrite failed" TO LL-MESSAGE-TEXT
043000              PERFORM 9500-WRITE-LOG THRU 9500-EXIT.
043100  5000-EXIT.
043200      EXIT.
043300*****************************************************************
043400* 6000-APPEND-MATCH -- ASSIGN THE NEXT MATCH-ID FROM THE
043500* CONTROL FILE AND APPEND THE SETTLED MATCH RECORD.
043600*****************************************************************
043700  6000-APPEND-MATCH.
043800      MOVE 1 TO WS-CTL-RRN.
043900      READ CONTROL-FILE
044000          INVALID KEY
044100              MOVE "CONTROL" TO LL-PROGRAM-TAG
044200              MOVE "Control record missing" TO LL-MESSAGE-TEXT
044300              PERFORM 9500-WRITE-LOG THRU 9500-EXIT.
044400      ADD 1 TO CT-NEXT-MATCH-ID.
044500      REWRITE CT-CONTROL-RECORD.
044600      ACCEPT WS-SYSTEM-DATE FROM DATE YYYYMMDD.
044700      ACCEPT WS-SYSTEM-TIME FROM TIME.
044800      INITIALIZE MT-MATCH-RECORD.
044900      MOVE CT-NEXT-MATCH-ID TO MT-MATCH-ID.
045000      MOVE RQ-LEAGUE-ID TO MT-MATCH-LEAGUE-ID.
045100      MOVE RQ-WINNER-ID TO MT-MATCH-WINNER-USER-ID.
045200      MOVE RQ-LOSER-ID TO MT-MATCH-LOSER-USER-ID.
045300      MOVE WS-WINNER-ELO-CHANGE TO MT-MATCH-WINNER-ELO-CHANGE.
045400      MOVE WS-LOSER-ELO-CHANGE TO MT-MATCH-LOSER-ELO-CHANGE.
045500      MOVE WS-SYS-YYYY TO MT-PLAYED-AT-YYYY.
045600      MOVE WS-SYS-MM TO MT-PLAYED-AT-MM.
045700      MOVE WS-SYS-DD TO MT-PLAYED-AT-DD.
045800      MOVE WS-SYS-HH TO MT-PLAYED-AT-HH.
045900      MOVE WS-SYS-MN TO MT-PLAYED-AT-MN.
046000      MOVE WS-SYS-SS TO MT-PLAYED-AT-SS.
046100      MOVE WS-SYS-HS TO MT-PLAYED-AT-HS.
046200      WRITE MT-MATCH-RECORD.
046300  6000-EXIT.
046400      EXIT.
046500*****************************************************************
046600* 9000-REJECT -- LOG THE REASON AND SET THE REJECT SWITCH.
046700*****************************************************************
046800  9000-REJECT.
046900      MOVE "Y" TO WS-REJECT-SWITCH.
047000      MOVE WS-REJECT-MESSAGE TO WS-LOG-LINE.
047100      PERFORM 9500-WRITE-LOG THRU 9500-EXIT.
047200  9000-EXIT.
047300      EXIT.
047400*****************************************************************
047500* 9500-WRITE-LOG -- APPEND ONE LINE TO THE JOB LOG.
047600*****************************************************************
047700  9500-WRITE-LOG.
047800      MOVE WS-LOG-LINE TO LG-LOG-RECORD.
047900      WRITE LG-LOG-RECORD.
048000  9500-EXIT.
048100      EXIT.
