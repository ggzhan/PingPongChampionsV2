000100*****************************************************************
000200* MATCHTXN.CPY
000300* MATCH-REQUEST TRANSACTION -- ONE PER REPORTED MATCH, DRIVES
000400* MATCHSR.  ONE TRANSACTION SETTLES EXACTLY ONE MATCH.
000500*
000600* 1988-06-14  T.OKONKWO   ORIGINAL LAYOUT.
000700*****************************************************************
000800  01  RQ-MATCH-REQUEST.
000900      05  RQ-LEAGUE-ID                    PIC 9(9).
001000      05  RQ-WINNER-ID                    PIC 9(9).
001100      05  RQ-LOSER-ID                     PIC 9(9).
001200      05  RQ-REPORTER-USERNAME            PIC X(50).
001300      05  FILLER                          PIC X(10).
