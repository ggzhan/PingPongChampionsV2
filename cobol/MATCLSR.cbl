000100*****************************************************************
000200* (c) GREENFIELD PADDLE SPORTS ASSN - DATA PROCESSING
000300*
000400* PROGRAM.....  MATCLSR
000500* PURPOSE.....  READS ONE MATCH-LISTING REQUEST TRANSACTION PER
000600*               RUN, LOADS ALL SETTLED MATCH-FILE ROWS FOR THE
000700*               REQUESTED LEAGUE INTO A WORK TABLE (MATCH-FILE IS
000800*               SEQUENTIAL APPEND-ONLY, SO IT CANNOT BE READ
000900*               BACKWARDS), THEN PRINTS THE TABLE IN REVERSE SO
001000*               THE REPORT COMES OUT NEWEST-PLAYED-FIRST.
001100*****************************************************************
001200  IDENTIFICATION DIVISION.
001300  PROGRAM-ID.    MATCLSR.
001400  AUTHOR.        M. SATO.
001500  INSTALLATION.  GREENFIELD PADDLE SPORTS ASSN - DATA PROCESSING.
001600  DATE-WRITTEN.  06/24/1988.
001700  DATE-COMPILED.
001800  SECURITY.      COMPANY CONFIDENTIAL - DP DEPT USE ONLY.
001900*****************************************************************
002000*                        C H A N G E   L O G
002100*
002200* 06/24/1988  M.SATO       ORIGINAL - LOADS ONE LEAGUE'S SETTLED
002300*                          MATCHES INTO A TABLE, PRINTS DESCENDING
002400*                          BY PLAYED-AT.
002500* 01/11/1999  D.PRUITT     Y2K TKT#2201 - PLAYED-AT PRINT LINE NOW
002600*                          SHOWS A 4-DIGIT YEAR.
002700* 05/02/2001  R.HALVORSEN  TKT#2588 - RAISED THE MATCH TABLE CAP
002800*                          FROM 2000 TO 5000 ENTRIES; SOME LEAGUES
002900*                          WERE TRUNCATING THE OLDEST MATCHES.
003000* 04/14/2004  M.SATO       TKT#2803 - ADDED A FLAT REDEFINES OVER
003100*                          THE PRINT LINE, HOUSE HABIT FOR PASSING
003200*                          THE WHOLE LINE AROUND AS ONE FIELD.
003300*****************************************************************
003400  ENVIRONMENT DIVISION.
003500  CONFIGURATION SECTION.
003600  SOURCE-COMPUTER.   USL-486.
003700  OBJECT-COMPUTER.   USL-486.
003800  SPECIAL-NAMES.     C01 IS TOP-OF-FORM
003900                     CLASS ALPHA-NUMERIC-CODE IS
004000                         "A" THRU "Z" "0" THRU "9"
004100                     UPSI-0 ON STATUS IS WS-RERUN-SWITCH.
004200  INPUT-OUTPUT SECTION.
004300  FILE-CONTROL.
004400      SELECT MATCH-REQ-FILE  ASSIGN TO "MATCLTXN"
004500             ORGANIZATION IS LINE SEQUENTIAL
004600             STATUS IS WS-MREQ-STATUS.
004700      SELECT USER-XREF-FILE  ASSIGN TO "USERXFR"
004800             ORGANIZATION IS LINE SEQUENTIAL
004900             STATUS IS WS-UXRF-STATUS.
005000      SELECT MATCH-FILE      ASSIGN TO "MATCHFIL"
005100             ORGANIZATION IS SEQUENTIAL
005200             STATUS IS WS-MTCH-STATUS.
005300      SELECT PRINT-FILE      ASSIGN TO "MATCLPRT"
005400             ORGANIZATION IS LINE SEQUENTIAL
005500             STATUS IS WS-PRT-STATUS.
005600      SELECT LOG-FILE        ASSIGN TO "MATCLLOG"
005700             ORGANIZATION IS LINE SEQUENTIAL
005800             STATUS IS WS-LOG-STATUS.
005900  DATA DIVISION.
006000  FILE SECTION.
006100  FD  MATCH-REQ-FILE
006200      LABEL RECORD IS STANDARD.
006300  01  RQ-MATCH-LISTING-REQUEST.
006400      05  RQ-LEAGUE-ID              PIC 9(9).
006500      05  FILLER                    PIC X(10).
006600  FD  USER-XREF-FILE
006700      LABEL RECORD IS STANDARD.
006800  01  US-USER-RECORD.
006900      COPY USERXFR.
007000  FD  MATCH-FILE
007100      LABEL RECORD IS STANDARD.
007200  01  MT-MATCH-RECORD.
007300      COPY MATCH.
007400  FD  PRINT-FILE
007500      LABEL RECORD IS STANDARD.
007600  01  PR-PRINT-LINE                PIC X(132).
007700  FD  LOG-FILE
007800      LABEL RECORD IS STANDARD.
007900  01  LG-LOG-RECORD                PIC X(100).
008000  WORKING-STORAGE SECTION.
008100*****************************************************************
008200* FILE STATUS AREAS -- ONE PER FILE, HOUSE HABIT
008300*****************************************************************
008400  01  WS-MREQ-STATUS.
008500      05  MREQ-STATUS-1             PIC X.
008600      05  MREQ-STATUS-2             PIC X.
008700  01  WS-UXRF-STATUS.
008800      05  UXRF-STATUS-1             PIC X.
008900      05  UXRF-STATUS-2             PIC X.
009000  01  WS-MTCH-STATUS.
009100      05  MTCH-STATUS-1             PIC X.
009200      05  MTCH-STATUS-2             PIC X.
009300  01  WS-PRT-STATUS.
009400      05  PRT-STATUS-1              PIC X.
009500      05  PRT-STATUS-2              PIC X.
009600  01  WS-LOG-STATUS.
009700      05  LOG-STATUS-1              PIC X.
009800      05  LOG-STATUS-2              PIC X.
009900*****************************************************************
010000* LOG LINE -- HOUSE MESSAGE-LOGGING AREA
010100*****************************************************************
010200  01  WS-LOG-LINE                  PIC X(100).
010300  01  WS-LOG-LINE-FIELDS REDEFINES WS-LOG-LINE.
010400      05  LL-PROGRAM-TAG           PIC X(10).
010500      05  LL-MESSAGE-TEXT          PIC X(90).
010600*****************************************************************
010700* MATCH WORK TABLE -- ONE ENTRY PER SETTLED MATCH FOUND FOR THE
010800* REQUESTED LEAGUE, LOADED IN FILE (I.E. PLAYED-AT ASCENDING)
010900* ORDER, THEN WALKED BACKWARD AT PRINT TIME.
011000*****************************************************************
011100  01  WS-MATCH-TABLE-COUNT          PIC S9(7) COMP VALUE ZERO.
011200  01  WS-MATCH-TABLE.
011300      05  WS-MATCH-ENTRY OCCURS 1 TO 5000 TIMES
011400              DEPENDING ON WS-MATCH-TABLE-COUNT
011500              INDEXED BY WS-MATCH-NX.
011600          10  WT-WINNER-USER-ID     PIC 9(9).
011700          10  WT-LOSER-USER-ID      PIC 9(9).
011800          10  WT-WINNER-ELO-CHANGE  PIC S9(4).
011900          10  WT-LOSER-ELO-CHANGE   PIC S9(4).
012000          10  WT-PLAYED-AT          PIC X(26).
012100*****************************************************************
012200* USER CROSS-REFERENCE TABLE -- LOADED ONCE AT START.
012300*****************************************************************
012400  01  WS-USER-TABLE-COUNT           PIC S9(7) COMP VALUE ZERO.
012500  01  WS-USER-TABLE.
012600      05  WS-USER-ENTRY OCCURS 1 TO 2000 TIMES
012700              DEPENDING ON WS-USER-TABLE-COUNT
012800              INDEXED BY WS-USER-NX.
012900          10  WS-USER-ID-TBL        PIC 9(9).
013000          10  WS-USER-NAME-TBL      PIC X(50).
013100  01  WS-LOOKUP-USER-ID             PIC 9(9).
013200  01  WS-LOOKUP-USERNAME            PIC X(50).
013300*****************************************************************
013400* MATCH LISTING PRINT LINE
013500*****************************************************************
013600  01  WS-MATCH-LINE.
013700      05  ML-WINNER-USERNAME        PIC X(50).
013800      05  FILLER                    PIC X(2)  VALUE SPACES.
013900      05  ML-LOSER-USERNAME         PIC X(50).
014000      05  FILLER                    PIC X(2)  VALUE SPACES.
014100      05  ML-WINNER-ELO-CHANGE      PIC -ZZZ9.
014200      05  FILLER                    PIC X(2)  VALUE SPACES.
014300      05  ML-LOSER-ELO-CHANGE       PIC -ZZZ9.
014400      05  FILLER                    PIC X(2)  VALUE SPACES.
014500      05  ML-PLAYED-AT              PIC X(26).
014600      05  FILLER                    PIC X(2)  VALUE SPACES.
014700  01  WS-MATCH-LINE-X REDEFINES WS-MATCH-LINE
014800                                    PIC X(146).
014900*****************************************************************
015000* SWITCHES AND MISC WORKING FIELDS
015100*****************************************************************
015200  01  WS-RERUN-SWITCH               PIC X VALUE "N".
015300  01  WS-EOF-SWITCH                 PIC X VALUE "N".
015400      88  WS-END-OF-MATCH-FILE          VALUE "Y".
015500  01  WS-REQUESTED-LEAGUE-ID         PIC 9(9).
015600*****************************************************************
015700* RUN-TOTALS TRAILER -- WRITTEN TO THE JOB LOG AT CLOSE, HOUSE
015800* HABIT SO THE OPERATOR CAN EYEBALL COUNTS WITHOUT A LISTING.
015900*****************************************************************
016000  01  WS-RUN-TOTALS-LINE.
016100      05  RT-LEAGUE-ID                  PIC ZZZZZZZZ9.
016200      05  FILLER                        PIC X(1) VALUE SPACE.
016300      05  RT-MATCH-COUNT                PIC ZZZZ9.
016400  01  WS-RUN-TOTALS-X REDEFINES WS-RUN-TOTALS-LINE
016500                                         PIC X(15).
016600  PROCEDURE DIVISION.
016700*****************************************************************
016800* 0000-MAIN -- OPEN, READ ONE REQUEST, LOAD, PRINT, CLOSE.
016900*****************************************************************
017000  0000-MAIN-LOGIC.
017100      PERFORM 0100-OPEN-FILES THRU 0100-EXIT.
017200      PERFORM 0200-LOAD-USER-TABLE THRU 0200-EXIT.
017300      READ MATCH-REQ-FILE
017400          AT END GO TO 0800-NO-REQUEST.
017500      MOVE RQ-LEAGUE-ID TO WS-REQUESTED-LEAGUE-ID.
017600      MOVE "MATCLSR" TO LL-PROGRAM-TAG.
017700      MOVE "Started run" TO LL-MESSAGE-TEXT.
017800      PERFORM 9500-WRITE-LOG THRU 9500-EXIT.
017900      PERFORM 2000-LOAD-MATCH-TABLE THRU 2000-EXIT.
018000      PERFORM 3000-PRINT-DESCENDING THRU 3000-EXIT.
018100      GO TO 0900-CLOSE-FILES.
018200  0800-NO-REQUEST.
018300      MOVE "MATCLSR" TO LL-PROGRAM-TAG.
018400      MOVE "No request transaction present" TO LL-MESSAGE-TEXT.
018500      PERFORM 9500-WRITE-LOG THRU 9500-EXIT.
018600  0900-CLOSE-FILES.
018700      CLOSE MATCH-REQ-FILE.
018800      CLOSE USER-XREF-FILE.
018900      CLOSE MATCH-FILE.
019000      CLOSE PRINT-FILE.
019100      MOVE WS-REQUESTED-LEAGUE-ID TO RT-LEAGUE-ID.
019200      MOVE WS-MATCH-TABLE-COUNT TO RT-MATCH-COUNT.
019300      MOVE "MATCLSR" TO LL-PROGRAM-TAG.
019400      MOVE "Run complete - league/match counts" TO LL-MESSAGE-TEXT.
019500      PERFORM 9500-WRITE-LOG THRU 9500-EXIT.
019600      MOVE "MATCLSR" TO LL-PROGRAM-TAG.
019700      MOVE WS-RUN-TOTALS-X TO LL-MESSAGE-TEXT.
019800      PERFORM 9500-WRITE-LOG THRU 9500-EXIT.
019900      CLOSE LOG-FILE.
020000      STOP RUN.
020100  0100-OPEN-FILES.
020200      OPEN INPUT MATCH-REQ-FILE.
020300      OPEN INPUT USER-XREF-FILE.
020400      OPEN INPUT MATCH-FILE.
020500      OPEN OUTPUT PRINT-FILE.
020600      OPEN EXTEND LOG-FILE.
020700  0100-EXIT.
020800      EXIT.
020900  0200-LOAD-USER-TABLE.
021000      MOVE ZERO TO WS-USER-TABLE-COUNT.
021100  0210-READ-NEXT-USER.
021200      READ USER-XREF-FILE
021300          AT END GO TO 0200-EXIT.
021400      ADD 1 TO WS-USER-TABLE-COUNT.
021500      SET WS-USER-NX TO WS-USER-TABLE-COUNT.
021600      MOVE US-USER-ID TO WS-USER-ID-TBL (WS-USER-NX).
021700      MOVE US-USER-USERNAME TO WS-USER-NAME-TBL (WS-USER-NX).
021800      GO TO 0210-READ-NEXT-USER.
021900  0200-EXIT.
022000      EXIT.
022100*****************************************************************
022200* 2000-LOAD-MATCH-TABLE -- SEQUENTIAL PASS OF MATCH-FILE FROM
022300* THE TOP, KEEPING ONLY ROWS FOR THE REQUESTED LEAGUE.  THE FILE
022400* IS APPEND-ONLY SO THIS LOADS IN PLAYED-AT ASCENDING ORDER.
022500*****************************************************************
022600  2000-LOAD-MATCH-TABLE.
022700      MOVE ZERO TO WS-MATCH-TABLE-COUNT.
022800      MOVE "N" TO WS-EOF-SWITCH.
022900  2010-READ-NEXT-MATCH.
023000      READ MATCH-FILE
023100          AT END MOVE "Y" TO WS-EOF-SWITCH GO TO 2000-EXIT.
023200      IF MT-MATCH-LEAGUE-ID = WS-REQUESTED-LEAGUE-ID
023300          PERFORM 2900-APPEND-TABLE-ENTRY THRU 2900-EXIT.
023400      GO TO 2010-READ-NEXT-MATCH.
023500  2000-EXIT.
023600      EXIT.
023700  2900-APPEND-TABLE-ENTRY.
023800      IF WS-MATCH-TABLE-COUNT >= 5000
023900          MOVE "MATCLSR" TO LL-PROGRAM-TAG
024000          MOVE "Match table full - oldest rows dropped" TO
024100                  LL-MESSAGE-TEXT
024200          PERFORM 9500-WRITE-LOG THRU 9500-EXIT
024300          GO TO 2900-EXIT.
024400      ADD 1 TO WS-MATCH-TABLE-COUNT.
024500      SET WS-MATCH-NX TO WS-MATCH-TABLE-COUNT.
024600      MOVE MT-MATCH-WINNER-USER-ID TO
024700              WT-WINNER-USER-ID (WS-MATCH-NX).
024800      MOVE MT-MATCH-LOSER-USER-ID TO
024900              WT-LOSER-USER-ID (WS-MATCH-NX).
025000      MOVE MT-MATCH-WINNER-ELO-CHANGE TO
025100              WT-WINNER-ELO-CHANGE (WS-MATCH-NX).
025200      MOVE MT-MATCH-LOSER-ELO-CHANGE TO
025300              WT-LOSER-ELO-CHANGE (WS-MATCH-NX).
025400      MOVE MT-MATCH-PLAYED-AT-X TO WT-PLAYED-AT (WS-MATCH-NX).
025500  2900-EXIT.
025600      EXIT.
025700*****************************************************************
025800* 3000-PRINT-DESCENDING -- WALK WS-MATCH-TABLE FROM THE LAST
025900* ENTRY LOADED BACK TO THE FIRST, I.E. NEWEST PLAYED-AT FIRST.
026000*****************************************************************
026100  3000-PRINT-DESCENDING.
026200      PERFORM 3100-PRINT-ONE-ENTRY THRU 3100-EXIT
026300          VARYING WS-MATCH-NX FROM WS-MATCH-TABLE-COUNT BY -1
026400          UNTIL WS-MATCH-NX < 1.
026500  3000-EXIT.
026600      EXIT.
026700  3100-PRINT-ONE-ENTRY.
026800      MOVE WT-WINNER-USER-ID (WS-MATCH-NX) TO WS-LOOKUP-USER-ID.
026900      PERFORM 4900-LOOKUP-USERNAME THRU 4900-EXIT.
027000      MOVE SPACES TO WS-MATCH-LINE.
027100      MOVE WS-LOOKUP-USERNAME TO ML-WINNER-USERNAME.
027200      MOVE WT-LOSER-USER-ID (WS-MATCH-NX) TO WS-LOOKUP-USER-ID.
027300      PERFORM 4900-LOOKUP-USERNAME THRU 4900-EXIT.
027400      MOVE WS-LOOKUP-USERNAME TO ML-LOSER-USERNAME.
027500      MOVE WT-WINNER-ELO-CHANGE (WS-MATCH-NX) TO
027600              ML-WINNER-ELO-CHANGE.
027700      MOVE WT-LOSER-ELO-CHANGE (WS-MATCH-NX) TO ML-LOSER-ELO-CHANGE.
027800      MOVE WT-PLAYED-AT (WS-MATCH-NX) TO ML-PLAYED-AT.
027900      MOVE WS-MATCH-LINE TO PR-PRINT-LINE.
028000      WRITE PR-PRINT-LINE.
028100  3100-EXIT.
028200      EXIT.
028300*****************************************************************
028400* 4900-LOOKUP-USERNAME -- TURN A USER-ID BACK INTO A USERNAME.
028500*****************************************************************
028600  4900-LOOKUP-USERNAME.
028700      MOVE SPACES TO WS-LOOKUP-USERNAME.
028800      SET WS-USER-NX TO 1.
028900      SEARCH WS-USER-ENTRY VARYING WS-USER-NX
029000          AT END NEXT SENTENCE
029100          WHEN WS-USER-ID-TBL (WS-USER-NX) = WS-LOOKUP-USER-ID
029200              MOVE WS-USER-NAME-TBL (WS-USER-NX) TO WS-LOOKUP-USERNAME.
029300  4900-EXIT.
029400      EXIT.
029500*****************************************************************
029600* 9500-WRITE-LOG -- APPEND ONE LINE TO THE JOB LOG.
029700*****************************************************************
029800  9500-WRITE-LOG.
029900      MOVE WS-LOG-LINE TO LG-LOG-RECORD.
030000      WRITE LG-LOG-RECORD.
030100  9500-EXIT.
030200      EXIT.
