000100*****************************************************************
000200* MEMBER.CPY
000300* LEAGUE-MEMBER RECORD -- ONE ENTRY PER (USER, LEAGUE) PAIR.
000400* MEMBER-ID IS THE RELATIVE-FILE SLOT NUMBER.  REWRITTEN IN
000500* PLACE BY MATCHSR WHEN A MATCH IS POSTED, APPENDED BY LEAGCRSR/
000600* JOINPUSR/JOINPRSR, DELETED BY LEAVESR.
000700*
000800* 1988-06-14  T.OKONKWO   ORIGINAL LAYOUT.
000900* 1989-09-30  R.HALVORSEN REQ TKT#0877 - ADDED MB-MEMBER-ROLE SO
001000*                         OWNER/MEMBER CAN BE TOLD APART WITHOUT
001100*                         RE-READING THE LEAGUE RECORD.
001200* 1999-01-11  D.PRUITT    Y2K TKT#2201 - JOINED-AT DATE BROKEN
001300*                         OUT TO 4-DIGIT YEAR SUB-FIELDS.
001400* 2001-06-08  M.SATO      REQ TKT#2588 - RESERVED WINS/LOSSES/LAST-
001500*                         MATCH FIELDS FOR THE STANDINGS ENHANCEMENT
001600*                         (PROPOSAL DP-098).  MATCHSR/LEAGDSR DO NOT
001700*                         SET OR READ THESE -- JOB WAS NEVER FUNDED.
001800*                         LEAVE AS ZERO/SPACE UNTIL IT IS.
001900*****************************************************************
002000  01  MB-MEMBER-RECORD.
002100      05  MB-MEMBER-ID                    PIC 9(9).
002200      05  MB-MEMBER-USER-ID               PIC 9(9).
002300      05  MB-MEMBER-LEAGUE-ID             PIC 9(9).
002400      05  MB-MEMBER-ROLE                  PIC X(20).
002500          88  MB-ROLE-IS-OWNER                 VALUE "OWNER".
002600          88  MB-ROLE-IS-MEMBER                VALUE "MEMBER".
002700      05  MB-MEMBER-ELO                   PIC S9(5).
002800      05  MB-MEMBER-JOINED-AT.
002900          10  MB-JOINED-AT-YYYY           PIC 9(4).
003000          10  MB-JOINED-AT-MM             PIC 9(2).
003100          10  MB-JOINED-AT-DD             PIC 9(2).
003200          10  MB-JOINED-AT-HH             PIC 9(2).
003300          10  MB-JOINED-AT-MN             PIC 9(2).
003400          10  MB-JOINED-AT-SS             PIC 9(2).
003500          10  MB-JOINED-AT-HS             PIC 9(2).
003600          10  FILLER                      PIC X(10).
003700      05  MB-MEMBER-JOINED-AT-X REDEFINES
003800              MB-MEMBER-JOINED-AT         PIC X(26).
003900*****************************************************************
004000* THE FOLLOWING GROUP IS RESERVED FOR THE STANDINGS ENHANCEMENT
004100* (TKT#2588).  DO NOT REUSE THESE NAMES FOR ANYTHING ELSE.
004200*****************************************************************
004300      05  MB-WINS-COUNT-UNUSED            PIC 9(5).
004400      05  MB-LOSSES-COUNT-UNUSED          PIC 9(5).
004500      05  MB-CURRENT-STREAK-UNUSED        PIC S9(3).
004600      05  MB-LAST-ELO-CHANGE-UNUSED       PIC S9(4).
004700      05  MB-LAST-MATCH-DATE-UNUSED.
004800          10  MB-LAST-MATCH-YYYY-UNUSED   PIC 9(4).
004900          10  MB-LAST-MATCH-MM-UNUSED     PIC 9(2).
005000          10  MB-LAST-MATCH-DD-UNUSED     PIC 9(2).
005100      05  MB-NOTIFY-EMAIL-FLAG-UNUSED     PIC X(1).
005200      05  FILLER                          PIC X(15).
