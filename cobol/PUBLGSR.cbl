000100*****************************************************************
000200* (c) GREENFIELD PADDLE SPORTS ASSN - DATA PROCESSING
000300*
000400* PROGRAM.....  PUBLGSR
000500* PURPOSE.....  ONE-SHOT JOB.  SCANS THE ENTIRE LEAGUE-FILE AND
000600*               PRINTS A SUMMARY LINE FOR EVERY LEAGUE FLAGGED
000700*               PUBLIC.  NO TRANSACTION INPUT -- THIS IS A
000800*               STRAIGHT FILE DUMP, RUN ON REQUEST.
000900*****************************************************************
001000  IDENTIFICATION DIVISION.
001100  PROGRAM-ID.    PUBLGSR.
001200  AUTHOR.        M. SATO.
001300  INSTALLATION.  GREENFIELD PADDLE SPORTS ASSN - DATA PROCESSING.
001400  DATE-WRITTEN.  06/23/1988.
001500  DATE-COMPILED.
001600  SECURITY.      COMPANY CONFIDENTIAL - DP DEPT USE ONLY.
001700*****************************************************************
001800*                        C H A N G E   L O G
001900*
002000* 06/23/1988  M.SATO       ORIGINAL - DUMPS ALL PUBLIC LEAGUES
002100*                          TO THE PRINT FILE.
002200* 01/11/1999  D.PRUITT     Y2K TKT#2201 - CREATED-AT PRINT LINE
002300*                          NOW SHOWS A 4-DIGIT YEAR.
002400* 04/14/2004  M.SATO       TKT#2803 - ADDED A RUN-TOTALS TRAILER TO
002500*                          THE CLOSING LOG LINE, HOUSE HABIT.
002600*****************************************************************
002700  ENVIRONMENT DIVISION.
002800  CONFIGURATION SECTION.
002900  SOURCE-COMPUTER.   USL-486.
003000  OBJECT-COMPUTER.   USL-486.
003100  SPECIAL-NAMES.     C01 IS TOP-OF-FORM
003200                     CLASS ALPHA-NUMERIC-CODE IS
003300                         "A" THRU "Z" "0" THRU "9"
003400                     UPSI-0 ON STATUS IS WS-RERUN-SWITCH.
003500  INPUT-OUTPUT SECTION.
003600  FILE-CONTROL.
003700      SELECT USER-XREF-FILE  ASSIGN TO "USERXFR"
003800             ORGANIZATION IS LINE SEQUENTIAL
003900             STATUS IS WS-UXRF-STATUS.
004000      SELECT LEAGUE-FILE     ASSIGN TO "LEAGFILE"
004100             ORGANIZATION IS RELATIVE
004200             ACCESS IS DYNAMIC
004300             RELATIVE KEY IS WS-LEAGUE-RRN
004400             STATUS IS WS-LEAG-STATUS.
004500      SELECT LEAGUE-MEMBER-FILE ASSIGN TO "MEMBFILE"
004600             ORGANIZATION IS RELATIVE
004700             ACCESS IS DYNAMIC
004800             RELATIVE KEY IS WS-MEMBER-RRN
004900             STATUS IS WS-MEMB-STATUS.
005000      SELECT PRINT-FILE      ASSIGN TO "PUBLGPRT"
005100             ORGANIZATION IS LINE SEQUENTIAL
005200             STATUS IS WS-PRT-STATUS.
005300      SELECT LOG-FILE        ASSIGN TO "PUBLGLOG"
005400             ORGANIZATION IS LINE SEQUENTIAL
005500             STATUS IS WS-LOG-STATUS.
005600  DATA DIVISION.
005700  FILE SECTION.
005800  FD  USER-XREF-FILE
005900      LABEL RECORD IS STANDARD.
006000  01  US-USER-RECORD.
006100      COPY USERXFR.
006200  FD  LEAGUE-FILE
006300      LABEL RECORD IS STANDARD.
006400  01  LG-LEAGUE-RECORD.
006500      COPY LEAGUE.
006600  FD  LEAGUE-MEMBER-FILE
006700      LABEL RECORD IS STANDARD.
006800  01  MB-MEMBER-RECORD.
006900      COPY MEMBER.
007000  FD  PRINT-FILE
007100      LABEL RECORD IS STANDARD.
007200  01  PR-PRINT-LINE                PIC X(132).
007300  FD  LOG-FILE
007400      LABEL RECORD IS STANDARD.
007500  01  LG-LOG-RECORD                PIC X(100).
007600  WORKING-STORAGE SECTION.
007700*****************************************************************
007800* FILE STATUS AREAS -- ONE PER FILE, HOUSE HABIT
007900*****************************************************************
008000  01  WS-UXRF-STATUS.
008100      05  UXRF-STATUS-1            PIC X.
008200      05  UXRF-STATUS-2            PIC X.
008300  01  WS-LEAG-STATUS.
008400      05  LEAG-STATUS-1            PIC X.
008500      05  LEAG-STATUS-2            PIC X.
008600  01  WS-MEMB-STATUS.
008700      05  MEMB-STATUS-1            PIC X.
008800      05  MEMB-STATUS-2            PIC X.
008900  01  WS-PRT-STATUS.
009000      05  PRT-STATUS-1             PIC X.
009100      05  PRT-STATUS-2             PIC X.
009200  01  WS-LOG-STATUS.
009300      05  LOG-STATUS-1             PIC X.
009400      05  LOG-STATUS-2             PIC X.
009500*****************************************************************
009600* LOG LINE -- HOUSE MESSAGE-LOGGING AREA
009700*****************************************************************
009800  01  WS-LOG-LINE                  PIC X(100).
009900  01  WS-LOG-LINE-FIELDS REDEFINES WS-LOG-LINE.
010000      05  LL-PROGRAM-TAG           PIC X(10).
010100      05  LL-MESSAGE-TEXT          PIC X(90).
010200*****************************************************************
010300* LEAGUE SUMMARY PRINT LINE -- SAME SHAPE AS USRLGSR'S.
010400*****************************************************************
010500  01  WS-SUMMARY-LINE.
010600      05  SL-LEAGUE-ID             PIC ZZZZZZZZ9.
010700      05  FILLER                   PIC X(2)  VALUE SPACES.
010800      05  SL-LEAGUE-NAME           PIC X(100).
010900      05  FILLER                   PIC X(2)  VALUE SPACES.
011000      05  SL-PUBLIC-FLAG           PIC X(1).
011100      05  FILLER                   PIC X(2)  VALUE SPACES.
011200      05  SL-INVITE-CODE           PIC X(8).
011300      05  FILLER                   PIC X(2)  VALUE SPACES.
011400      05  SL-CREATOR-USERNAME      PIC X(50).
011500      05  FILLER                   PIC X(2)  VALUE SPACES.
011600      05  SL-CREATED-AT            PIC X(26).
011700      05  FILLER                   PIC X(2)  VALUE SPACES.
011800      05  SL-MEMBER-COUNT          PIC ZZZ9.
011900      05  FILLER                   PIC X(2)  VALUE SPACES.
012000  01  WS-SUMMARY-LINE-X REDEFINES WS-SUMMARY-LINE
012100                                    PIC X(212).
012200*****************************************************************
012300* RUN-TOTALS TRAILER -- WRITTEN TO THE JOB LOG AT CLOSE, HOUSE
012400* HABIT SO THE OPERATOR CAN EYEBALL COUNTS WITHOUT A LISTING.
012500*****************************************************************
012600  01  WS-RUN-TOTALS-LINE.
012700      05  RT-LISTED-COUNT              PIC ZZZZ9.
012800  01  WS-RUN-TOTALS-X REDEFINES WS-RUN-TOTALS-LINE
012900                                    PIC X(5).
013000*****************************************************************
013100* SWITCHES AND COUNTERS
013200*****************************************************************
013300  01  WS-RERUN-SWITCH              PIC X VALUE "N".
013400  01  WS-USER-TABLE-COUNT          PIC S9(7) COMP VALUE ZERO.
013500  01  WS-MEMBER-COUNT              PIC S9(7) COMP VALUE ZERO.
013600  01  WS-LISTED-COUNT              PIC S9(7) COMP VALUE ZERO.
013700*****************************************************************
013800* USER CROSS-REFERENCE TABLE -- LOADED ONCE AT START.
013900*****************************************************************
014000  01  WS-USER-TABLE.
014100      05  WS-USER-ENTRY OCCURS 1 TO 2000 TIMES
014200              DEPENDING ON WS-USER-TABLE-COUNT
014300              INDEXED BY WS-USER-NX.
014400          10  WS-USER-ID-TBL       PIC 9(9).
014500          10  WS-USER-NAME-TBL     PIC X(50).
014600  01  WS-LOOKUP-USER-ID            PIC 9(9).
014700  01  WS-LOOKUP-USERNAME           PIC X(50).
014800*****************************************************************
014900* WORKING FIELDS
015000*****************************************************************
015100  01  WS-LEAGUE-RRN                PIC 9(9).
015200  01  WS-MEMBER-RRN                PIC 9(9).
015300  PROCEDURE DIVISION.
015400*****************************************************************
015500* 0000-MAIN -- OPEN, SCAN, CLOSE.  NO TRANSACTION LOOP -- THIS
015600* PROGRAM RUNS ONCE PER INVOCATION AND DUMPS THE WHOLE FILE.
015700*****************************************************************
015800  0000-MAIN-LOGIC.
015900      PERFORM 0100-OPEN-FILES THRU 0100-EXIT.
016000      PERFORM 0200-LOAD-USER-TABLE THRU 0200-EXIT.
016100      MOVE "PUBLGSR" TO LL-PROGRAM-TAG.
016200      MOVE "Started run" TO LL-MESSAGE-TEXT.
016300      PERFORM 9500-WRITE-LOG THRU 9500-EXIT.
016400      PERFORM 2000-SCAN-PUBLIC-LEAGUES THRU 2000-EXIT.
016500      PERFORM 0900-CLOSE-FILES THRU 0900-EXIT.
016600      STOP RUN.
016700  0100-OPEN-FILES.
016800      OPEN INPUT USER-XREF-FILE.
016900      OPEN INPUT LEAGUE-FILE.
017000      OPEN INPUT LEAGUE-MEMBER-FILE.
017100      OPEN OUTPUT PRINT-FILE.
017200      OPEN EXTEND LOG-FILE.
017300  0100-EXIT.
017400      EXIT.
017500  0200-LOAD-USER-TABLE.
017600      MOVE ZERO TO WS-USER-TABLE-COUNT.
017700  0210-READ-NEXT-USER.
017800      READ USER-XREF-FILE
017900          AT END GO TO 0200-EXIT.
018000      ADD 1 TO WS-USER-TABLE-COUNT.
018100      SET WS-USER-NX TO WS-USER-TABLE-COUNT.
018200      MOVE US-USER-ID TO WS-USER-ID-TBL (WS-USER-NX).
018300      MOVE US-USER-USERNAME TO WS-USER-NAME-TBL (WS-USER-NX).
018400      GO TO 0210-READ-NEXT-USER.
018500  0200-EXIT.
018600      EXIT.
018700  0900-CLOSE-FILES.
018800      CLOSE USER-XREF-FILE.
018900      CLOSE LEAGUE-FILE.
019000      CLOSE LEAGUE-MEMBER-FILE.
019100      CLOSE PRINT-FILE.
019200      MOVE "PUBLGSR" TO LL-PROGRAM-TAG.
019300      MOVE "Run complete" TO LL-MESSAGE-TEXT.
019400      PERFORM 9500-WRITE-LOG THRU 9500-EXIT.
019500      MOVE WS-LISTED-COUNT TO RT-LISTED-COUNT.
019600      MOVE "PUBLGSR" TO LL-PROGRAM-TAG.
019700      MOVE WS-RUN-TOTALS-X TO LL-MESSAGE-TEXT.
019800      PERFORM 9500-WRITE-LOG THRU 9500-EXIT.
019900      CLOSE LOG-FILE.
020000  0900-EXIT.
020100      EXIT.
020200*****************************************************************
020300* 2000-SCAN-PUBLIC-LEAGUES -- WALK THE ENTIRE RELATIVE
020400* LEAGUE-FILE FROM RECORD 1, PRINTING A LINE FOR EACH PUBLIC
020500* LEAGUE FOUND.
020600*****************************************************************
020700  2000-SCAN-PUBLIC-LEAGUES.
020800      MOVE 1 TO WS-LEAGUE-RRN.
020900  2010-READ-CANDIDATE.
021000      READ LEAGUE-FILE
021100          INVALID KEY GO TO 2000-EXIT.
021200      IF LG-PUBLIC-LEAGUE
021300          PERFORM 3000-PRINT-LEAGUE-LINE THRU 3000-EXIT
021400          ADD 1 TO WS-LISTED-COUNT.
021500      ADD 1 TO WS-LEAGUE-RRN.
021600      GO TO 2010-READ-CANDIDATE.
021700  2000-EXIT.
021800      EXIT.
021900*****************************************************************
022000* 3000-PRINT-LEAGUE-LINE -- ONE SUMMARY LINE FOR LG-LEAGUE-RECORD
022100* AS CURRENTLY HELD (SHARED SHAPE WITH USRLGSR).
022200*****************************************************************
022300  3000-PRINT-LEAGUE-LINE.
022400      PERFORM 3900-COUNT-MEMBERS THRU 3900-EXIT.
022500      MOVE LG-LEAGUE-CREATED-BY-USER-ID TO WS-LOOKUP-USER-ID.
022600      PERFORM 4900-LOOKUP-USERNAME THRU 4900-EXIT.
022700      MOVE SPACES TO WS-SUMMARY-LINE.
022800      MOVE LG-LEAGUE-ID TO SL-LEAGUE-ID.
022900      MOVE LG-LEAGUE-NAME TO SL-LEAGUE-NAME.
023000      MOVE LG-LEAGUE-IS-PUBLIC TO SL-PUBLIC-FLAG.
023100      MOVE LG-LEAGUE-INVITE-CODE TO SL-INVITE-CODE.
023200      MOVE WS-LOOKUP-USERNAME TO SL-CREATOR-USERNAME.
023300      MOVE LG-LEAGUE-CREATED-AT-X TO SL-CREATED-AT.
023400      MOVE WS-MEMBER-COUNT TO SL-MEMBER-COUNT.
023500      MOVE WS-SUMMARY-LINE TO PR-PRINT-LINE.
023600      WRITE PR-PRINT-LINE.
023700  3000-EXIT.
023800      EXIT.
023900*****************************************************************
024000* 3900-COUNT-MEMBERS -- SIMPLE COUNT OF LEAGUE-MEMBER ROWS
024100* AGAINST LG-LEAGUE-ID.  USES ITS OWN RRN CURSOR; THE CALLING
024200* SCAN'S CURSOR IS WS-LEAGUE-RRN, A DIFFERENT FILE, SO NO
024300* SAVE/RESTORE IS NEEDED HERE (UNLIKE USRLGSR'S NESTED CASE).
024400*****************************************************************
024500  3900-COUNT-MEMBERS.
024600      MOVE ZERO TO WS-MEMBER-COUNT.
024700      MOVE 1 TO WS-MEMBER-RRN.
024800  3910-READ-CANDIDATE.
024900      READ LEAGUE-MEMBER-FILE
025000          INVALID KEY GO TO 3900-EXIT.
025100      IF MB-MEMBER-LEAGUE-ID = LG-LEAGUE-ID
025200          ADD 1 TO WS-MEMBER-COUNT.
025300      ADD 1 TO WS-MEMBER-RRN.
025400      GO TO 3910-READ-CANDIDATE.
025500  3900-EXIT.
025600      EXIT.
025700*****************************************************************
025800* 4900-LOOKUP-USERNAME -- TURN A USER-ID BACK INTO A USERNAME.
025900*****************************************************************
026000  4900-LOOKUP-USERNAME.
026100      MOVE SPACES TO WS-LOOKUP-USERNAME.
026200      SET WS-USER-NX TO 1.
026300      SEARCH WS-USER-ENTRY VARYING WS-USER-NX
026400          AT END NEXT SENTENCE
026500          WHEN WS-USER-ID-TBL (WS-USER-NX) = WS-LOOKUP-USER-ID
026600              MOVE WS-USER-NAME-TBL (WS-USER-NX) TO WS-LOOKUP-USERNAME.
026700  4900-EXIT.
026800      EXIT.
026900*****************************************************************
027000* 9500-WRITE-LOG -- APPEND ONE LINE TO THE JOB LOG.
027100*****************************************************************
027200  9500-WRITE-LOG.
027300      MOVE WS-LOG-LINE TO LG-LOG-RECORD.
027400      WRITE LG-LOG-RECORD.
027500  9500-EXIT.
027600      EXIT.
