000100*****************************************************************
000200* USERXFR.CPY
000300* USER CROSS-REFERENCE RECORD -- USERNAME TO SURROGATE USER-ID
000400* ONLY.  THE SIGN-ON/PASSWORD SIDE OF THE USER RECORD LIVES IN
000500* THE ON-LINE AUTHENTICATION SUBSYSTEM AND IS NOT CARRIED HERE;
000600* THE BATCH RATING JOBS ONLY EVER NEED TO TURN A REPORTED
000700* USERNAME INTO A USER-ID OR BACK.
000800*
000900* 1988-06-14  T.OKONKWO   ORIGINAL LAYOUT.
001000*****************************************************************
001100  01  US-USER-RECORD.
001200      05  US-USER-ID                      PIC 9(9).
001300      05  US-USER-USERNAME                PIC X(50).
001400      05  FILLER                          PIC X(25).
