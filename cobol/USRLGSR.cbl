000100*****************************************************************
000200* (c) GREENFIELD PADDLE SPORTS ASSN - DATA PROCESSING
000300*
000400* PROGRAM.....  USRLGSR
000500* PURPOSE.....  READS ONE USER-LEAGUES REQUEST PER USERNAME AND
000600*               PRINTS A SUMMARY LINE FOR EVERY LEAGUE THAT USER
000700*               BELONGS TO (VIA THE LEAGUE-MEMBER FILE).
000800*****************************************************************
000900  IDENTIFICATION DIVISION.
001000  PROGRAM-ID.    USRLGSR.
001100  AUTHOR.        M. SATO.
001200  INSTALLATION.  GREENFIELD PADDLE SPORTS ASSN - DATA PROCESSING.
001300  DATE-WRITTEN.  06/23/1988.
001400  DATE-COMPILED.
001500  SECURITY.      COMPANY CONFIDENTIAL - DP DEPT USE ONLY.
001600*****************************************************************
001700*                        C H A N G E   L O G
001800*
001900* 06/23/1988  M.SATO       ORIGINAL - ONE SUMMARY LINE PER LEAGUE
002000*                          THE REQUESTED USER BELONGS TO.
002100* 01/11/1999  D.PRUITT     Y2K TKT#2201 - CREATED-AT PRINT LINE
002200*                          NOW SHOWS A 4-DIGIT YEAR.
002300* 04/14/2004  M.SATO       TKT#2803 - ADDED A RUN-TOTALS TRAILER TO
002400*                          THE CLOSING LOG LINE, HOUSE HABIT. NEW
002500*                          LEAGUE-LINES COUNTER RUNS FOR THE WHOLE
002600*                          JOB; WS-MEMBER-COUNT RESETS PER LEAGUE
002700*                          AND ISN'T FIT FOR A RUN TOTAL.
002800*****************************************************************
002900  ENVIRONMENT DIVISION.
003000  CONFIGURATION SECTION.
003100  SOURCE-COMPUTER.   USL-486.
003200  OBJECT-COMPUTER.   USL-486.
003300  SPECIAL-NAMES.     C01 IS TOP-OF-FORM
003400                     CLASS ALPHA-NUMERIC-CODE IS
003500                         "A" THRU "Z" "0" THRU "9"
003600                     UPSI-0 ON STATUS IS WS-RERUN-SWITCH.
003700  INPUT-OUTPUT SECTION.
003800  FILE-CONTROL.
003900      SELECT USRLG-REQ-FILE  ASSIGN TO "USRLGTXN"
004000             ORGANIZATION IS LINE SEQUENTIAL
004100             STATUS IS WS-UREQ-STATUS.
004200      SELECT USER-XREF-FILE  ASSIGN TO "USERXFR"
004300             ORGANIZATION IS LINE SEQUENTIAL
004400             STATUS IS WS-UXRF-STATUS.
004500      SELECT LEAGUE-FILE     ASSIGN TO "LEAGFILE"
004600             ORGANIZATION IS RELATIVE
004700             ACCESS IS DYNAMIC
004800             RELATIVE KEY IS WS-LEAGUE-RRN
004900             STATUS IS WS-LEAG-STATUS.
005000      SELECT LEAGUE-MEMBER-FILE ASSIGN TO "MEMBFILE"
005100             ORGANIZATION IS RELATIVE
005200             ACCESS IS DYNAMIC
005300             RELATIVE KEY IS WS-MEMBER-RRN
005400             STATUS IS WS-MEMB-STATUS.
005500      SELECT PRINT-FILE      ASSIGN TO "USRLGPRT"
005600             ORGANIZATION IS LINE SEQUENTIAL
005700             STATUS IS WS-PRT-STATUS.
005800      SELECT LOG-FILE        ASSIGN TO "USRLGLOG"
005900             ORGANIZATION IS LINE SEQUENTIAL
006000             STATUS IS WS-LOG-STATUS.
006100  DATA DIVISION.
006200  FILE SECTION.
006300  FD  USRLG-REQ-FILE
006400      LABEL RECORD IS STANDARD.
006500  01  RQ-USER-LEAGUES-REQUEST.
006600      05  RQ-USERNAME                     PIC X(50).
006700      05  FILLER                          PIC X(10).
006800  FD  USER-XREF-FILE
006900      LABEL RECORD IS STANDARD.
007000  01  US-USER-RECORD.
007100      COPY USERXFR.
007200  FD  LEAGUE-FILE
007300      LABEL RECORD IS STANDARD.
007400  01  LG-LEAGUE-RECORD.
007500      COPY LEAGUE.
007600  FD  LEAGUE-MEMBER-FILE
007700      LABEL RECORD IS STANDARD.
007800  01  MB-MEMBER-RECORD.
007900      COPY MEMBER.
008000  FD  PRINT-FILE
008100      LABEL RECORD IS STANDARD.
008200  01  PR-PRINT-LINE                PIC X(132).
008300  FD  LOG-FILE
008400      LABEL RECORD IS STANDARD.
008500  01  LG-LOG-RECORD                PIC X(100).
008600  WORKING-STORAGE SECTION.
008700*****************************************************************
008800* FILE STATUS AREAS -- ONE PER FILE, HOUSE HABIT
008900*****************************************************************
009000  01  WS-UREQ-STATUS.
009100      05  UREQ-STATUS-1            PIC X.
009200      05  UREQ-STATUS-2            PIC X.
009300  01  WS-UXRF-STATUS.
009400      05  UXRF-STATUS-1            PIC X.
009500      05  UXRF-STATUS-2            PIC X.
009600  01  WS-LEAG-STATUS.
009700      05  LEAG-STATUS-1            PIC X.
009800      05  LEAG-STATUS-2            PIC X.
009900  01  WS-MEMB-STATUS.
010000      05  MEMB-STATUS-1            PIC X.
010100      05  MEMB-STATUS-2            PIC X.
010200  01  WS-PRT-STATUS.
010300      05  PRT-STATUS-1             PIC X.
010400      05  PRT-STATUS-2             PIC X.
010500  01  WS-LOG-STATUS.
010600      05  LOG-STATUS-1             PIC X.
010700      05  LOG-STATUS-2             PIC X.
010800*****************************************************************
010900* LOG LINE -- HOUSE MESSAGE-LOGGING AREA
011000*****************************************************************
011100  01  WS-LOG-LINE                  PIC X(100).
011200  01  WS-LOG-LINE-FIELDS REDEFINES WS-LOG-LINE.
011300      05  LL-PROGRAM-TAG           PIC X(10).
011400      05  LL-MESSAGE-TEXT          PIC X(90).
011500*****************************************************************
011600* LEAGUE SUMMARY PRINT LINE
011700*****************************************************************
011800  01  WS-SUMMARY-LINE.
011900      05  SL-LEAGUE-ID             PIC ZZZZZZZZ9.
012000      05  FILLER                   PIC X(2)  VALUE SPACES.
012100      05  SL-LEAGUE-NAME           PIC X(100).
012200      05  FILLER                   PIC X(2)  VALUE SPACES.
012300      05  SL-PUBLIC-FLAG           PIC X(1).
012400      05  FILLER                   PIC X(2)  VALUE SPACES.
012500      05  SL-INVITE-CODE           PIC X(8).
012600      05  FILLER                   PIC X(2)  VALUE SPACES.
012700      05  SL-CREATOR-USERNAME      PIC X(50).
012800      05  FILLER                   PIC X(2)  VALUE SPACES.
012900      05  SL-CREATED-AT            PIC X(26).
013000      05  FILLER                   PIC X(2)  VALUE SPACES.
013100      05  SL-MEMBER-COUNT          PIC ZZZ9.
013200      05  FILLER                   PIC X(2)  VALUE SPACES.
013300  01  WS-SUMMARY-LINE-X REDEFINES WS-SUMMARY-LINE
013400                                    PIC X(212).
013500*****************************************************************
013600* RUN-TOTALS TRAILER -- WRITTEN TO THE JOB LOG AT CLOSE, HOUSE
013700* HABIT SO THE OPERATOR CAN EYEBALL COUNTS WITHOUT A LISTING.
013800*****************************************************************
013900  01  WS-RUN-TOTALS-LINE.
014000      05  RT-TXN-COUNT                 PIC ZZZZ9.
014100      05  FILLER                       PIC X(1) VALUE SPACE.
014200      05  RT-LEAGUE-COUNT              PIC ZZZZ9.
014300  01  WS-RUN-TOTALS-X REDEFINES WS-RUN-TOTALS-LINE
014400                                    PIC X(11).
014500*****************************************************************
014600* SWITCHES AND COUNTERS
014700*****************************************************************
014800  01  WS-RERUN-SWITCH              PIC X VALUE "N".
014900  01  WS-EOF-SWITCH                PIC X VALUE "N".
015000      88  WS-END-OF-REQUESTS           VALUE "Y".
015100  01  WS-FOUND-SWITCH              PIC X VALUE "N".
015200      88  WS-RECORD-WAS-FOUND          VALUE "Y".
015300  01  WS-TXN-COUNT                 PIC S9(7) COMP VALUE ZERO.
015400  01  WS-USER-TABLE-COUNT          PIC S9(7) COMP VALUE ZERO.
015500  01  WS-MEMBER-COUNT              PIC S9(7) COMP VALUE ZERO.
015600  01  WS-LEAGUE-LINES-COUNT        PIC S9(7) COMP VALUE ZERO.
015700*****************************************************************
015800* USER CROSS-REFERENCE TABLE -- LOADED ONCE AT START.
015900*****************************************************************
016000  01  WS-USER-TABLE.
016100      05  WS-USER-ENTRY OCCURS 1 TO 2000 TIMES
016200              DEPENDING ON WS-USER-TABLE-COUNT
016300              INDEXED BY WS-USER-NX.
016400          10  WS-USER-ID-TBL       PIC 9(9).
016500          10  WS-USER-NAME-TBL     PIC X(50).
016600  01  WS-LOOKUP-USER-ID            PIC 9(9).
016700  01  WS-LOOKUP-USERNAME           PIC X(50).
016800  01  WS-REQUESTED-USER-ID         PIC 9(9).
016900*****************************************************************
017000* WORKING FIELDS
017100*****************************************************************
017200  01  WS-LEAGUE-RRN                PIC 9(9).
017300  01  WS-MEMBER-RRN                PIC 9(9).
017400  01  WS-SAVED-SCAN-RRN            PIC 9(9).
017500  PROCEDURE DIVISION.
017600*****************************************************************
017700* 0000-MAIN -- OPEN, RUN THE TRANSACTION LOOP, CLOSE.
017800*****************************************************************
017900  0000-MAIN-LOGIC.
018000      PERFORM 0100-OPEN-FILES THRU 0100-EXIT.
018100      PERFORM 0200-LOAD-USER-TABLE THRU 0200-EXIT.
018200      MOVE "USRLGSR" TO LL-PROGRAM-TAG.
018300      MOVE "Started run" TO LL-MESSAGE-TEXT.
018400      PERFORM 9500-WRITE-LOG THRU 9500-EXIT.
018500      PERFORM 1000-PROCESS-REQUEST THRU 1000-EXIT
018600          UNTIL WS-END-OF-REQUESTS.
018700      PERFORM 0900-CLOSE-FILES THRU 0900-EXIT.
018800      STOP RUN.
018900  0100-OPEN-FILES.
019000      OPEN INPUT USRLG-REQ-FILE.
019100      OPEN INPUT USER-XREF-FILE.
019200      OPEN INPUT LEAGUE-FILE.
019300      OPEN INPUT LEAGUE-MEMBER-FILE.
019400      OPEN OUTPUT PRINT-FILE.
019500      OPEN EXTEND LOG-FILE.
019600  0100-EXIT.
019700      EXIT.
019800  0200-LOAD-USER-TABLE.
019900      MOVE ZERO TO WS-USER-TABLE-COUNT.
020000  0210-READ-NEXT-USER.
020100      READ USER-XREF-FILE
020200          AT END GO TO 0200-EXIT.
020300      ADD 1 TO WS-USER-TABLE-COUNT.
020400      SET WS-USER-NX TO WS-USER-TABLE-COUNT.
020500      MOVE US-USER-ID TO WS-USER-ID-TBL (WS-USER-NX).
020600      MOVE US-USER-USERNAME TO WS-USER-NAME-TBL (WS-USER-NX).
020700      GO TO 0210-READ-NEXT-USER.
020800  0200-EXIT.
020900      EXIT.
021000  0900-CLOSE-FILES.
021100      CLOSE USRLG-REQ-FILE.
021200      CLOSE USER-XREF-FILE.
021300      CLOSE LEAGUE-FILE.
021400      CLOSE LEAGUE-MEMBER-FILE.
021500      CLOSE PRINT-FILE.
021600      MOVE "USRLGSR" TO LL-PROGRAM-TAG.
021700      MOVE "Run complete - txn/league-line counts" TO LL-MESSAGE-TEXT.
021800      PERFORM 9500-WRITE-LOG THRU 9500-EXIT.
021900      MOVE WS-TXN-COUNT TO RT-TXN-COUNT.
022000      MOVE WS-LEAGUE-LINES-COUNT TO RT-LEAGUE-COUNT.
022100      MOVE "USRLGSR" TO LL-PROGRAM-TAG.
022200      MOVE WS-RUN-TOTALS-X TO LL-MESSAGE-TEXT.
022300      PERFORM 9500-WRITE-LOG THRU 9500-EXIT.
022400      CLOSE LOG-FILE.
022500  0900-EXIT.
022600      EXIT.
022700*****************************************************************
022800* 1000-PROCESS-REQUEST -- ONE USER-LEAGUES REQUEST.
022900*****************************************************************
023000  1000-PROCESS-REQUEST.
023100      READ USRLG-REQ-FILE
023200          AT END
023300              SET WS-END-OF-REQUESTS TO TRUE
023400              GO TO 1000-EXIT.
023500      ADD 1 TO WS-TXN-COUNT.
023600      MOVE "N" TO WS-FOUND-SWITCH.
023700      SET WS-USER-NX TO 1.
023800      SEARCH WS-USER-ENTRY VARYING WS-USER-NX
023900          AT END NEXT SENTENCE
024000          WHEN WS-USER-NAME-TBL (WS-USER-NX) = RQ-USERNAME
024100              MOVE "Y" TO WS-FOUND-SWITCH
024200              MOVE WS-USER-ID-TBL (WS-USER-NX) TO WS-REQUESTED-USER-ID.
024300      IF NOT WS-RECORD-WAS-FOUND
024400          MOVE "User not found" TO LL-MESSAGE-TEXT
024500          MOVE "USRLGSR" TO LL-PROGRAM-TAG
024600          PERFORM 9500-WRITE-LOG THRU 9500-EXIT
024700          GO TO 1000-EXIT.
024800      PERFORM 2000-SCAN-MEMBERSHIPS THRU 2000-EXIT.
024900  1000-EXIT.
025000      EXIT.
025100*****************************************************************
025200* 2000-SCAN-MEMBERSHIPS -- WALK THE MEMBER FILE FOR EVERY ROW
025300* BELONGING TO THE REQUESTED USER, PRINT ONE SUMMARY LINE PER
025400* LEAGUE FOUND.
025500*****************************************************************
025600  2000-SCAN-MEMBERSHIPS.
025700      MOVE 1 TO WS-MEMBER-RRN.
025800  2010-READ-CANDIDATE.
025900      READ LEAGUE-MEMBER-FILE
026000          INVALID KEY GO TO 2000-EXIT.
026100      IF MB-MEMBER-USER-ID = WS-REQUESTED-USER-ID
026200          PERFORM 2900-PRINT-ONE-MEMBERSHIP THRU 2900-EXIT.
026300      ADD 1 TO WS-MEMBER-RRN.
026400      GO TO 2010-READ-CANDIDATE.
026500  2000-EXIT.
026600      EXIT.
026700*****************************************************************
026800* 2900-PRINT-ONE-MEMBERSHIP -- LOOK UP THE LEAGUE FOR THE
026900* CURRENT MEMBERSHIP ROW AND PRINT ITS SUMMARY LINE.  THE
027000* OUTER SCAN'S RRN IS SAVED/RESTORED SINCE 3000/3900 BELOW
027100* RE-USE THE SAME RELATIVE-KEY FIELD TO WALK THE SAME FILE.
027200*****************************************************************
027300  2900-PRINT-ONE-MEMBERSHIP.
027400      MOVE WS-MEMBER-RRN TO WS-SAVED-SCAN-RRN.
027500      MOVE MB-MEMBER-LEAGUE-ID TO WS-LEAGUE-RRN.
027600      READ LEAGUE-FILE
027700          INVALID KEY
027800              MOVE "League vanished mid-run" TO LL-MESSAGE-TEXT
027900              MOVE "USRLGSR" TO LL-PROGRAM-TAG
028000              PERFORM 9500-WRITE-LOG THRU 9500-EXIT
028100              GO TO 2900-RESTORE.
028200      PERFORM 3000-PRINT-LEAGUE-LINE THRU 3000-EXIT.
028300  2900-RESTORE.
028400      MOVE WS-SAVED-SCAN-RRN TO WS-MEMBER-RRN.
028500  2900-EXIT.
028600      EXIT.
028700*****************************************************************
028800* 3000-PRINT-LEAGUE-LINE -- ONE SUMMARY LINE FOR LG-LEAGUE-RECORD
028900* AS CURRENTLY HELD (SHARED SHAPE WITH PUBLGSR).
029000*****************************************************************
029100  3000-PRINT-LEAGUE-LINE.
029200      PERFORM 3900-COUNT-MEMBERS THRU 3900-EXIT.
029300      MOVE LG-LEAGUE-CREATED-BY-USER-ID TO WS-LOOKUP-USER-ID.
029400      PERFORM 4900-LOOKUP-USERNAME THRU 4900-EXIT.
029500      MOVE SPACES TO WS-SUMMARY-LINE.
029600      MOVE LG-LEAGUE-ID TO SL-LEAGUE-ID.
029700      MOVE LG-LEAGUE-NAME TO SL-LEAGUE-NAME.
029800      MOVE LG-LEAGUE-IS-PUBLIC TO SL-PUBLIC-FLAG.
029900      MOVE LG-LEAGUE-INVITE-CODE TO SL-INVITE-CODE.
030000      MOVE WS-LOOKUP-USERNAME TO SL-CREATOR-USERNAME.
030100      MOVE LG-LEAGUE-CREATED-AT-X TO SL-CREATED-AT.
030200      MOVE WS-MEMBER-COUNT TO SL-MEMBER-COUNT.
030300      MOVE WS-SUMMARY-LINE TO PR-PRINT-LINE.
030400      WRITE PR-PRINT-LINE.
030500      ADD 1 TO WS-LEAGUE-LINES-COUNT.
030600  3000-EXIT.
030700      EXIT.
030800*****************************************************************
030900* 3900-COUNT-MEMBERS -- SIMPLE COUNT OF LEAGUE-MEMBER ROWS
031000* AGAINST LG-LEAGUE-ID.  USES ITS OWN RRN CURSOR SO IT DOES NOT
031100* DISTURB THE CALLING SCAN'S POSITION.
031200*****************************************************************
031300  3900-COUNT-MEMBERS.
031400      MOVE ZERO TO WS-MEMBER-COUNT.
031500      MOVE 1 TO WS-MEMBER-RRN.
031600  3910-READ-CANDIDATE.
031700      READ LEAGUE-MEMBER-FILE
031800          INVALID KEY GO TO 3900-EXIT.
031900      IF MB-MEMBER-LEAGUE-ID = LG-LEAGUE-ID
032000          ADD 1 TO WS-MEMBER-COUNT.
032100      ADD 1 TO WS-MEMBER-RRN.
032200      GO TO 3910-READ-CANDIDATE.
032300  3900-EXIT.
032400      EXIT.
032500*****************************************************************
032600* 4900-LOOKUP-USERNAME -- TURN A USER-ID BACK INTO A USERNAME.
032700*****************************************************************
032800  4900-LOOKUP-USERNAME.
032900      MOVE SPACES TO WS-LOOKUP-USERNAME.
033000      SET WS-USER-NX TO 1.
033100      SEARCH WS-USER-ENTRY VARYING WS-USER-NX
033200          AT END NEXT SENTENCE
033300          WHEN WS-USER-ID-TBL (WS-USER-NX) = WS-LOOKUP-USER-ID
033400              MOVE WS-USER-NAME-TBL (WS-USER-NX) TO WS-LOOKUP-USERNAME.
033500  4900-EXIT.
033600      EXIT.
033700*****************************************************************
033800* 9500-WRITE-LOG -- APPEND ONE LINE TO THE JOB LOG.
033900*****************************************************************
034000  9500-WRITE-LOG.
034100      MOVE WS-LOG-LINE TO LG-LOG-RECORD.
034200      WRITE LG-LOG-RECORD.
034300  9500-EXIT.
034400      EXIT.
